000100******************************************************************
000110* PROGRAM-ID  : RAIV020
000120* PURPOSE     : PRODUCE PER-YEAR SUMMARY STATISTICS (MEAN,
000130*               MEDIAN, POPULATION STANDARD DEVIATION, MINIMUM
000140*               AND MAXIMUM) OVER THE RAIV FILE WRITTEN BY
000150*               RAIV010, PLUS AVERAGE IMPORT VALUE, TIMELINESS
000160*               AND RISK PREMIUM FOR EACH DATA YEAR.
000170******************************************************************
000180* RUN FREQUENCY - MONTHLY, AFTER RAIV010 HAS PRODUCED THE CURRENT
000190* MONTH'S RAIV-FILE AND BEFORE RAIV030 OR RAIV040 ARE SUBMITTED.
000200* THIS PROGRAM DOES NOT FEED EITHER OF THOSE TWO - ITS OUTPUT GOES
000210* TO THE COMPTROLLER'S OFFICE ONLY, SO A LATE OR SKIPPED RUN OF
000220* THIS STEP DOES NOT HOLD UP THE REST OF THE SUITE.
000230 IDENTIFICATION DIVISION.
000240 PROGRAM-ID.     RAIV020.
000250 AUTHOR.         R.T. WALSH.
000260 INSTALLATION.   INTL TRADE STATISTICS BUREAU - EDP DIV.
000270 DATE-WRITTEN.   06/02/87.
000280 DATE-COMPILED.
000290* REPORT AND SUMMARY FILE CARRY COUNTRY-LEVEL FIGURES ONLY - NO
000300* COMPANY-LEVEL DATA IS EVER AGGREGATED BY THIS PROGRAM.
000310 SECURITY.       INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000320******************************************************************
000330*                    C H A N G E   L O G
000340* DATE      PGMR   REQUEST     DESCRIPTION
000350* --------  -----  ----------  ---------------------------------
000360* 06/02/87  RTW    INIT-0002   ORIGINAL CODING - ONE PASS PER
000370*                              YEAR OVER THE RAIV FILE, COUNT,
000380*                              SUM, MIN, MAX AND MEAN ONLY.
000390* 10/30/87  RTW    CR-0021     ADDED MEDIAN - IN-MEMORY BUBBLE
000400*                              SORT OF THE YEAR'S RAIV VALUES.
000410* 05/17/89  DKS    CR-0062     ADDED POPULATION STANDARD
000420*                              DEVIATION - NEWTON ITERATION FOR
000430*                              SQUARE ROOT, NO COMPILER FUNCTION
000440*                              AVAILABLE ON THIS COMPILER LEVEL.
000450* 12/12/90  DKS    CR-0089     STATS NOW ROUNDED TO 4 DECIMALS
000460*                              PER COMPTROLLER'S REQUEST.
000470* 09/08/94  PLB    CR-0155     ADDED AVERAGE IMPORT VALUE, AVG
000480*                              TIMELINESS, AVG RISK PREMIUM TO
000490*                              THE PRINTED SUMMARY REPORT.
000500* 08/14/98  PLB    Y2K-0009    YEAR 2000 REVIEW - YEAR FIELDS ARE
000510*                              FULL 4-DIGIT THROUGHOUT. NO CODE
000520*                              CHANGE REQUIRED.
000530* 02/02/99  PLB    Y2K-0009    Y2K CERTIFICATION SIGNED OFF.
000540* 10/21/21  SNC    CR-0355     ADVANCED THE PROCESSING WINDOW TO
000550*                              DATA YEARS 2022-2023-2024 PER THE
000560*                              BUREAU'S REBASED REPORTING CYCLE.
000570* 04/11/22  SNC    CR-0363     PRINTED REPORT WAS MISSING RAIV MIN
000580*                              /MAX AND THE AVG IMPORT VALUE, AVG
000590*                              TIMELINESS AND AVG RISK PREMIUM
000600*                              COLUMNS - THEY WERE ON SUMMARY-FILE
000610*                              BUT NEVER MADE IT TO SYSOUT. ADDED
000620*                              A SECOND DETAIL LINE PER YEAR.
000630* 07/14/22  SNC    CR-0370     EXPANDED IN-LINE DOCUMENTATION
000640*                              THROUGHOUT PER EDP DOCUMENTATION
000650*                              STANDARDS REVIEW - NO LOGIC CHANGE.
000660******************************************************************
000670* GLOSSARY FOR MAINTAINERS NEW TO THIS PROGRAM -
000680*   RAIV     - RISK-ADJUSTED IMPORT VALUE, COMPUTED BY RAIV010 AND
000690*              CARRIED ON EVERY RAIV-FILE ROW READ HERE.
000700*   POPULATION STD DEV - THE SPREAD OF ONE YEAR'S RAIV FIGURES
000710*              AROUND THAT YEAR'S MEAN, TREATING ALL REPORTING
000720*              COUNTRIES AS THE ENTIRE POPULATION (DIVIDE BY N,
000730*              NOT N-1).
000740*   MEDIAN   - THE MIDDLE RAIV VALUE ONCE THE YEAR'S FIGURES ARE
000750*              SORTED ASCENDING; AVERAGE OF THE MIDDLE TWO ON AN
000760*              EVEN COUNT OF COUNTRIES.
000770 ENVIRONMENT DIVISION.
000780* COMPILE/LINK NOTE - THIS PROGRAM CARRIES ITS OWN SQUARE ROOT
000790* ROUTINE (SECTION 2200-2230) RATHER THAN CALLING A MATH SUBROUTINE
000800* OR AN INTRINSIC FUNCTION, SINCE NEITHER IS AVAILABLE AT THIS
000810* COMPILER LEVEL FOR BATCH ARITHMETIC OF THIS KIND.
000820 CONFIGURATION SECTION.
000830* UPSI-0 SWITCHES ON A TRACE OF EACH YEAR'S ACCUMULATED SUMS TO
000840* SYSOUT WHEN THE COMPTROLLER'S OFFICE QUESTIONS A FIGURE - NOT
000850* ROUTINELY LEFT ON FOR PRODUCTION RUNS.
000860 SPECIAL-NAMES.
000870     C01 IS TOP-OF-FORM
000880     CLASS ALPHA-COUNTRY-CLASS IS "A" THRU "Z" "a" THRU "z" " "
000890     UPSI-0 ON  STATUS IS RAIV020-TRACE-ON
000900            OFF STATUS IS RAIV020-TRACE-OFF.
000910 INPUT-OUTPUT SECTION.
000920 FILE-CONTROL.
000930* RAIV-FILE - THE INPUT PRODUCED BY RAIV010, SORTED BY COUNTRY
000940* WITHIN YEAR.  READ IN FULL ONCE PER YEAR BY THIS PROGRAM SINCE
000950* THE SORT ORDER DOES NOT GROUP RECORDS BY YEAR.
000960     SELECT RAIV-FILE ASSIGN TO RAIVFILE
000970         ORGANIZATION IS LINE SEQUENTIAL
000980         FILE STATUS IS WS-FS-RAIV.
000990
001000* SUMMARY-FILE - ONE OUTPUT RECORD PER YEAR, LAYOUT IN CPYSUM.
001010* THIS IS THE PROGRAM'S PERMANENT OUTPUT; THE SYSOUT REPORT BELOW
001020* IS FOR IMMEDIATE REVIEW ONLY AND IS NOT RETAINED.
001030     SELECT SUMMARY-FILE ASSIGN TO SUMMFILE
001040         ORGANIZATION IS LINE SEQUENTIAL
001050         FILE STATUS IS WS-FS-SUMM.
001060
001070* REPORT-FILE - PRINTED SYSOUT LISTING, NO FILE STATUS CHECKED.
001080     SELECT REPORT-FILE ASSIGN TO SYSOUT.
001090
001100******************************************************************
001110 DATA DIVISION.
001120 FILE SECTION.
001130
001140* RAIV-FILE RECORD LAYOUT IS THE CPYRAIV COPYBOOK SHARED WITH
001150* RAIV010, RAIV030 AND RAIV040 - NOT REPEATED HERE.
001160 FD  RAIV-FILE
001170     LABEL RECORD STANDARD
001180     RECORDING MODE IS F.
001190     COPY CPYRAIV.
001200
001210* SUMMARY-FILE RECORD LAYOUT IS THE CPYSUM COPYBOOK.
001220 FD  SUMMARY-FILE
001230     LABEL RECORD STANDARD
001240     RECORDING MODE IS F.
001250     COPY CPYSUM.
001260
001270 FD  REPORT-FILE
001280     LABEL RECORD STANDARD
001290     RECORDING MODE IS F.
001300* 80-BYTE PRINT LINE, ONE RECORD PER LINE OF THE SYSOUT LISTING.
001310 01  REPORT-LINE                   PIC X(80).
001320
001330******************************************************************
001340 WORKING-STORAGE SECTION.
001350
001360* WS-FILE-STATUSES - ONE STATUS FIELD FOR THE INPUT RAIV-FILE AND ONE
001370* FOR THE OUTPUT SUMMARY-FILE.  REPORT-FILE HAS NO STATUS FIELD OF
001380* ITS OWN - SYSOUT DATASETS ARE NOT CHECKED FOR STATUS AT THIS SHOP.
001390 01  WS-FILE-STATUSES.
001400* TWO-BYTE FILE STATUS FOR RAIV-FILE.
001410     05  WS-FS-RAIV             PIC X(02) VALUE SPACES.
001420* '00' IS THE ONLY FILE STATUS THIS PROGRAM TREATS AS SUCCESSFUL.
001430         88  RAIV-FS-OK                  VALUE '00'.
001440* TWO-BYTE FILE STATUS FOR SUMMARY-FILE.
001450     05  WS-FS-SUMM             PIC X(02) VALUE SPACES.
001460* SAME CONVENTION AS RAIV-FS-OK ABOVE.
001470         88  SUMM-FS-OK                  VALUE '00'.
001480     05  FILLER                 PIC X(01).
001490
001500* WS-SWITCHES - A SINGLE END-OF-FILE FLAG FOR RAIV-FILE, RESET TO
001510* 'N' EVERY TIME THE FILE IS REOPENED AT THE TOP OF 1000-TRAITER-
001520* ANNEE SINCE THE SAME FILE IS READ THREE SEPARATE TIMES.
001530 01  WS-SWITCHES.
001540* SET TO 'Y' ON THE AT END CONDITION OF 1100-LIRE-RAIV; TESTED BY
001550* RAIV-EOF THROUGHOUT SECTION 1000.
001560     05  WS-EOF-RAIV            PIC X(01) VALUE 'N'.
001570* TESTED AFTER EVERY 1100-LIRE-RAIV; NEVER TESTED DIRECTLY AGAINST
001580* WS-EOF-RAIV.
001590         88  RAIV-EOF                     VALUE 'Y'.
001600     05  FILLER                 PIC X(01).
001610
001620* DRIVER TABLE FOR THE THREE DATA YEARS - SAME FILLER/REDEFINES
001630* TECHNIQUE USED THROUGHOUT THE RAIV SUITE.
001640* THE THREE DATA YEARS THIS PROGRAM REPORTS ON.  KEPT IN STEP WITH
001650* RAIV010'S OWN DRIVER TABLE (CR-0355 REBASED BOTH AT THE SAME TIME)
001660* BUT DOES NOT NEED THE DISCOUNT EXPONENT COLUMN RAIV010 CARRIES -
001670* THIS PROGRAM ONLY GROUPS BY YEAR, IT DOES NOT RECOMPUTE RAIV.
001680 01  WS-YEAR-TABLE-DATA.
001690     05  FILLER                 PIC 9(4) VALUE 2022.
001700     05  FILLER                 PIC 9(4) VALUE 2023.
001710     05  FILLER                 PIC 9(4) VALUE 2024.
001720* OCCURS VIEW OF THE THREE FILLER-CODED YEARS ABOVE, GIVING
001730* 0000-MAIN-PROCEDURE A SUBSCRIPTED WS-TAB-YEAR TO STEP THROUGH
001740* RATHER THAN THREE SEPARATE UNSUBSCRIPTED FILLER ITEMS.
001750 01  WS-YEAR-TABLE REDEFINES WS-YEAR-TABLE-DATA.
001760* THREE ENTRIES, ONE PER DATA YEAR - SIZED TO THE THREE FILLER
001770* VALUES ABOVE, NOT TO ANY OPEN-ENDED GROWTH.  A FOURTH YEAR WOULD
001780* NEED BOTH THE FILLER LIST AND THIS OCCURS CLAUSE WIDENED TOGETHER.
001790     05  WS-TAB-YEAR OCCURS 3 TIMES PIC 9(4).
001800* SUBSCRIPT INTO WS-TAB-YEAR, DRIVEN FROM 1 TO 3 BY 0000-MAIN-
001810* PROCEDURE.
001820 77  WS-YEAR-IDX                PIC 9(1) COMP VALUE 1.
001830* THE YEAR CURRENTLY BEING PROCESSED, COPIED FROM WS-TAB-YEAR
001840* (WS-YEAR-IDX) AT THE TOP OF EACH PASS - COMPARED AGAINST EVERY
001850* RAIV-FILE RECORD'S OWN YEAR FIELD BY 1200-EMPILER-SI-ANNEE.
001860 77  WS-CUR-YEAR                PIC 9(4).
001870
001880* ONE YEAR'S WORTH OF RAIV VALUES, HELD IN MEMORY FOR THE
001890* MEDIAN AND STANDARD-DEVIATION PASSES.
001900* WS-VAL-COUNT IS RESET TO ZERO AT THE TOP OF EVERY YEAR'S PASS IN
001910* 1000-TRAITER-ANNEE, THEN GROWN BY ONE FOR EVERY MATCHING ROW FOUND
001920* BY 1200-EMPILER-SI-ANNEE.
001930 01  WS-VAL-TABLE-CTL.
001940* COUNT OF ENTRIES CURRENTLY STACKED FOR THE YEAR BEING PROCESSED;
001950* ALSO THE DIVISOR FOR EVERY MEAN COMPUTED IN 2000-CALCULER-STATS.
001960     05  WS-VAL-COUNT           PIC 9(5) COMP VALUE 0.
001970* ONE ENTRY PER RAIV-FILE ROW BELONGING TO THE CURRENT YEAR.  ALL
001980* FOUR FIGURES NEEDED FOR THE FULL SET OF STATISTICS ARE HELD
001990* TOGETHER IN ONE ENTRY SO THE BUBBLE SORT IN SECTION 2100 CAN MOVE
002000* AN ENTRY AS A WHOLE UNIT.  WS-VAL-TABLE-X REDEFINES THE SAME
002010* STORAGE AS A FLAT 22-BYTE-PER-ENTRY TABLE - NOT ACTUALLY USED
002020* ANYWHERE IN THIS PROGRAM'S LOGIC TODAY, BUT KEPT FOR CONSISTENCY
002030* WITH HOW THIS SHOP HAS ALWAYS PAIRED AN OCCURS TABLE WITH A FLAT
002040* REDEFINITION FOR EASE OF DUMP READING DURING ABEND DIAGNOSIS.
002050 01  WS-VAL-TABLE.
002060* 300 IS THE BUREAU'S FULL ROSTER OF REPORTING COUNTRIES, SAME
002070* CEILING RAIV010 USES FOR ITS OWN COUNTRY-KEYED TABLES.
002080     05  WS-VAL-ENTRY OCCURS 300 TIMES.
002090* RAIV FIGURE FOR ONE COUNTRY IN THE CURRENT YEAR - THE VALUE THE
002100* BUBBLE SORT ORDERS ON.
002110         10  WS-VAL-RAIV        PIC S9(14)V9(4).
002120* IMPORT VALUE FOR THE SAME COUNTRY/YEAR - AVERAGED UNDER CR-0155.
002130         10  WS-VAL-IMPVAL      PIC S9(13)V9(2).
002140* TIMELINESS SCORE FOR THE SAME COUNTRY/YEAR - AVERAGED UNDER
002150* CR-0155.
002160         10  WS-VAL-TIME        PIC S9(1)V9(2).
002170* RISK PREMIUM FOR THE SAME COUNTRY/YEAR - AVERAGED UNDER CR-0155.
002180         10  WS-VAL-RISK        PIC S9(1)V9(4).
002190 01  WS-VAL-TABLE-X REDEFINES WS-VAL-TABLE.
002200* FLAT 22-BYTE VIEW OF ONE WS-VAL-TABLE ENTRY - SEE THE NOTE AT THE
002210* 01-LEVEL ABOVE.
002220     05  WS-VAL-ENTRY-X OCCURS 300 TIMES PIC X(22).
002230
002240* WS-TRI-CONTROLE - THE BUBBLE SORT'S CONTROL SWITCH AND ITS SWAP
002250* AREA.  THE SWAP FIELDS ARE WIDE ENOUGH TO HOLD ALL FOUR FIGURES OF
002260* ONE TABLE ENTRY AT ONCE SINCE 2120-COMPARER-PAIRE SWAPS THEM ALL
002270* TOGETHER RATHER THAN JUST THE RAIV VALUE BEING SORTED ON.
002280 01  WS-TRI-CONTROLE.
002290* 88 TRI-A-CONTINUER IS TRUE WHENEVER THE LAST BUBBLE PASS SWAPPED
002300* AT LEAST ONE PAIR; DRIVES THE PERFORM UNTIL IN 2100.
002310     05  WS-TRI-CONTINUE        PIC X(01) VALUE 'N'.
002320* TESTED, NOT WS-TRI-CONTINUE DIRECTLY, IN THE PERFORM UNTIL THAT
002330* DRIVES THE BUBBLE SORT IN 2100-CALCULER-MEDIANE.
002340         88  TRI-A-CONTINUER             VALUE 'Y'.
002350* SUBSCRIPT WALKING THE TABLE DURING ONE BUBBLE PASS.
002360     05  WS-TRI-IDX             PIC 9(3) COMP.
002370* HOLDS ONE ENTRY'S FOUR FIGURES WHILE 2120-COMPARER-PAIRE SWAPS
002380* IT PAST ITS NEIGHBOUR.
002390     05  WS-TRI-SWAP-RAIV       PIC S9(14)V9(4).
002400     05  WS-TRI-SWAP-IMPVAL     PIC S9(13)V9(2).
002410     05  WS-TRI-SWAP-TIME       PIC S9(1)V9(2).
002420     05  WS-TRI-SWAP-RISK       PIC S9(1)V9(4).
002430
002440* WS-STATS-WORK - RUNNING ACCUMULATORS FOR THE FOUR SUMS AND THE SUM
002450* OF SQUARED DEVIATIONS, PLUS THE TWO WORK FIELDS 2100-CALCULER-
002460* MEDIANE USES TO FIND THE MIDDLE INDEX (OR INDICES) OF THE SORTED
002470* TABLE.  ALL FOUR SUMS ARE DECLARED WIDE (S9(18) OR S9(20)) SINCE
002480* THIS PROGRAM ACCUMULATES ACROSS UP TO 300 COUNTRIES' WORTH OF
002490* IMPORT VALUES IN A SINGLE YEAR.
002500 01  WS-STATS-WORK.
002510* RUNNING SUM OF RAIV ACROSS THE YEAR - DIVIDED BY WS-VAL-COUNT TO
002520* GIVE THE MEAN.
002530* COMP RATHER THAN DISPLAY - THIS FIELD IS ADDED TO ON EVERY ONE OF
002540* UP TO 300 TABLE ENTRIES PER YEAR AND BINARY ARITHMETIC IS
002550* CHEAPER OVER THAT MANY ADDS THAN ZONED DECIMAL WOULD BE.
002560     05  WS-SUM-RAIV            PIC S9(18)V9(4) COMP.
002570* RUNNING SUM OF IMPORT VALUE - CR-0155 AVERAGE COLUMN.
002580* SAME WIDTH AND USAGE RATIONALE AS WS-SUM-RAIV ABOVE.
002590     05  WS-SUM-IMPVAL          PIC S9(18)V9(4) COMP.
002600* RUNNING SUM OF TIMELINESS - CR-0155 AVERAGE COLUMN.
002610* NARROWER THAN THE OTHER SUMS - TIMELINESS SCORES ARE SINGLE
002620* DIGITS PER COUNTRY, SO EVEN 300 OF THEM SUMMED NEVER APPROACHES
002630* THIS FIELD'S CAPACITY.
002640     05  WS-SUM-TIME            PIC S9(9)V9(4)  COMP.
002650* RUNNING SUM OF RISK PREMIUM - CR-0155 AVERAGE COLUMN.
002660* SAME NARROW-FIELD RATIONALE AS WS-SUM-TIME ABOVE - RISK PREMIUM
002670* IS A SMALL PERCENTAGE FIGURE PER COUNTRY.
002680     05  WS-SUM-RISK            PIC S9(9)V9(4)  COMP.
002690* RUNNING SUM OF SQUARED DEVIATIONS FROM THE MEAN - DIVIDED BY
002700* WS-VAL-COUNT TO GIVE THE VARIANCE BEFORE THE SQUARE ROOT IS TAKEN.
002710* WIDER THAN THE OTHER RUNNING SUMS SINCE A SQUARED DEVIATION CAN
002720* GROW LARGE FOR AN OUTLIER COUNTRY'S IMPORT VOLUME.
002730     05  WS-SUM-SQ-DEV          PIC S9(20)V9(4) COMP.
002740* MIDDLE SUBSCRIPT OF THE SORTED TABLE - THE MEDIAN ITSELF ON AN
002750* ODD COUNT, OR THE LOWER OF THE TWO MIDDLE ENTRIES ON AN EVEN
002760* COUNT.
002770     05  WS-MID-IDX             PIC 9(3) COMP.
002780* UPPER OF THE TWO MIDDLE SUBSCRIPTS, USED ONLY WHEN WS-VAL-COUNT
002790* IS EVEN.
002800     05  WS-MID-IDX2            PIC 9(3) COMP.
002810
002820* WS-RACINE-CARREE - THE NEWTON ITERATION'S WORKING FIELDS: THE
002830* INPUT (THE VARIANCE), THE CURRENT AND PREVIOUS ESTIMATES, AND THE
002840* ITERATION COUNTER.  WS-RACINE-CARREE-X REDEFINES THE GROUP AS A
002850* SINGLE FLAT FILLER FOR THE SAME DUMP-READING REASON GIVEN ABOVE
002860* FOR WS-VAL-TABLE-X.
002870 01  WS-RACINE-CARREE.
002880* THE VARIANCE PASSED IN TO 2220-RACINE-CARREE.
002890* EIGHT DECIMAL PLACES OF WORKING PRECISION THROUGH THE NEWTON
002900* ITERATION - THE FINAL RESULT IS STILL ROUNDED TO 4 DECIMALS PER
002910* CR-0089 WHEN IT IS MOVED TO SM-RAIV-STD.
002920     05  WS-SQRT-INPUT          PIC S9(18)V9(8) COMP.
002930* CURRENT NEWTON ESTIMATE OF THE SQUARE ROOT - THE FINAL VALUE OF
002940* THIS FIELD AFTER 20 ITERATIONS IS THE STANDARD DEVIATION.
002950* MOVED TO WS-SQRT-PREV AT THE TOP OF EACH ITERATION BEFORE BEING
002960* RECOMPUTED - SEE 2230-ITERER-NEWTON.
002970     05  WS-SQRT-RESULT         PIC S9(18)V9(8) COMP.
002980* PREVIOUS ITERATION'S ESTIMATE, NEEDED BY THE NEWTON FORMULA IN
002990* 2230-ITERER-NEWTON.
003000* HOLDS THE ESTIMATE FROM THE PRIOR ITERATION SO 2230-ITERER-
003010* NEWTON CAN DIVIDE THE INPUT BY IT WITHOUT DISTURBING WS-SQRT-
003020* RESULT UNTIL THE NEW ESTIMATE IS READY.
003030     05  WS-SQRT-PREV           PIC S9(18)V9(8) COMP.
003040* ITERATION COUNTER, DRIVEN 1 TO 20 BY 2220-RACINE-CARREE.
003050* FIXED AT 20 REGARDLESS OF INPUT MAGNITUDE.
003060     05  WS-SQRT-ITERATIONS     PIC 9(2) COMP.
003070 01  WS-RACINE-CARREE-X REDEFINES WS-RACINE-CARREE.
003080     05  FILLER                 PIC X(24).
003090
003100* SM-DEV - ONE ENTRY'S ROUNDED DEVIATION FROM THE YEAR'S MEAN,
003110* COMPUTED AND SQUARED IN 2210-ACCUMULER-CARRE.
003120 77  SM-DEV                     PIC S9(14)V9(4).
003130
003140* WS-REPORT-LINES - THE SYSOUT REPORT LAYOUT.  THREE HEADER LINES
003150* (TITLE, THE FIRST FOUR-COLUMN HEADING, AND THE CR-0363 SECOND
003160* HEADING) ARE WRITTEN ONCE AT THE TOP OF THE REPORT BY 0000-MAIN-
003170* PROCEDURE; TWO DETAIL LINES ARE WRITTEN PER YEAR BY 3100-
003180* IMPRIMER-SOMMAIRE.  THIS SHOP HAS NEVER USED A REPORT WRITER
003190* PARAGRAPH FOR A LISTING THIS SIMPLE - THE LINES ARE JUST BUILT AS
003200* GROUP ITEMS AND MOVED TO REPORT-LINE ONE WRITE AT A TIME.
003210 01  WS-REPORT-LINES.
003220* THE REPORT TITLE LINE - WRITTEN EXACTLY ONCE PER RUN, NOT ONCE
003230* PER YEAR.
003240     05  WS-HDR-LINE-1.
003250* REPORT TITLE TEXT ITSELF.
003260         10  FILLER             PIC X(24) VALUE
003270             'RAIV SUMMARY STATISTICS'.
003280         10  FILLER             PIC X(56) VALUE SPACES.
003290* COLUMN HEADINGS FOR THE FIRST DETAIL LINE - YEAR, COUNT, MEAN,
003300* MEDIAN, STANDARD DEVIATION.
003310     05  WS-HDR-LINE-2.
003320         10  FILLER             PIC X(06) VALUE 'YEAR'.
003330         10  FILLER             PIC X(08) VALUE 'COUNT'.
003340         10  FILLER             PIC X(14) VALUE 'MEAN'.
003350         10  FILLER             PIC X(14) VALUE 'MEDIAN'.
003360         10  FILLER             PIC X(14) VALUE 'STD DEV'.
003370         10  FILLER             PIC X(24) VALUE SPACES.
003380* THE FIRST DETAIL LINE FOR ONE YEAR - COUNT THROUGH STANDARD
003390* DEVIATION, ORIGINAL TO THE CR-0155 VERSION OF THIS REPORT.
003400     05  WS-DETAIL-LINE.
003410* FIRST DETAIL LINE'S FOUR-DIGIT YEAR COLUMN.
003420         10  WD-YEAR            PIC 9(4).
003430         10  FILLER             PIC X(02) VALUE SPACES.
003440* NUMBER OF COUNTRIES CONTRIBUTING TO THE YEAR'S STATISTICS.
003450         10  WD-COUNT           PIC ZZZZ9.
003460         10  FILLER             PIC X(03) VALUE SPACES.
003470* MEAN RAIV FOR THE YEAR, ROUNDED TO 4 DECIMALS PER CR-0089.
003480         10  WD-MEAN            PIC Z(9)9.9999.
003490         10  FILLER             PIC X(02) VALUE SPACES.
003500* MEDIAN RAIV FOR THE YEAR, FROM THE CR-0021 BUBBLE SORT.
003510         10  WD-MEDIAN          PIC Z(9)9.9999.
003520         10  FILLER             PIC X(02) VALUE SPACES.
003530* POPULATION STANDARD DEVIATION FOR THE YEAR, FROM THE CR-0062
003540* NEWTON ITERATION.
003550         10  WD-STD             PIC Z(9)9.9999.
003560         10  FILLER             PIC X(10) VALUE SPACES.
003570* COLUMN HEADINGS FOR THE SECOND DETAIL LINE, ADDED UNDER CR-0363 -
003580* RAIV MIN, RAIV MAX, AND THE THREE AVERAGE FIGURES THAT HAD BEEN
003590* SITTING ON SUMMARY-FILE UNPRINTED SINCE CR-0155.
003600     05  WS-HDR-LINE-3.                                           CR-0363 
003610         10  FILLER         PIC X(06) VALUE 'YEAR'.               CR-0363 
003620         10  FILLER         PIC X(14) VALUE 'RAIV MIN'.           CR-0363 
003630         10  FILLER         PIC X(14) VALUE 'RAIV MAX'.           CR-0363 
003640         10  FILLER         PIC X(18) VALUE 'AVG IMPORT VALUE'.   CR-0363 
003650         10  FILLER         PIC X(09) VALUE 'AVG TIME'.           CR-0363 
003660         10  FILLER         PIC X(10) VALUE 'AVG RISK'.           CR-0363 
003670         10  FILLER         PIC X(09) VALUE SPACES.               CR-0363 
003680* THE SECOND DETAIL LINE FOR ONE YEAR, ADDED UNDER CR-0363.
003690     05  WS-DETAIL-LINE-2.                                        CR-0363 
003700* SECOND DETAIL LINE'S YEAR COLUMN - REPEATED FROM WD-YEAR SO EACH
003710* PRINTED LINE IS SELF-IDENTIFYING WITHOUT HAVING TO READ BACK TO
003720* THE FIRST LINE.
003730         10  WD2-YEAR       PIC 9(4).                             CR-0363 
003740         10  FILLER         PIC X(02) VALUE SPACES.               CR-0363 
003750* LOWEST RAIV FIGURE SEEN FOR THE YEAR - CR-0363.
003760         10  WD2-MIN        PIC Z(9)9.9999.                       CR-0363 
003770         10  FILLER         PIC X(02) VALUE SPACES.               CR-0363 
003780* HIGHEST RAIV FIGURE SEEN FOR THE YEAR - CR-0363.
003790         10  WD2-MAX        PIC Z(9)9.9999.                       CR-0363 
003800         10  FILLER         PIC X(02) VALUE SPACES.               CR-0363 
003810* AVERAGE IMPORT VALUE FOR THE YEAR - CR-0363, WIDE ENOUGH FOR THE
003820* BUREAU'S LARGEST ECONOMIES.
003830         10  WD2-IMPVAL-MEAN PIC Z(12)9.9999.                     CR-0363 
003840         10  FILLER         PIC X(02) VALUE SPACES.               CR-0363 
003850* AVERAGE TIMELINESS SCORE FOR THE YEAR - CR-0363.
003860         10  WD2-TIME-MEAN  PIC Z9.9999.                          CR-0363 
003870         10  FILLER         PIC X(02) VALUE SPACES.               CR-0363 
003880* AVERAGE RISK PREMIUM FOR THE YEAR - CR-0363.
003890         10  WD2-RISK-MEAN  PIC Z9.9999.                          CR-0363 
003900         10  FILLER         PIC X(10) VALUE SPACES.               CR-0363 
003910
003920******************************************************************
003930* WORKED EXAMPLE - A YEAR WITH RAIV VALUES 10.0000, 20.0000 AND
003940* 30.0000 GIVES MEAN 20.0000, MEDIAN 20.0000 (THE MIDDLE OF THREE),
003950* AND A POPULATION VARIANCE OF ((10-20)**2+(0)**2+(10)**2)/3 =
003960* 66.6667, WHOSE SQUARE ROOT (~8.1650) IS THE STANDARD DEVIATION
003970* PRINTED ON THE FIRST DETAIL LINE.
003980 PROCEDURE DIVISION.
003990
004000* 0000-MAIN-PROCEDURE - OPENS BOTH OUTPUT FILES, WRITES THE THREE
004010* REPORT HEADER LINES ONCE, THEN DRIVES ONE FULL PASS OF RAIV-FILE
004020* PER DATA YEAR.  RAIV-FILE IS RE-OPENED AND RE-READ FROM THE TOP
004030* ONCE FOR EACH OF THE THREE YEARS RATHER THAN READ ONCE AND SPLIT
004040* IN MEMORY - THE FILE IS SORTED BY COUNTRY, NOT BY YEAR, SO THERE
004050* IS NO CHEAP WAY TO ISOLATE ONE YEAR'S ROWS IN A SINGLE PASS.
004060 0000-MAIN-PROCEDURE.
004070     OPEN OUTPUT SUMMARY-FILE
004080     OPEN OUTPUT REPORT-FILE
004090     WRITE REPORT-LINE FROM WS-HDR-LINE-1
004100     WRITE REPORT-LINE FROM WS-HDR-LINE-2
004110     WRITE REPORT-LINE FROM WS-HDR-LINE-3                         CR-0363 
004120
004130     MOVE 1 TO WS-YEAR-IDX
004140* ONE FULL RE-READ OF RAIV-FILE PER ITERATION OF THIS LOOP - SEE
004150* THE BANNER ON 1000-TRAITER-ANNEE FOR WHY.
004160     PERFORM 1000-TRAITER-ANNEE THRU 1000-EXIT
004170         UNTIL WS-YEAR-IDX > 3
004180
004190     CLOSE SUMMARY-FILE
004200     CLOSE REPORT-FILE
004210* AN UNRECOVERABLE OPEN FAILURE ON EITHER FILE ENDS THE RUN
004220* IMMEDIATELY - THERE IS NO PARTIAL-YEAR PROCESSING IN THIS
004230* PROGRAM.
004240     GO TO FIN-PGM
004250     .
004260* FALL-THROUGH EXIT FOR 0000-MAIN-PROCEDURE.
004270 0000-EXIT.
004280     EXIT.
004290
004300******************************************************************
004310*    ONE FULL PASS OVER RAIV-FILE, KEEPING ONLY THE CURRENT
004320*    YEAR'S ROWS, THEN THE STATISTICS FOR THAT YEAR.
004330* 1000-TRAITER-ANNEE - ONE COMPLETE PASS OF RAIV-FILE FOR A SINGLE
004340* DATA YEAR.  EVERY ROW BELONGING TO THE YEAR IS COPIED INTO
004350* WS-VAL-TABLE BY 1200-EMPILER-SI-ANNEE; ROWS FOR OTHER YEARS ARE
004360* READ AND DISCARDED.  IF THE YEAR HAS NO ROWS AT ALL (WS-VAL-COUNT
004370* STAYS ZERO) NEITHER THE SUMMARY RECORD NOR THE REPORT LINES ARE
004380* PRODUCED FOR THAT YEAR - A DIVIDE BY WS-VAL-COUNT IN 2000 WOULD
004390* OTHERWISE ABEND ON A YEAR WITH NO DATA.
004400 1000-TRAITER-ANNEE.
004410     MOVE WS-TAB-YEAR(WS-YEAR-IDX) TO WS-CUR-YEAR
004420     MOVE 0 TO WS-VAL-COUNT
004430
004440* RE-OPENED FRESH FOR EVERY YEAR - SEE THE PARAGRAPH BANNER ABOVE
004450* FOR WHY THE FILE IS READ THREE SEPARATE TIMES.
004460     OPEN INPUT RAIV-FILE
004470     MOVE 'N' TO WS-EOF-RAIV
004480     PERFORM 1100-LIRE-RAIV THRU 1100-EXIT
004490     PERFORM 1200-EMPILER-SI-ANNEE THRU 1200-EXIT
004500         UNTIL RAIV-EOF
004510* CLOSED AT THE END OF EACH YEAR'S PASS SO THE NEXT PASS CAN REOPEN
004520* IT POSITIONED BACK AT THE FIRST RECORD.
004530     CLOSE RAIV-FILE
004540
004550* SKIP BOTH THE SUMMARY RECORD AND THE REPORT LINES ENTIRELY WHEN
004560* THE YEAR HAD NO MATCHING ROWS - SEE THE NOTE AT THE TOP OF
004570* 1000-TRAITER-ANNEE.
004580     IF WS-VAL-COUNT > 0
004590* ONLY REACHED WHEN THE YEAR HAD AT LEAST ONE MATCHING ROW.
004600         PERFORM 2000-CALCULER-STATS THRU 2000-EXIT
004610         PERFORM 3000-ECRIRE-SOMMAIRE THRU 3000-EXIT
004620         PERFORM 3100-IMPRIMER-SOMMAIRE THRU 3100-EXIT
004630     END-IF
004640
004650* STEPS TO THE NEXT OF THE THREE DATA YEARS FOR THE NEXT ITERATION
004660* OF THE PERFORM IN 0000-MAIN-PROCEDURE.
004670     ADD 1 TO WS-YEAR-IDX
004680     .
004690* ADVANCES WS-YEAR-IDX AND RETURNS TO 0000-MAIN-PROCEDURE.
004700 1000-EXIT.
004710     EXIT.
004720
004730* 1100-LIRE-RAIV - SINGLE READ OF RAIV-FILE, REUSED ACROSS ALL THREE
004740* PASSES OF THE FILE.
004750 1100-LIRE-RAIV.
004760     READ RAIV-FILE
004770         AT END
004780             SET RAIV-EOF TO TRUE
004790     END-READ
004800     .
004810* EXIT FOR 1100-LIRE-RAIV.
004820 1100-EXIT.
004830     EXIT.
004840
004850* 1200-EMPILER-SI-ANNEE - COPIES THE FOUR FIGURES THIS PROGRAM NEEDS
004860* (RAIV, IMPORT VALUE, TIMELINESS, RISK PREMIUM) OUT OF THE CURRENT
004870* RAIV-FILE RECORD AND INTO THE NEXT FREE SLOT OF WS-VAL-TABLE, BUT
004880* ONLY WHEN THE RECORD'S YEAR MATCHES THE YEAR BEING PROCESSED.
004890* 300 SLOTS IS SIZED TO THE NUMBER OF COUNTRIES THE BUREAU TRACKS -
004900* ONE RAIV ROW PER COUNTRY PER YEAR, SO EVERY COUNTRY FITS.
004910 1200-EMPILER-SI-ANNEE.
004920     IF RV-YEAR OF RAIV-REC = WS-CUR-YEAR
004930         ADD 1 TO WS-VAL-COUNT
004940         MOVE RV-RAIV OF RAIV-REC TO WS-VAL-RAIV(WS-VAL-COUNT)
004950         MOVE RV-IMPORT-VALUE OF RAIV-REC
004960             TO WS-VAL-IMPVAL(WS-VAL-COUNT)
004970         MOVE RV-TIMELINESS OF RAIV-REC
004980             TO WS-VAL-TIME(WS-VAL-COUNT)
004990         MOVE RV-RISK-PREMIUM OF RAIV-REC
005000             TO WS-VAL-RISK(WS-VAL-COUNT)
005010     END-IF
005020     PERFORM 1100-LIRE-RAIV THRU 1100-EXIT
005030     .
005040* LOOPS BACK TO READ THE NEXT RAIV-FILE RECORD.
005050 1200-EXIT.
005060     EXIT.
005070
005080******************************************************************
005090*    COUNT, SUM, MIN, MAX, MEAN OVER THE YEAR'S VALUE TABLE.
005100* 2000-CALCULER-STATS - DRIVES THE FULL SET OF SUMMARY FIGURES FOR
005110* ONE YEAR: SEEDS MIN/MAX FROM THE FIRST ENTRY, ACCUMULATES SUMS AND
005120* TRACKS THE RUNNING MIN/MAX IN 2010-ACCUMULER, DIVIDES OUT THE FOUR
005130* MEANS (CR-0089 PUT THE ROUNDED PHRASE ON EACH ONE AFTER THE
005140* COMPTROLLER FLAGGED UNROUNDED FIGURES ON AN EARLY REPORT), THEN
005150* CALLS OUT TO THE MEDIAN AND STANDARD-DEVIATION PARAGRAPHS, WHICH
005160* EACH NEED A SEPARATE PASS OF THE VALUE TABLE.
005170 2000-CALCULER-STATS.
005180* ALL FOUR ACCUMULATORS AND THE SUM-OF-SQUARES BELOW ARE RESET AT
005190* THE START OF EVERY YEAR'S STATISTICS PASS - THIS PROGRAM NEVER
005200* CARRIES A RUNNING TOTAL ACROSS YEARS.
005210     MOVE 0 TO WS-SUM-RAIV WS-SUM-IMPVAL WS-SUM-TIME WS-SUM-RISK
005220     MOVE WS-VAL-RAIV(1) TO SM-RAIV-MIN
005230     MOVE WS-VAL-RAIV(1) TO SM-RAIV-MAX
005240
005250     PERFORM 2010-ACCUMULER THRU 2010-EXIT
005260         VARYING WS-TRI-IDX FROM 1 BY 1
005270         UNTIL WS-TRI-IDX > WS-VAL-COUNT
005280
005290     MOVE WS-CUR-YEAR TO SM-YEAR
005300     MOVE WS-VAL-COUNT TO SM-COUNT
005310     COMPUTE SM-RAIV-MEAN ROUNDED = WS-SUM-RAIV / WS-VAL-COUNT    CR-0089 
005320     COMPUTE SM-IMPVAL-MEAN ROUNDED =
005330         WS-SUM-IMPVAL / WS-VAL-COUNT
005340     COMPUTE SM-TIMELINESS-MEAN ROUNDED =
005350         WS-SUM-TIME / WS-VAL-COUNT
005360     COMPUTE SM-RISK-MEAN ROUNDED = WS-SUM-RISK / WS-VAL-COUNT
005370
005380* MEDIAN IS COMPUTED BEFORE STANDARD DEVIATION SINCE THE SORT ALSO
005390* LEAVES THE TABLE IN THE ORDER THE MIN/MAX ALREADY FOUND IN 2010
005400* COULD HAVE BEEN RE-DERIVED FROM, THOUGH THIS PROGRAM DOES NOT
005410* BOTHER RE-DERIVING THEM SINCE 2010 ALREADY TRACKED THEM RUNNING.
005420     PERFORM 2100-CALCULER-MEDIANE     THRU 2100-EXIT
005430     PERFORM 2200-CALCULER-ECART-TYPE  THRU 2200-EXIT
005440     .
005450* EXIT FOR 2000-CALCULER-STATS.
005460 2000-EXIT.
005470     EXIT.
005480
005490* 2010-ACCUMULER - ONE TABLE ENTRY'S CONTRIBUTION TO THE FOUR RUNNING
005500* SUMS, PLUS THE RUNNING MIN/MAX ON RAIV ITSELF.  MIN AND MAX ARE
005510* SEEDED FROM ENTRY 1 BEFORE THIS PARAGRAPH IS EVER CALLED, SO EVERY
005520* ENTRY (INCLUDING THE FIRST) CAN SAFELY BE COMPARED AGAINST THEM.
005530 2010-ACCUMULER.
005540     ADD WS-VAL-RAIV(WS-TRI-IDX)   TO WS-SUM-RAIV
005550     ADD WS-VAL-IMPVAL(WS-TRI-IDX) TO WS-SUM-IMPVAL
005560     ADD WS-VAL-TIME(WS-TRI-IDX)   TO WS-SUM-TIME
005570     ADD WS-VAL-RISK(WS-TRI-IDX)   TO WS-SUM-RISK
005580     IF WS-VAL-RAIV(WS-TRI-IDX) < SM-RAIV-MIN
005590         MOVE WS-VAL-RAIV(WS-TRI-IDX) TO SM-RAIV-MIN
005600     END-IF
005610     IF WS-VAL-RAIV(WS-TRI-IDX) > SM-RAIV-MAX
005620         MOVE WS-VAL-RAIV(WS-TRI-IDX) TO SM-RAIV-MAX
005630     END-IF
005640     .
005650* EXIT FOR 2010-ACCUMULER.
005660 2010-EXIT.
005670     EXIT.
005680
005690******************************************************************
005700*    MEDIAN - BUBBLE-SORT THE YEAR'S RAIV VALUES ASCENDING,
005710*    THEN PICK THE MIDDLE ONE (OR AVERAGE THE MIDDLE TWO).
005720* 2100-CALCULER-MEDIANE - SORTS THE YEAR'S RAIV VALUES ASCENDING (IN
005730* PLACE, IN WS-VAL-TABLE) BY REPEATED BUBBLE PASSES, THEN TAKES THE
005740* MIDDLE VALUE FOR AN ODD COUNT OR AVERAGES THE MIDDLE TWO FOR AN
005750* EVEN COUNT.  CR-0021 ADDED THIS AFTER THE COMPTROLLER'S OFFICE
005760* ASKED FOR A MEDIAN ALONGSIDE THE MEAN, SINCE A HANDFUL OF VERY
005770* LARGE ECONOMIES WERE PULLING THE MEAN WELL ABOVE WHAT A TYPICAL
005780* COUNTRY'S RAIV FIGURE LOOKED LIKE.
005790 2100-CALCULER-MEDIANE.                                           CR-0021 
005800     SET TRI-A-CONTINUER TO TRUE
005810     PERFORM 2110-PASSE-DE-TRI THRU 2110-EXIT
005820         UNTIL NOT TRI-A-CONTINUER
005830
005840     DIVIDE WS-VAL-COUNT BY 2 GIVING WS-MID-IDX
005850         REMAINDER WS-MID-IDX2
005860     IF WS-MID-IDX2 = 0
005870         COMPUTE SM-RAIV-MEDIAN ROUNDED =
005880             (WS-VAL-RAIV(WS-MID-IDX) +
005890              WS-VAL-RAIV(WS-MID-IDX + 1)) / 2
005900     ELSE
005910         ADD 1 TO WS-MID-IDX
005920         MOVE WS-VAL-RAIV(WS-MID-IDX) TO SM-RAIV-MEDIAN
005930     END-IF
005940     .
005950* EXIT FOR 2100-CALCULER-MEDIANE.
005960 2100-EXIT.
005970     EXIT.
005980
005990* 2110-PASSE-DE-TRI - ONE BUBBLE-SORT PASS OVER THE WHOLE TABLE.
006000* TRI-A-CONTINUER IS SET FALSE AT THE TOP OF EVERY PASS AND ONLY
006010* SET BACK TO TRUE IF 2120 ACTUALLY SWAPS A PAIR - WHEN A WHOLE
006020* PASS COMPLETES WITHOUT A SWAP THE TABLE IS FULLY SORTED AND THE
006030* CONTROLLING PERFORM IN 2100 STOPS CALLING THIS PARAGRAPH.
006040 2110-PASSE-DE-TRI.
006050     SET TRI-A-CONTINUER TO FALSE
006060* A SINGLE-COUNTRY YEAR HAS NO SPREAD TO SPEAK OF - STANDARD
006070* DEVIATION IS FORCED TO ZERO RATHER THAN RUN THROUGH THE NEWTON
006080* ITERATION ON A ONE-ENTRY POPULATION.
006090     IF WS-VAL-COUNT > 1
006100         PERFORM 2120-COMPARER-PAIRE THRU 2120-EXIT
006110             VARYING WS-TRI-IDX FROM 1 BY 1
006120             UNTIL WS-TRI-IDX >= WS-VAL-COUNT
006130     END-IF
006140     .
006150* EXIT FOR 2110-PASSE-DE-TRI.
006160 2110-EXIT.
006170     EXIT.
006180
006190* 2120-COMPARER-PAIRE - COMPARES ONE ADJACENT PAIR OF TABLE ENTRIES
006200* AND SWAPS ALL FOUR FIGURES TOGETHER (NOT JUST THE RAIV VALUE BEING
006210* SORTED ON) SO THAT A GIVEN TABLE ROW ALWAYS KEEPS ITS OWN IMPORT
006220* VALUE, TIMELINESS AND RISK PREMIUM TOGETHER AFTER THE SORT - THOSE
006230* THREE ARE NOT ACTUALLY NEEDED AFTER THE SORT COMPLETES, BUT
006240* KEEPING THE SWAP FIELDS WIDE ENOUGH FOR ALL FOUR WAS THE SIMPLEST
006250* WAY TO WRITE THIS PARAGRAPH WHEN CR-0021 WAS FIRST CODED.
006260 2120-COMPARER-PAIRE.
006270     IF WS-VAL-RAIV(WS-TRI-IDX) > WS-VAL-RAIV(WS-TRI-IDX + 1)
006280         MOVE WS-VAL-RAIV(WS-TRI-IDX)   TO WS-TRI-SWAP-RAIV
006290         MOVE WS-VAL-IMPVAL(WS-TRI-IDX) TO WS-TRI-SWAP-IMPVAL
006300         MOVE WS-VAL-TIME(WS-TRI-IDX)   TO WS-TRI-SWAP-TIME
006310         MOVE WS-VAL-RISK(WS-TRI-IDX)   TO WS-TRI-SWAP-RISK
006320
006330         MOVE WS-VAL-RAIV(WS-TRI-IDX + 1)
006340             TO WS-VAL-RAIV(WS-TRI-IDX)
006350         MOVE WS-VAL-IMPVAL(WS-TRI-IDX + 1)
006360             TO WS-VAL-IMPVAL(WS-TRI-IDX)
006370         MOVE WS-VAL-TIME(WS-TRI-IDX + 1)
006380             TO WS-VAL-TIME(WS-TRI-IDX)
006390         MOVE WS-VAL-RISK(WS-TRI-IDX + 1)
006400             TO WS-VAL-RISK(WS-TRI-IDX)
006410
006420         MOVE WS-TRI-SWAP-RAIV   TO WS-VAL-RAIV(WS-TRI-IDX + 1)
006430         MOVE WS-TRI-SWAP-IMPVAL TO WS-VAL-IMPVAL(WS-TRI-IDX + 1)
006440         MOVE WS-TRI-SWAP-TIME   TO WS-VAL-TIME(WS-TRI-IDX + 1)
006450         MOVE WS-TRI-SWAP-RISK   TO WS-VAL-RISK(WS-TRI-IDX + 1)
006460
006470         SET TRI-A-CONTINUER TO TRUE
006480     END-IF
006490     .
006500* EXIT FOR 2120-COMPARER-PAIRE.
006510 2120-EXIT.
006520     EXIT.
006530
006540******************************************************************
006550*    POPULATION STANDARD DEVIATION - SUM OF SQUARED DEVIATIONS
006560*    FROM THE MEAN, DIVIDED BY N, SQUARE-ROOTED BY NEWTON'S
006570*    METHOD (NO SQRT FUNCTION ON THIS COMPILER LEVEL).
006580* 2200-CALCULER-ECART-TYPE - POPULATION STANDARD DEVIATION, NOT THE
006590* SAMPLE (N-1) VARIANT - THE BUREAU TREATS EACH YEAR'S FULL SET OF
006600* REPORTING COUNTRIES AS THE ENTIRE POPULATION OF INTEREST, NOT A
006610* SAMPLE DRAWN FROM A LARGER ONE.  CR-0062 ADDED THIS FIGURE; THE
006620* NEWTON-ITERATION SQUARE ROOT IN 2220 WAS NEEDED BECAUSE THIS
006630* COMPILER LEVEL HAS NO INTRINSIC SQRT FUNCTION AND THIS SHOP DOES
006640* NOT USE INTRINSIC FUNCTIONS IN ITS BATCH ARITHMETIC IN ANY CASE.
006650 2200-CALCULER-ECART-TYPE.                                        CR-0062 
006660     MOVE 0 TO WS-SUM-SQ-DEV
006670     PERFORM 2210-ACCUMULER-CARRE THRU 2210-EXIT
006680         VARYING WS-TRI-IDX FROM 1 BY 1
006690         UNTIL WS-TRI-IDX > WS-VAL-COUNT
006700
006710     COMPUTE WS-SQRT-INPUT ROUNDED =
006720         WS-SUM-SQ-DEV / WS-VAL-COUNT
006730     PERFORM 2220-RACINE-CARREE THRU 2220-EXIT
006740     MOVE WS-SQRT-RESULT TO SM-RAIV-STD
006750     .
006760* EXIT FOR 2200-CALCULER-ECART-TYPE.
006770 2200-EXIT.
006780     EXIT.
006790
006800* 2210-ACCUMULER-CARRE - ONE TABLE ENTRY'S SQUARED DEVIATION FROM
006810* THE MEAN, ADDED INTO THE RUNNING SUM.  SM-DEV IS A SEPARATE 77-
006820* LEVEL RATHER THAN AN INLINE COMPUTE BECAUSE THE INTERMEDIATE
006830* DEVIATION VALUE NEEDS ITS OWN ROUNDED RESULT BEFORE IT IS SQUARED,
006840* NOT JUST THE FINAL SUM OF SQUARES.
006850 2210-ACCUMULER-CARRE.
006860     COMPUTE SM-DEV ROUNDED =
006870         WS-VAL-RAIV(WS-TRI-IDX) - SM-RAIV-MEAN
006880     COMPUTE WS-SUM-SQ-DEV = WS-SUM-SQ-DEV + (SM-DEV * SM-DEV)
006890     .
006900* EXIT FOR 2210-ACCUMULER-CARRE.
006910 2210-EXIT.
006920     EXIT.
006930
006940* 2220-RACINE-CARREE - NEWTON'S METHOD FOR SQUARE ROOT, CAPPED AT 20
006950* ITERATIONS.  A ZERO INPUT (EVERY VALUE IN THE YEAR IDENTICAL TO
006960* THE MEAN) IS HANDLED SEPARATELY SINCE THE ITERATION FORMULA
006970* DIVIDES BY THE PREVIOUS ESTIMATE AND WOULD DIVIDE BY ZERO ON ITS
006980* FIRST STEP OTHERWISE.  20 ITERATIONS HAS ALWAYS BEEN FAR MORE THAN
006990* ENOUGH TO CONVERGE TO 4 DECIMAL PLACES FOR THE MAGNITUDE OF RAIV
007000* FIGURES THIS PROGRAM SEES.
007010 2220-RACINE-CARREE.
007020     IF WS-SQRT-INPUT = 0
007030         MOVE 0 TO WS-SQRT-RESULT
007040* ZERO-VARIANCE SHORT CIRCUIT - SEE THE BANNER ON 2220-RACINE-
007050* CARREE ABOVE FOR WHY THIS CASE CANNOT GO THROUGH THE NORMAL
007060* ITERATION.
007070         GO TO 2220-EXIT
007080     END-IF
007090     MOVE WS-SQRT-INPUT TO WS-SQRT-RESULT
007100     MOVE 0 TO WS-SQRT-ITERATIONS
007110     PERFORM 2230-ITERER-NEWTON THRU 2230-EXIT
007120         VARYING WS-SQRT-ITERATIONS FROM 1 BY 1
007130         UNTIL WS-SQRT-ITERATIONS > 20
007140     .
007150* EXIT FOR 2220-RACINE-CARREE.
007160 2220-EXIT.
007170     EXIT.
007180
007190* 2230-ITERER-NEWTON - ONE STEP OF THE ITERATION: NEXT ESTIMATE =
007200* (PREVIOUS ESTIMATE + INPUT / PREVIOUS ESTIMATE) / 2.  THE LOOP IN
007210* 2220 RUNS THIS A FIXED 20 TIMES RATHER THAN TESTING FOR
007220* CONVERGENCE, SINCE A FIXED ITERATION COUNT IS SIMPLER TO REASON
007230* ABOUT AND CHEAP ENOUGH AT THIS PROGRAM'S DATA VOLUMES.
007240 2230-ITERER-NEWTON.
007250     MOVE WS-SQRT-RESULT TO WS-SQRT-PREV
007260     COMPUTE WS-SQRT-RESULT ROUNDED =
007270         (WS-SQRT-PREV + (WS-SQRT-INPUT / WS-SQRT-PREV)) / 2
007280     .
007290* EXIT FOR 2230-ITERER-NEWTON.
007300 2230-EXIT.
007310     EXIT.
007320
007330******************************************************************
007340* 3000-ECRIRE-SOMMAIRE - WRITES THE YEAR'S SUMMARY RECORD TO
007350* SUMMARY-FILE.  SUMMARY-REC (CPYSUM) IS BUILT UP FIELD BY FIELD IN
007360* 2000-CALCULER-STATS AND ITS SUBORDINATES; THIS PARAGRAPH ONLY
007370* PERFORMS THE WRITE ITSELF.
007380 3000-ECRIRE-SOMMAIRE.
007390     WRITE SUMMARY-REC
007400     .
007410* EXIT FOR 3000-ECRIRE-SOMMAIRE.
007420 3000-EXIT.
007430     EXIT.
007440
007450* 3100-IMPRIMER-SOMMAIRE - FORMATS AND PRINTS THE TWO SYSOUT DETAIL
007460* LINES FOR ONE YEAR.  CR-0155 ADDED THE FIRST DETAIL LINE (COUNT,
007470* MEAN, MEDIAN, STD DEV).  CR-0363 ADDED THE SECOND DETAIL LINE
007480* AFTER THE CONTROL CLERK NOTICED THAT SUMMARY-FILE ALREADY CARRIED
007490* RAIV MIN/MAX AND THE THREE AVERAGE FIGURES BUT NONE OF THEM WERE
007500* EVER PRINTED TO SYSOUT - ONLY THE FIRST LINE'S FOUR FIGURES HAD
007510* EVER MADE IT TO THE PRINTED REPORT.
007520 3100-IMPRIMER-SOMMAIRE.                                          CR-0155
007530     MOVE SM-YEAR         TO WD-YEAR
007540     MOVE SM-COUNT        TO WD-COUNT
007550     MOVE SM-RAIV-MEAN    TO WD-MEAN
007560     MOVE SM-RAIV-MEDIAN  TO WD-MEDIAN
007570     MOVE SM-RAIV-STD     TO WD-STD
007580     WRITE REPORT-LINE FROM WS-DETAIL-LINE
007590     MOVE SM-YEAR         TO WD2-YEAR                             CR-0363 
007600     MOVE SM-RAIV-MIN     TO WD2-MIN                              CR-0363 
007610     MOVE SM-RAIV-MAX     TO WD2-MAX                              CR-0363 
007620     MOVE SM-IMPVAL-MEAN  TO WD2-IMPVAL-MEAN                      CR-0363 
007630     MOVE SM-TIMELINESS-MEAN TO WD2-TIME-MEAN                     CR-0363 
007640     MOVE SM-RISK-MEAN    TO WD2-RISK-MEAN                        CR-0363 
007650     WRITE REPORT-LINE FROM WS-DETAIL-LINE-2                      CR-0363 
007660     .
007670* EXIT FOR 3100-IMPRIMER-SOMMAIRE.
007680 3100-EXIT.
007690     EXIT.
007700
007710* FIN-PGM - NORMAL END OF RUN.  RAIV030 AND RAIV040 BOTH READ
007720* RAIV-FILE DIRECTLY AND DO NOT DEPEND ON SUMMARY-FILE OR THE SYSOUT
007730* REPORT PRODUCED HERE - THIS PROGRAM'S OUTPUT IS FOR THE
007740* COMPTROLLER'S OFFICE, NOT FOR THE REST OF THE RAIV SUITE.
007750 FIN-PGM.
007760* NORMAL PROGRAM TERMINATION.
007770     STOP RUN.
007780
