000100******************************************************************
000200* CPYLPI   - LAYOUT OF ONE LOGISTICS PERFORMANCE INDEX RECORD
000300*            (2023 TIMELINESS SUB-SCORE, ONE ROW PER COUNTRY)
000400* MAINTAINED BY  : RAIV PROJECT TEAM
000500******************************************************************
000600 01  LPI-REC.
000700     05  LPI-COUNTRY             PIC X(30).
000800     05  LPI-TIMELINESS          PIC S9(1)V9(2).
000900     05  FILLER                  PIC X(27).
001000