000100******************************************************************
000200* CPYSCR   - LAYOUT OF THE ADJUSTED SCORE-FILE ROW CONSUMED BY
000300*            RAIV040, AND OF THE RANKED OUTPUT ROW IT PRODUCES
000400* MAINTAINED BY  : RAIV PROJECT TEAM
000500******************************************************************
000600 01  SCORE-REC.
000700     05  SC-COUNTRY              PIC X(30).
000800     05  SC-YEAR                 PIC 9(4).
000900     05  SC-RAIV                 PIC S9(14)V9(4).
001000     05  SC-TIMELINESS           PIC S9(1)V9(2).
001100     05  SC-RISK-SCORE           PIC S9(1)V9(4).
001200     05  FILLER                  PIC X(10).
001300
001400 01  RECOMMEND-OUT.
001500     05  RC-COUNTRY              PIC X(30).
001600     05  RC-YEAR                 PIC 9(4).
001700     05  RC-RAIV                 PIC S9(14)V9(4).
001800     05  RC-TIMELINESS           PIC S9(1)V9(2).
001900     05  RC-RISK-SCORE           PIC S9(1)V9(4).
002000     05  RC-COMPOSITE-SCORE      PIC S9(14)V9(6).
002100     05  FILLER                  PIC X(08).
002200