000100******************************************************************
000200* CPYRAIV  - LAYOUT OF ONE RISK-ADJUSTED IMPORT VALUE RESULT
000300*            WRITTEN BY RAIV010, READ BY RAIV020 AND RAIV030
000400* MAINTAINED BY  : RAIV PROJECT TEAM
000500******************************************************************
000600 01  RAIV-REC.
000700     05  RV-COUNTRY              PIC X(30).
000800     05  RV-YEAR                 PIC 9(4).
000900     05  RV-IMPORT-VALUE         PIC S9(13)V9(2).
001000     05  RV-TIMELINESS           PIC S9(1)V9(2).
001100     05  RV-RISK-PREMIUM         PIC S9(1)V9(4).
001200     05  RV-T                    PIC 9(1).
001300     05  RV-RAIV                 PIC S9(14)V9(4).
001400     05  FILLER                  PIC X(04).
001500