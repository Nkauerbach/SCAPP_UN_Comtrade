000100******************************************************************
000200* CPYIMP   - LAYOUT OF ONE PARTNER-COUNTRY IMPORT RECORD
000300*            (PRE-AGGREGATED BY COUNTRY/YEAR ON THE SOURCE SIDE)
000400* MAINTAINED BY  : RAIV PROJECT TEAM
000500******************************************************************
000600 01  IMPORT-REC.
000700     05  IMP-COUNTRY             PIC X(30).
000800     05  IMP-YEAR                PIC 9(4).
000900     05  IMP-VALUE               PIC S9(13)V9(2).
001000     05  FILLER                  PIC X(11).
001100