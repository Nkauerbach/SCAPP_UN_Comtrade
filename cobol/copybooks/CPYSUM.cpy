000100******************************************************************
000200* CPYSUM   - LAYOUT OF ONE PER-YEAR RAIV SUMMARY-STATISTICS RECORD
000300* MAINTAINED BY  : RAIV PROJECT TEAM
000400******************************************************************
000500 01  SUMMARY-REC.
000600     05  SM-YEAR                 PIC 9(4).
000700     05  SM-COUNT                PIC 9(5).
000800     05  SM-RAIV-MEAN            PIC S9(14)V9(4).
000900     05  SM-RAIV-MEDIAN          PIC S9(14)V9(4).
001000     05  SM-RAIV-STD             PIC S9(14)V9(4).
001100     05  SM-RAIV-MIN             PIC S9(14)V9(4).
001200     05  SM-RAIV-MAX             PIC S9(14)V9(4).
001300     05  SM-IMPVAL-MEAN          PIC S9(13)V9(4).
001400     05  SM-TIMELINESS-MEAN      PIC S9(1)V9(4).
001500     05  SM-RISK-MEAN            PIC S9(1)V9(4).
001600     05  FILLER                  PIC X(14).
001700