000100******************************************************************
000200* CPYRSK   - LAYOUT OF ONE COUNTRY RISK-PREMIUM RECORD
000300* MAINTAINED BY  : RAIV PROJECT TEAM
000400******************************************************************
000500 01  RISK-REC.
000600     05  RSK-COUNTRY             PIC X(30).
000700     05  RSK-PREMIUM             PIC S9(1)V9(4).
000800     05  FILLER                  PIC X(25).
000900