000100******************************************************************
000110* PROGRAM-ID  : RAIV010
000120* PURPOSE     : COMPUTE THE RISK-ADJUSTED IMPORT VALUE (RAIV) FOR
000130*               EACH PARTNER COUNTRY, FOR EACH OF THE THREE DATA
000140*               YEARS ON FILE, BY COMBINING THE COUNTRY'S TOTAL
000150*               IMPORT VALUE WITH ITS LOGISTICS TIMELINESS SCORE
000160*               AND ITS RISK PREMIUM, DISCOUNTED OVER TIME.
000170******************************************************************
000180* RUN FREQUENCY - ONCE PER PROCESSING CYCLE, IN THE OVERNIGHT BATCH
000190* WINDOW, AHEAD OF RAIV020, RAIV030 AND RAIV040 WHICH ALL DEPEND ON
000200* THIS PROGRAM'S OUTPUT FILE.  THE PROCESSING WINDOW ITSELF (WHICH
000210* THREE DATA YEARS ARE COVERED) CHANGES ONLY WHEN THE BUREAU REBASES
000220* ITS REPORTING CYCLE, WHICH HAS HISTORICALLY HAPPENED EVERY FEW
000230* YEARS - SEE CR-0355 FOR THE MOST RECENT REBASE.
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID.     RAIV010.
000260* J. MARCHETTI RETIRED FROM THE BUREAU IN 1994 - CONTACT THE EDP
000270* DIVISION LEAD FOR QUESTIONS ON THE ORIGINAL DESIGN.
000280 AUTHOR.         J. MARCHETTI.
000290* RUNS IN THE OVERNIGHT BATCH WINDOW, FIRST OF THE FOUR RAIV
000300* PROGRAMS TO EXECUTE EACH CYCLE.
000310 INSTALLATION.   INTL TRADE STATISTICS BUREAU - EDP DIV.
000320 DATE-WRITTEN.   04/14/87.
000330* LEFT BLANK PER SHOP STANDARD - FILLED IN BY THE COMPILER AT
000340* COMPILE TIME, NOT MAINTAINED BY HAND.
000350 DATE-COMPILED.
000360* RAIV FIGURES ARE PRE-RELEASE STATISTICS - NOT TO BE DISTRIBUTED
000370* OUTSIDE THE BUREAU UNTIL THE QUARTERLY FIGURES ARE PUBLISHED.
000380 SECURITY.       INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000390******************************************************************
000400*                    C H A N G E   L O G
000410* DATE      PGMR   REQUEST     DESCRIPTION
000420* --------  -----  ----------  ---------------------------------
000430* 04/14/87  JMR    INIT-0001   ORIGINAL CODING - LOADS LPI AND
000440*                              RISK TABLES, JOINS AGAINST YEARLY
000450*                              IMPORT EXTRACT, WRITES RAIV FILE.
000460* 09/02/87  JMR    CR-0014     ADDED COUNTRY ALIAS TABLE - MERGE
000470*                              CLERK FLAGGED MISMATCHED NAMES ON
000480*                              THE THREE SOURCE FILES.
000490* 02/11/88  RTW    CR-0031     WORLD-TOTAL ROWS WERE LEAKING INTO
000500*                              OUTPUT - ADDED EXCLUSION IN 3210.
000510* 07/19/89  RTW    CR-0058     RISK-PREMIUM DISCOUNT FACTOR WAS
000520*                              APPLIED EVEN WHEN T=0 - CORRECTED
000530*                              THE DIVISOR LOGIC IN 3600.
000540* 03/03/91  DKS    CR-0102     ADDED DISTINCT-COUNTRY COUNT TO
000550*                              END-OF-RUN TOTALS PER AUDIT REQ.
000560* 11/23/93  DKS    CR-0140     ALIAS TABLE EXPANDED - PICKED UP
000570*                              SEVEN MORE COUNTRY NAME VARIANTS.
000580* 01/06/95  PLB    CR-0177     TIGHTENED VALID-YEAR EDIT - PRIOR
000590*                              LOGIC ACCEPTED ANY 4-DIGIT YEAR.
000600* 08/14/98  PLB    Y2K-0009    YEAR 2000 REVIEW - ALL YEAR FIELDS
000610*                              CONFIRMED FULL 4-DIGIT, NO WINDOW
000620*                              ARITHMETIC IN THIS PROGRAM. NO
000630*                              CODE CHANGE REQUIRED.
000640* 02/02/99  PLB    Y2K-0009    Y2K CERTIFICATION SIGNED OFF.
000650* 06/18/03  MHV    CR-0233     DYNAMIC IMPORT FILE ASSIGN ADDED
000660*                              SO ONE FD SERVES ALL THREE YEARS
000670*                              INSTEAD OF THREE SEPARATE FILES.
000680* 04/09/12  MHV    CR-0298     REBUILT ALIAS TABLE FROM CUSTOMS
000690*                              CROSS-REFERENCE - 26 ENTRIES NOW.
000700* 10/21/21  SNC    CR-0355     ADVANCED THE PROCESSING WINDOW TO
000710*                              DATA YEARS 2022-2023-2024 PER THE
000720*                              BUREAU'S REBASED REPORTING CYCLE.
000730* 03/14/22  SNC    CR-0362     WS-IMPORT-ASSIGN WAS ONE BYTE SHORT -
000740*                              'IMPORTS22/23/24' ALL TRUNCATED TO
000750*                              THE SAME 8-BYTE VALUE ON THE MOVE,
000760*                              SO ONLY THE 2022 FILE WAS EVER
000770*                              OPENED. WIDENED THE FIELD TO 9 BYTES.
000780* 07/14/22  SNC    CR-0369     EXPANDED IN-LINE DOCUMENTATION
000790*                              THROUGHOUT PER EDP DOCUMENTATION
000800*                              STANDARDS REVIEW - NO LOGIC CHANGE.
000810******************************************************************
000820* GLOSSARY - LPI: LOGISTICS PERFORMANCE INDEX, THE SOURCE OF THE
000830* TIMELINESS SCORE.  RAIV: RISK-ADJUSTED IMPORT VALUE, THIS SUITE'S
000840* OUTPUT MEASURE.  T: THE DISCOUNT EXPONENT ASSIGNED TO A DATA YEAR,
000850* COUNTING UP FROM 0 AT THE OLDEST YEAR ON FILE.  ALIAS: A COUNTRY
000860* NAME VARIANT THAT MUST BE NORMALIZED BEFORE THE THREE SOURCE
000870* EXTRACTS WILL JOIN ON A COMMON KEY.  DISTINCT COUNTRY: A COUNTRY
000880* THAT PRODUCED AT LEAST ONE RAIV ROW IN AT LEAST ONE OF THE THREE
000890* DATA YEARS - THE FIGURE REPORTED AT THE END OF THE RUN.
000900 ENVIRONMENT DIVISION.
000910* COMPILE/LINK NOTE - THIS PROGRAM COMPILES AND LINK-EDITS STAND-
000920* ALONE - IT DOES NOT CALL, AND IS NOT CALLED BY, ANY OTHER PROGRAM
000930* IN THE RAIV SUITE.  THE FOUR PROGRAMS COMMUNICATE ONLY THROUGH
000940* THE FLAT FILES THEY READ AND WRITE.
000950 CONFIGURATION SECTION.
000960* SPECIAL-NAMES - C01 GIVES THE OPERATOR CONSOLE LISTING A TOP-OF-
000970* FORM SKIP AHEAD OF THE 'RUN TOTALS' BLOCK IF THIS PROGRAM'S SYSOUT
000980* IS EVER ROUTED TO A PRINTER RATHER THAN VIEWED ON SCREEN.  UPSI-0
000990* IS THE OPERATOR-SETTABLE TRACE SWITCH READ IN 0100-INITIALISATION -
001000* SETTING IT ON AT THE JCL LEVEL TURNS ON THE EXTRA DISPLAY WITHOUT
001010* REQUIRING A RECOMPILE.  ALPHA-COUNTRY-CLASS IS DEFINED HERE FOR
001020* CONSISTENCY WITH THE OTHER BUREAU PROGRAMS BUT IS NOT CURRENTLY
001030* PROCEDURE DIVISION NOTES - PARAGRAPHS ARE NUMBERED IN THE SHOP'S
001040* USUAL BLOCK STYLE: 0XXX FOR SET-UP, 1XXX FOR THE LPI LOAD, 2XXX FOR
001050* THE RISK LOAD, 3XXX FOR THE JOIN AND CALCULATION (WITH 3XXX0
001060* SUBORDINATES FOR EACH LOOKUP), AND 9XXX FOR END-OF-RUN REPORTING.
001070* EVERY PERFORM IN THIS PROGRAM USES THE EXPLICIT THRU FORM WITH A
001080* MATCHING -EXIT PARAGRAPH, EVEN WHERE THE PERFORMED RANGE IS ONLY
001090* ONE PARAGRAPH LONG - THIS IS DELIBERATE SO THAT A LATER MAINTAINER
001100* CAN INSERT ADDITIONAL PARAGRAPHS INTO ANY RANGE WITHOUT HAVING TO
001110* HUNT DOWN AND CHANGE THE PERFORM STATEMENT THAT CALLS IT.
001120* TESTED ANYWHERE IN THIS PROGRAM'S PROCEDURE DIVISION.
001130 SPECIAL-NAMES.
001140     C01 IS TOP-OF-FORM
001150     CLASS ALPHA-COUNTRY-CLASS IS "A" THRU "Z" "a" THRU "z" " "
001160     UPSI-0 ON  STATUS IS RAIV010-TRACE-ON
001170            OFF STATUS IS RAIV010-TRACE-OFF.
001180 INPUT-OUTPUT SECTION.
001190 FILE-CONTROL.
001200* LPI-FILE - ONE RECORD PER COUNTRY WITH A PUBLISHED LOGISTICS
001210* PERFORMANCE INDEX TIMELINESS SCORE FOR THE CURRENT RELEASE.  LOADED
001220* ENTIRELY INTO WS-LPI-TABLE BEFORE ANY IMPORT RECORD IS READ.
001230     SELECT LPI-FILE  ASSIGN TO LPIFILE
001240         ORGANIZATION IS LINE SEQUENTIAL
001250         FILE STATUS IS WS-FS-LPI.
001260
001270* RISK-FILE - ONE RECORD PER COUNTRY WITH A PUBLISHED RISK PREMIUM
001280* FOR THE CURRENT RELEASE.  LOADED ENTIRELY INTO WS-RISK-TABLE BEFORE
001290* ANY IMPORT RECORD IS READ, SAME AS LPI-FILE ABOVE.
001300     SELECT RISK-FILE ASSIGN TO RISKFILE
001310         ORGANIZATION IS LINE SEQUENTIAL
001320         FILE STATUS IS WS-FS-RISK.
001330
001340* IMPORT-FILE - THE YEARLY IMPORT-VALUE EXTRACT.  ASSIGNED DYNAMICALLY
001350* THROUGH WS-IMPORT-ASSIGN (CR-0233) SO THIS ONE SELECT/FD PAIR CAN
001360* BE REOPENED IN TURN AGAINST EACH OF THE THREE DATA YEARS' PHYSICAL
001370* FILES WITHOUT THREE SEPARATE SELECT CLAUSES.
001380     SELECT IMPORT-FILE ASSIGN TO WS-IMPORT-ASSIGN                CR-0233 
001390         ORGANIZATION IS LINE SEQUENTIAL
001400         FILE STATUS IS WS-FS-IMPORT.
001410
001420* RAIV-FILE - THE PROGRAM'S ONLY OUTPUT.  ONE RECORD PER COUNTRY PER
001430* YEAR THAT SURVIVED THE JOIN, SORTED ASCENDING BY COUNTRY THEN YEAR
001440* SO THAT RAIV020, RAIV030 AND RAIV040 CAN ALL READ IT SEQUENTIALLY
001450* WITH A SIMPLE COUNTRY-LEVEL CONTROL BREAK.
001460     SELECT RAIV-FILE ASSIGN TO RAIVFILE
001470         ORGANIZATION IS LINE SEQUENTIAL
001480         FILE STATUS IS WS-FS-RAIV.
001490
001500* RAIV-SORT-FILE - THE SORT WORK FILE.  RECORDS ARE RELEASED TO IT
001510* FROM THE INPUT PROCEDURE (SECTION 3000) RATHER THAN FROM AN SD-
001520* KEYED READ OF A PRE-BUILT FILE, SINCE THE THREE-WAY JOIN HAS TO
001530* HAPPEN BEFORE THERE IS ANYTHING TO SORT.
001540     SELECT RAIV-SORT-FILE ASSIGN TO SORTWK1.
001550
001560******************************************************************
001570 DATA DIVISION.
001580* ALL FOUR FLAT FILES IN THIS PROGRAM ARE LINE SEQUENTIAL, THE
001590* BUREAU'S STANDARD ORGANIZATION FOR EXTRACTS PASSED BETWEEN
001600* MAINFRAME AND THE STATISTICAL AGENCIES' OWN SYSTEMS.
001610 FILE SECTION.
001620
001630* LABEL RECORD STANDARD / RECORDING MODE F ARE THE BUREAU'S STANDARD
001640* CLAUSES FOR A FIXED-LENGTH SEQUENTIAL EXTRACT - THIS SHOP HAS NEVER
001650* USED VARIABLE-LENGTH RECORDS FOR ANY OF THE STATISTICAL EXTRACTS
001660* FEEDING THE RAIV SUITE.
001670 FD  LPI-FILE
001680     LABEL RECORD STANDARD
001690     RECORDING MODE IS F.
001700* CPYLPI CARRIES LPI-REC WITH LPI-COUNTRY AND LPI-TIMELINESS.
001710     COPY CPYLPI.
001720
001730* SAME FIXED-LENGTH, LABELLED CONVENTION AS LPI-FILE ABOVE.
001740 FD  RISK-FILE
001750     LABEL RECORD STANDARD
001760     RECORDING MODE IS F.
001770* CPYRSK CARRIES RISK-REC WITH RSK-COUNTRY AND RSK-PREMIUM.
001780     COPY CPYRSK.
001790
001800* SAME FIXED-LENGTH, LABELLED CONVENTION AS LPI-FILE ABOVE.  THE
001810* RECORD LAYOUT ITSELF (CPYIMP) IS SHARED ACROSS ALL THREE YEARLY
001820* EXTRACTS - ONLY THE PHYSICAL DATA SET CHANGES FROM YEAR TO YEAR.
001830 FD  IMPORT-FILE
001840     LABEL RECORD STANDARD
001850     RECORDING MODE IS F.
001860* CPYIMP CARRIES IMPORT-REC WITH IMP-COUNTRY, IMP-YEAR AND
001870* IMP-VALUE - THE SAME LAYOUT SERVES ALL THREE YEARLY EXTRACTS.
001880     COPY CPYIMP.
001890
001900* SD RECORDS CARRY NO LABEL OR RECORDING-MODE CLAUSE - THE SORT
001910* PACKAGE MANAGES THE WORK FILE'S PHYSICAL ATTRIBUTES ITSELF.
001920 SD  RAIV-SORT-FILE.
001930* CPYRAIV CARRIES RAIV-REC - RV-COUNTRY, RV-YEAR, RV-IMPORT-VALUE,
001940* RV-TIMELINESS, RV-RISK-PREMIUM, RV-T AND RV-RAIV - SHARED BY THE
001950* SD RECORD HERE AND BY RAIV020, RAIV030 AND RAIV040 DOWNSTREAM.
001960     COPY CPYRAIV.
001970
001980* OUTPUT SIDE OF THE SORT'S GIVING PHRASE.  THE 80-BYTE GENERIC
001990* RECORD DESCRIPTION BELOW EXISTS ONLY TO SATISFY THE FD - CPYRAIV
002000* (SHARED WITH THE SD RECORD ABOVE) CARRIES THE REAL FIELD LAYOUT.
002010 FD  RAIV-FILE
002020     LABEL RECORD STANDARD
002030     RECORDING MODE IS F.
002040* RAIV-FILE-REC - THE OUTPUT RECORD IS CARRIED HERE ONLY AS AN
002050* 80-BYTE FD RECORD BECAUSE THE ACTUAL FIELD LAYOUT (RV-COUNTRY,
002060* RV-YEAR, RV-RAIV, ETC.) IS DEFINED ONCE IN CPYRAIV AND SHARED WITH
002070* THE SORT-FILE SD RECORD ABOVE - RAIV-REC IS MOVED CHARACTER-FOR-
002080* CHARACTER INTO THIS AREA BY THE GIVING PHRASE OF THE SORT VERB, SO
002090* THERE IS NO NEED TO REPEAT THE FIELD-LEVEL PICTURE CLAUSES HERE.
002100 01  RAIV-FILE-REC             PIC X(80).
002110
002120******************************************************************
002130* DATA-NAME CONVENTION USED THROUGHOUT THIS PROGRAM - WS- FOR ORDINARY
002140* WORKING-STORAGE ITEMS, RV- FOR FIELDS BELONGING TO THE SHARED RAIV
002150* RECORD LAYOUT (CPYRAIV), LPI- AND RSK- FOR FIELDS COMING STRAIGHT
002160* OFF THE TWO REFERENCE EXTRACTS, AND IMP- FOR FIELDS COMING OFF THE
002170* IMPORT EXTRACT.  TABLES BUILT FROM FILLER LITERALS FOLLOW THE
002180* SHOP'S USUAL TWO-STEP PATTERN: AN 01-LEVEL -DATA GROUP OF FILLER
002190* VALUE CLAUSES, IMMEDIATELY REDEFINED BY A SECOND 01-LEVEL GROUP
002200* CARRYING THE OCCURS CLAUSE AND THE REAL FIELD NAMES - THIS KEEPS
002210* THE LITERAL VALUES AND THE TABLE SHAPE VISUALLY SEPARATE ON THE
002220* LISTING, WHICH THIS SHOP'S PROGRAMMERS HAVE ALWAYS PREFERRED OVER
002230* A SINGLE OCCURS ... VALUE TABLE.
002240 WORKING-STORAGE SECTION.
002250
002260* WS-FILE-STATUSES - ONE TWO-BYTE STATUS FIELD PER FILE, EACH WITH
002270* AN 88-LEVEL FOR THE NORMAL '00' RETURN.  A STATUS OTHER THAN 00 ON
002280* ANY OF THESE FOUR FILES IS NOT TRAPPED ANYWHERE IN THIS PROGRAM -
002290* AN I/O ERROR WILL ABEND THE STEP, WHICH IS THIS SHOP'S STANDARD
002300* TREATMENT FOR A BATCH PROGRAM WITH NO RESTART LOGIC.
002310* MAINTENANCE NOTE - IF A FIFTH SOURCE FILE IS EVER ADDED TO THIS
002320* PROGRAM, GIVE IT ITS OWN TWO-BYTE STATUS AND 88-LEVEL HERE RATHER
002330* THAN REUSING ONE OF THE FOUR ABOVE.
002340 01  WS-FILE-STATUSES.
002350* TWO-BYTE FILE STATUS FOR LPI-FILE - '00' IS THE ONLY VALUE THIS
002360* PROGRAM EVER TESTS FOR, VIA THE 88-LEVEL BELOW.
002370     05  WS-FS-LPI             PIC X(02) VALUE SPACES.
002380* THE ONLY FILE STATUS THIS PROGRAM TREATS AS SUCCESSFUL.
002390         88  LPI-FS-OK                   VALUE '00'.
002400* TWO-BYTE FILE STATUS FOR RISK-FILE.
002410     05  WS-FS-RISK            PIC X(02) VALUE SPACES.
002420* SAME CONVENTION AS LPI-FS-OK ABOVE.
002430         88  RISK-FS-OK                  VALUE '00'.
002440* TWO-BYTE FILE STATUS FOR IMPORT-FILE - RESET IMPLICITLY EACH TIME
002450* THE FILE IS REOPENED FOR THE NEXT DATA YEAR IN 3100-TRAITER-ANNEE.
002460     05  WS-FS-IMPORT          PIC X(02) VALUE SPACES.
002470* SAME CONVENTION AS LPI-FS-OK ABOVE.
002480         88  IMPORT-FS-OK                VALUE '00'.
002490* TWO-BYTE FILE STATUS FOR THE OUTPUT RAIV-FILE.
002500     05  WS-FS-RAIV            PIC X(02) VALUE SPACES.
002510* SAME CONVENTION AS LPI-FS-OK ABOVE - NOT ACTUALLY TESTED SINCE THE
002520* OUTPUT FILE IS WRITTEN BY THE SORT'S GIVING PHRASE, NOT BY AN
002530* EXPLICIT WRITE STATEMENT IN THIS PROGRAM.
002540         88  RAIV-FS-OK                  VALUE '00'.
002550     05  FILLER                PIC X(01).
002560
002570* WS-SWITCHES - END-OF-FILE AND FOUND/NOT-FOUND FLAGS FOR THE THREE
002580* SOURCE FILES AND THE TWO TABLE SEARCHES.  ALL FOLLOW THE SAME 'N'
002590* UNTIL SET TO 'Y' CONVENTION USED ACROSS THE BUREAU'S EDP DIVISION.
002600* MAINTENANCE NOTE - THE FOUND/NOT-FOUND SWITCHES ARE RESET TO 'N'
002610* AT THE TOP OF 3400-RECHERCHER-LPI AND 3500-RECHERCHER-RISQUE ON
002620* EVERY CALL, NOT JUST ONCE AT PROGRAM START.
002630 01  WS-SWITCHES.
002640* SET TO 'Y' BY 1100-LIRE-LPI ON THE AT END CONDITION.
002650     05  WS-EOF-LPI            PIC X(01) VALUE 'N'.
002660* TESTED BY THE PERFORM ... UNTIL IN 1000-CHARGER-LPI.
002670         88  LPI-EOF                     VALUE 'Y'.
002680* SET TO 'Y' BY 2100-LIRE-RISQUE ON THE AT END CONDITION.
002690     05  WS-EOF-RISK           PIC X(01) VALUE 'N'.
002700* TESTED BY THE PERFORM ... UNTIL IN 2000-CHARGER-RISQUE.
002710         88  RISK-EOF                    VALUE 'Y'.
002720* SET TO 'Y' BY 3200-LIRE-IMPORT, AND RESET TO 'N' AT THE TOP OF EACH
002730* YEAR'S PROCESSING IN 3100-TRAITER-ANNEE SINCE THE SAME SWITCH IS
002740* REUSED ACROSS ALL THREE DATA YEARS.
002750     05  WS-EOF-IMPORT         PIC X(01) VALUE 'N'.
002760* TESTED BY THE PERFORM ... UNTIL IN 3100-TRAITER-ANNEE.
002770         88  IMPORT-EOF                  VALUE 'Y'.
002780* SET BY 3400-RECHERCHER-LPI - CHECKED IMMEDIATELY AFTERWARD IN
002790* 3210-TRAITER-UN-IMPORT TO DECIDE WHETHER TO CONTINUE THE PIPELINE
002800* OR DROP THE IMPORT RECORD.
002810     05  WS-FOUND-LPI          PIC X(01) VALUE 'N'.
002820* SET TRUE BY 3410-COMPARER-LPI ON A MATCH; LEFT FALSE OTHERWISE.
002830         88  LPI-FOUND                   VALUE 'Y'.
002840* SET BY 3500-RECHERCHER-RISQUE, CHECKED THE SAME WAY AS WS-FOUND-LPI.
002850     05  WS-FOUND-RISK         PIC X(01) VALUE 'N'.
002860* SET TRUE BY 3510-COMPARER-RISQUE ON A MATCH; LEFT FALSE OTHERWISE.
002870         88  RISK-FOUND                  VALUE 'Y'.
002880     05  FILLER                PIC X(01).
002890
002900* WS-IMPORT-ASSIGN - DYNAMIC SELECT ASSIGN NAME FOR IMPORT-FILE, ADDED
002910* UNDER CR-0233 SO A SINGLE FD COULD SERVE THE THREE SEPARATE YEARLY
002920* IMPORT FILES (IMPORTS22, IMPORTS23, IMPORTS24) INSTEAD OF DEFINING
002930* THREE SEPARATE FD/SELECT PAIRS AND THREE COPIES OF 3210'S LOGIC.
002940* CR-0362 WIDENED THIS FROM 8 TO 9 BYTES AFTER THE 8-BYTE FIELD WAS
002950* FOUND TO BE TRUNCATING EVERY ASSIGN NAME TO THE SAME VALUE.
002960 77  WS-IMPORT-ASSIGN         PIC X(09) VALUE SPACES.             CR-0362 
002970
002980* YEAR / DISCOUNT-EXPONENT DRIVER TABLE - BUILT FROM FILLER
002990* PAIRS AND REDEFINED AS AN OCCURS TABLE, PER SHOP CONVENTION.
003000* THE THREE DATA YEARS AND THEIR DISCOUNT EXPONENTS ARE HARD-CODED
003010* HERE AS FILLER PAIRS RATHER THAN READ FROM A CONTROL FILE, SINCE
003020* THE BUREAU ONLY REBASES THE PROCESSING WINDOW ONCE EVERY FEW YEARS
003030* (CR-0355 MOST RECENTLY ADVANCED IT TO 2022-2023-2024) AND A CODE
003040* CHANGE WITH A NEW CR NUMBER IS THIS SHOP'S PREFERRED WAY OF MAKING
003050* THAT KIND OF INFREQUENT, AUDITED CHANGE VISIBLE IN THE CHANGE LOG.
003060 01  WS-YEAR-TABLE-DATA.
003070     05  FILLER                PIC 9(4) VALUE 2022.
003080     05  FILLER                PIC 9(1) VALUE 0.
003090     05  FILLER                PIC 9(4) VALUE 2023.
003100     05  FILLER                PIC 9(1) VALUE 1.
003110     05  FILLER                PIC 9(4) VALUE 2024.
003120     05  FILLER                PIC 9(1) VALUE 2.
003130* REDEFINES THE FILLER/VALUE PAIRS ABOVE AS AN OCCURS TABLE INDEXED
003140* BY WS-YEAR-IDX - SEE THE DATA-NAME CONVENTION NOTE AT THE TOP OF
003150* WORKING-STORAGE FOR WHY THIS SHOP BUILDS TABLES THIS WAY.
003160 01  WS-YEAR-TABLE REDEFINES WS-YEAR-TABLE-DATA.
003170* 3 ENTRIES, ONE PER DATA YEAR - SIZED TO MATCH, NOT EXCEED, THE
003180* NUMBER OF YEARS THIS RUN OF THE PROGRAM PROCESSES.
003190     05  WS-YEAR-ENTRY OCCURS 3 TIMES.
003200* ONE OF THE THREE DATA YEARS CURRENTLY IN THE PROCESSING WINDOW.
003210         10  WS-TAB-YEAR       PIC 9(4).
003220* THE DISCOUNT EXPONENT FOR THIS YEAR - 0 FOR THE OLDEST YEAR ON
003230* FILE, COUNTING UP BY ONE FOR EACH SUCCEEDING YEAR.
003240         10  WS-TAB-T          PIC 9(1).
003250* INDEXES WS-YEAR-TABLE AND, SINCE ALL THREE OCCUR THE SAME NUMBER
003260* OF TIMES, THE PER-YEAR COUNTER TABLES IN WS-COUNTERS AS WELL.
003270 77  WS-YEAR-IDX               PIC 9(1) COMP VALUE 1.
003280* THE DATA YEAR CURRENTLY BEING PROCESSED, MOVED FROM THE DRIVER
003290* TABLE AT THE TOP OF 3100-TRAITER-ANNEE.
003300 77  WS-CUR-YEAR                PIC 9(4).
003310* THE DISCOUNT EXPONENT FOR WS-CUR-YEAR, MOVED FROM THE DRIVER
003320* TABLE ALONGSIDE IT.
003330 77  WS-CUR-T                   PIC 9(1).
003340
003350* COUNTRY-NAME ALIAS TABLE - 26 RAW/NORMALIZED PAIRS BUILT AS
003360* FILLER LITERALS THEN REDEFINED AS AN OCCURS TABLE, SAME
003370* TECHNIQUE AS THE YEAR TABLE ABOVE.
003380* 26 RAW/NORMALIZED COUNTRY NAME PAIRS.  THE RAW SIDE IS WHATEVER
003390* SPELLING OR ABBREVIATION SHOWS UP ON THE IMPORT EXTRACT; THE
003400* NORMALIZED SIDE MATCHES THE SPELLING USED ON BOTH THE LPI AND RISK
003410* EXTRACTS.  CR-0298 REBUILT THIS LIST FROM THE CUSTOMS CROSS-
003420* REFERENCE AFTER THE MERGE CLERK REPORTED SEVERAL COUNTRIES DROPPING
003430* OUT OF THE RAIV FILE ENTIRELY BECAUSE THEIR NAMES DID NOT AGREE
003440* ACROSS THE THREE SOURCE EXTRACTS.
003450 01  WS-ALIAS-TABLE-DATA.                                         CR-0298 
003460     05  FILLER  PIC X(30) VALUE 'France+Monac'.
003470     05  FILLER  PIC X(30) VALUE 'France'.
003480     05  FILLER  PIC X(30) VALUE 'Switz.Leicht'.
003490     05  FILLER  PIC X(30) VALUE 'Switzerland'.
003500     05  FILLER  PIC X(30) VALUE 'Korea Rep.'.
003510     05  FILLER  PIC X(30) VALUE 'South Korea'.
003520     05  FILLER  PIC X(30) VALUE 'Norway,Sb,JM'.
003530     05  FILLER  PIC X(30) VALUE 'Norway'.
003540     05  FILLER  PIC X(30) VALUE 'Ireland'.
003550     05  FILLER  PIC X(30) VALUE 'Republic of Ireland'.
003560     05  FILLER  PIC X(30) VALUE 'Luxemberg'.
003570     05  FILLER  PIC X(30) VALUE 'Luxembourg'.
003580     05  FILLER  PIC X(30) VALUE 'Czech Rep'.
003590     05  FILLER  PIC X(30) VALUE 'Czech Republic'.
003600     05  FILLER  PIC X(30) VALUE 'Viet Nam'.
003610     05  FILLER  PIC X(30) VALUE 'Vietnam'.
003620     05  FILLER  PIC X(30) VALUE 'TFYR Macedna'.
003630     05  FILLER  PIC X(30) VALUE 'North Macedonia'.
003640     05  FILLER  PIC X(30) VALUE 'Bosnia Herzg'.
003650     05  FILLER  PIC X(30) VALUE 'Bosnia and Herzegovina'.
003660     05  FILLER  PIC X(30) VALUE 'Antigua,Barb'.
003670     05  FILLER  PIC X(30) VALUE 'Antigua and Barbuda'.
003680     05  FILLER  PIC X(30) VALUE 'Solomon Is'.
003690     05  FILLER  PIC X(30) VALUE 'Solomon Islands'.
003700     05  FILLER  PIC X(30) VALUE 'Bahamas'.
003710     05  FILLER  PIC X(30) VALUE 'Bahamas, The'.
003720     05  FILLER  PIC X(30) VALUE 'Papua N.Guin'.
003730     05  FILLER  PIC X(30) VALUE 'Papua New Guinea'.
003740     05  FILLER  PIC X(30) VALUE 'Dem.Rp.Congo'.
003750     05  FILLER  PIC X(30) VALUE 'Democratic Republic of the Con'.
003760     05  FILLER  PIC X(30) VALUE 'Dominican Rp'.
003770     05  FILLER  PIC X(30) VALUE 'Dominican Republic'.
003780     05  FILLER  PIC X(30) VALUE 'GuineaBissau'.
003790     05  FILLER  PIC X(30) VALUE 'Guinea-Bissau'.
003800     05  FILLER  PIC X(30) VALUE 'Russian Fed'.
003810     05  FILLER  PIC X(30) VALUE 'Russia'.
003820     05  FILLER  PIC X(30) VALUE 'Rep.Moldova'.
003830     05  FILLER  PIC X(30) VALUE 'Moldova'.
003840     05  FILLER  PIC X(30) VALUE 'Trinidad Tbg'.
003850     05  FILLER  PIC X(30) VALUE 'Trinidad and Tobago'.
003860     05  FILLER  PIC X(30) VALUE 'Lao P.Dem.R'.
003870     05  FILLER  PIC X(30) VALUE 'Laos'.
003880     05  FILLER  PIC X(30) VALUE 'Gambia'.
003890     05  FILLER  PIC X(30) VALUE 'The Gambia'.
003900     05  FILLER  PIC X(30) VALUE 'Iran-Islam.R'.
003910     05  FILLER  PIC X(30) VALUE 'Iran'.
003920     05  FILLER  PIC X(30) VALUE 'Kyrgyzstan'.
003930     05  FILLER  PIC X(30) VALUE 'Kyrgyz Republic'.
003940     05  FILLER  PIC X(30) VALUE 'Venezuela'.
003950     05  FILLER  PIC X(30) VALUE 'Venezuela, RB'.
003960     05  FILLER  PIC X(30) VALUE 'Yemen'.
003970     05  FILLER  PIC X(30) VALUE 'Yemen, Rep.'.
003980* REDEFINES THE 26 FILLER/VALUE PAIRS ABOVE AS AN OCCURS TABLE
003990* INDEXED BY WS-ALIAS-IDX.
004000 01  WS-ALIAS-TABLE REDEFINES WS-ALIAS-TABLE-DATA.                CR-0298 
004010* 26 ENTRIES, ONE PER KNOWN RAW/NORMALIZED COUNTRY NAME PAIR - GROWN
004020* OVER THE YEARS AS NEW MISMATCHES SURFACED (CR-0014, CR-0140,
004030* CR-0298); EXPECT THIS COUNT TO CONTINUE GROWING SLOWLY.
004040     05  WS-ALIAS-ENTRY OCCURS 26 TIMES.
004050* THE RAW SPELLING OR ABBREVIATION AS IT APPEARS ON THE IMPORT
004060* EXTRACT.
004070         10  WS-ALIAS-RAW      PIC X(30).
004080* THE NORMALIZED SPELLING SHARED BY THE LPI AND RISK EXTRACTS.
004090         10  WS-ALIAS-NORM     PIC X(30).
004100* INDEXES THE ALIAS TABLE DURING 3310-COMPARER-ALIAS.
004110 77  WS-ALIAS-IDX               PIC 9(2) COMP.
004120
004130* IN-MEMORY LPI (TIMELINESS) LOOKUP TABLE - LOADED ONCE FROM
004140* LPI-FILE BEFORE ANY IMPORT YEAR IS PROCESSED.
004150* WS-LPI-MAX TRACKS HOW MANY OF THE 300 AVAILABLE TABLE SLOTS ARE
004160* ACTUALLY IN USE - THE TABLE IS NOT KEPT AT A FIXED SIZE BECAUSE THE
004170* NUMBER OF COUNTRIES WITH A PUBLISHED TIMELINESS SCORE VARIES FROM
004180* ONE RELEASE OF THE SOURCE STATISTICS TO THE NEXT.
004190 01  WS-LPI-TABLE-CTL.
004200* GROWN BY ONE EACH TIME 1200-CHARGER-UN-LPI ACCEPTS A RECORD - NOT
004210* THE SAME AS WS-CT-LPI-READ, WHICH ALSO COUNTS REJECTED RECORDS.
004220     05  WS-LPI-MAX             PIC 9(3) COMP VALUE 0.
004230 01  WS-LPI-TABLE.
004240* 300 ENTRIES - COMFORTABLY ABOVE THE NUMBER OF ECONOMIES THE BUREAU
004250* TRACKS, LEAVING HEADROOM FOR NEW COUNTRIES TO APPEAR IN A FUTURE
004260* RELEASE OF THE SOURCE STATISTICS WITHOUT A PROGRAM CHANGE.
004270     05  WS-LPI-ENTRY OCCURS 300 TIMES.
004280* COUNTRY NAME AS IT APPEARS ON THE LPI EXTRACT - COMPARED AGAINST
004290* WS-NORMALIZED-COUNTRY, NOT THE RAW IMPORT-FILE SPELLING.
004300         10  WS-LPI-TAB-COUNTRY PIC X(30).
004310* THE PUBLISHED TIMELINESS SCORE, ONE DECIMAL DIGIT OF WHOLE PART
004320* AND TWO OF FRACTION - THE BUREAU'S STATISTICAL AGENCY HAS NEVER
004330* PUBLISHED A SCORE ABOVE 5.00 OR BELOW 0.00.
004340         10  WS-LPI-TAB-SCORE   PIC S9(1)V9(2).
004350         10  FILLER             PIC X(01).
004360* INDEXES THE LPI TABLE, BOTH WHILE IT IS BEING LOADED IN SECTION
004370* 1000 AND WHILE IT IS BEING SEARCHED IN SECTION 3400.
004380 77  WS-LPI-IDX                 PIC 9(3) COMP.
004390
004400* IN-MEMORY RISK-PREMIUM LOOKUP TABLE - LOADED ONCE FROM
004410* RISK-FILE BEFORE ANY IMPORT YEAR IS PROCESSED.
004420* SAME PURPOSE AS WS-LPI-TABLE-CTL, FOR THE RISK-PREMIUM TABLE.
004430 01  WS-RISK-TABLE-CTL.
004440* GROWN BY ONE EACH TIME 2200-CHARGER-UN-RISQUE ACCEPTS A RECORD.
004450     05  WS-RISK-MAX            PIC 9(3) COMP VALUE 0.
004460 01  WS-RISK-TABLE.
004470* 300 ENTRIES, SAME SIZING RATIONALE AS THE LPI TABLE ABOVE.
004480     05  WS-RISK-ENTRY OCCURS 300 TIMES.
004490* COUNTRY NAME AS IT APPEARS ON THE RISK EXTRACT.
004500         10  WS-RISK-TAB-COUNTRY PIC X(30).
004510* THE PUBLISHED RISK PREMIUM, EXPRESSED AS A DECIMAL FRACTION (0.02
004520* MEANS A 2 PERCENT PREMIUM), NOT AS A WHOLE-NUMBER PERCENTAGE.
004530         10  WS-RISK-TAB-PREM    PIC S9(1)V9(4).
004540* INDEXES THE RISK TABLE, BOTH WHILE IT IS BEING LOADED IN SECTION
004550* 2000 AND WHILE IT IS BEING SEARCHED IN SECTION 3500.
004560 77  WS-RISK-IDX                PIC 9(3) COMP.
004570
004580* DISTINCT-COUNTRY TABLE - EVERY COUNTRY THAT ENDS UP WITH AT
004590* LEAST ONE RAIV RECORD WRITTEN, ACROSS ALL THREE YEARS.
004600* TRACKS THE NUMBER OF DISTINCT COUNTRIES SEEN ACROSS ALL THREE YEARS
004610* OF OUTPUT, FOR THE AUDIT-REQUESTED COUNT IN 9000-AFFICHER-COMPTEURS.
004620 01  WS-PAYS-VUS-CTL.
004630* GROWN BY ONE EACH TIME 3810-COMPARER-PAYS-VU FAILS TO FIND THE
004640* CURRENT COUNTRY ALREADY IN THE TABLE.
004650     05  WS-PAYS-VUS-MAX        PIC 9(3) COMP VALUE 0.
004660 01  WS-PAYS-VUS-TABLE.
004670* 300 ENTRIES - ONE PER DISTINCT COUNTRY THAT CAN APPEAR IN THE
004680* OUTPUT, SAME SIZING RATIONALE AS THE LPI AND RISK TABLES.
004690     05  WS-PAYS-VUS-ENTRY OCCURS 300 TIMES.
004700* THE NORMALIZED COUNTRY NAME, NOT THE RAW IMPORT-FILE SPELLING -
004710* OTHERWISE AN ALIASED COUNTRY COULD BE COUNTED TWICE.
004720         10  WS-PAYS-VUS-NOM    PIC X(30).
004730* INDEXES THE DISTINCT-COUNTRY TABLE DURING 3810-COMPARER-PAYS-VU.
004740 77  WS-PAYS-VUS-IDX            PIC 9(3) COMP.
004750
004760* WS-COUNTERS - ALL RUN-LEVEL COUNTS USED BY THE END-OF-RUN DISPLAYS
004770* IN SECTION 9000.  THE PER-YEAR COUNTERS ARE OCCURS 3 TIMES TABLES
004780* INDEXED BY WS-YEAR-IDX, MATCHING THE SAME INDEX USED TO WALK THE
004790* YEAR DRIVER TABLE ITSELF SO THE TWO STAY IN STEP.
004800* AUDIT NOTE - NONE OF THESE COUNTERS ARE RESET MID-RUN; THEY
004810* ACCUMULATE FROM WHATEVER VALUE THEY HOLD AT PROGRAM LOAD (ZERO,
004820* PER THE VALUE CLAUSES ABOVE) THROUGH TO THE FINAL DISPLAY IN
004830* SECTION 9000.
004840 01  WS-COUNTERS.
004850* RUNNING COUNT OF LPI RECORDS READ, INCLUDING THOSE LATER REJECTED
004860* FOR A MISSING SCORE.
004870     05  WS-CT-LPI-READ         PIC 9(5) COMP VALUE 0.
004880* RUNNING COUNT OF RISK RECORDS READ, INCLUDING THOSE LATER REJECTED
004890* FOR A MISSING PREMIUM.
004900     05  WS-CT-RISK-READ        PIC 9(5) COMP VALUE 0.
004910* ONE COUNTER PER DATA YEAR, INDEXED BY WS-YEAR-IDX, SO 9100 CAN
004920* REPORT EACH YEAR'S IMPORT VOLUME SEPARATELY.
004930     05  WS-CT-IMPORT-READ OCCURS 3 TIMES PIC 9(5) COMP.
004940* ONE COUNTER PER DATA YEAR - HOW MANY OF THAT YEAR'S IMPORT RECORDS
004950* ACTUALLY MATCHED BOTH REFERENCE TABLES AND PRODUCED A RAIV ROW.
004960     05  WS-CT-MATCHED     OCCURS 3 TIMES PIC 9(5) COMP.
004970* GRAND TOTAL OF RAIV RECORDS WRITTEN ACROSS ALL THREE DATA YEARS.
004980     05  WS-CT-RAIV-TOTAL       PIC 9(6) COMP VALUE 0.
004990
005000* WS-CALCUL-RAIV - SCRATCH FIELDS FOR ONE IMPORT RECORD'S PASS
005010* THROUGH THE PIPELINE: THE NORMALIZED COUNTRY NAME, THE TIMELINESS
005020* AND RISK FIGURES ONCE LOOKED UP, THE COMPUTED DISCOUNT DIVISOR, AND
005030* DISPLAY-CHARACTER VIEW OF THE RAIV WORK FIELD, USED ONLY BY THE
005040* NEGATIVE-RAIV TRAP IN 3600 SO THE RAW VALUE CAN BE DISPLAYED
005050* WITHOUT AN EDITED PICTURE CLAUSE ROUNDING OR SUPPRESSING DIGITS.
005060* THE RESULTING RAIV FIGURE ITSELF.  WS-RAIV-WORK-X REDEFINES THE
005070* RAIV WORK FIELD AS DISPLAY CHARACTERS SO 3600'S NEGATIVE-RAIV TRAP
005080* CAN DISPLAY THE RAW VALUE WITHOUT AN EDITED PICTURE CLAUSE GETTING
005090* IN THE WAY.
005100* AUDIT NOTE - EVERY FIELD IN THIS GROUP IS RESET IMPLICITLY BY THE
005110* NEXT MOVE IN THE PIPELINE RATHER THAN BY AN EXPLICIT INITIALIZE -
005120* EACH FIELD IS FULLY OVERWRITTEN BEFORE IT IS READ ON EVERY PASS
005130* THROUGH 3210-TRAITER-UN-IMPORT, SO STALE DATA FROM A PRIOR IMPORT
005140* RECORD CAN NEVER LEAK THROUGH INTO THE CURRENT ONE.
005150 01  WS-CALCUL-RAIV.
005160* HOLDS THE CURRENT IMPORT RECORD'S COUNTRY NAME AFTER 3300 HAS RUN
005170* IT THROUGH THE ALIAS TABLE - EVERY DOWNSTREAM LOOKUP AND THE
005180* OUTPUT RECORD ITSELF USE THIS FIELD, NEVER THE RAW IMP-COUNTRY.
005190     05  WS-NORMALIZED-COUNTRY  PIC X(30).
005200* THE MATCHED COUNTRY'S LPI SCORE, CAPTURED BY 3410-COMPARER-LPI.
005210     05  WS-TIMELINESS-WORK     PIC S9(1)V9(2).
005220* THE MATCHED COUNTRY'S RISK PREMIUM, CAPTURED BY 3510-COMPARER-
005230* RISQUE.
005240     05  WS-RISK-WORK           PIC S9(1)V9(4).
005250* THE (1 + RISK PREMIUM) ** T DISCOUNT FACTOR, BUILT BY 3600 THROUGH
005260* REPEATED MULTIPLICATION RATHER THAN AN EXPONENT OPERATOR.
005270     05  WS-DIVISOR             PIC S9(3)V9(8).
005280* THE COMPUTED RAIV FIGURE FOR THE CURRENT IMPORT RECORD, BEFORE IT
005290* IS MOVED TO THE OUTPUT RECORD IN 3700-LIBERER-RAIV.
005300     05  WS-RAIV-WORK           PIC S9(14)V9(4).
005310     05  WS-RAIV-WORK-X REDEFINES WS-RAIV-WORK PIC X(18).
005320     05  FILLER                 PIC X(01).
005330
005340******************************************************************
005350 PROCEDURE DIVISION.
005360
005370* 0000-MAIN-PROCEDURE - TOP-LEVEL DRIVER FOR THE WHOLE RUN.  LOADS THE
005380* TWO REFERENCE TABLES (LPI AND RISK), THEN SORTS THE OUTPUT BY
005390* HAVING THE SORT'S INPUT PROCEDURE RUN THE THREE-WAY JOIN AND RELEASE
005400* ONE RECORD PER SURVIVING IMPORT LINE.  USING SORT AS THE OUTER SHELL
005410* MEANS RAIV010 NEVER HAS TO HOLD THE WHOLE IMPORT FILE IN STORAGE OR
005420* SEQUENCE IT ITSELF - THE SORT VERB DOES THAT WORK.  IF THE JOIN OR
005430* SORT ABENDS PARTWAY THROUGH, THE RAIV FILE IS SIMPLY NOT PRODUCED;
005440* THERE IS NO CHECKPOINT/RESTART LOGIC IN THIS PROGRAM - RERUN FROM
005450* THE TOP.
005460 0000-MAIN-PROCEDURE.
005470     PERFORM 0100-INITIALISATION       THRU 0100-EXIT
005480     PERFORM 1000-CHARGER-LPI          THRU 1000-EXIT
005490     PERFORM 2000-CHARGER-RISQUE       THRU 2000-EXIT
005500
005510     SORT RAIV-SORT-FILE
005520         ON ASCENDING KEY RV-COUNTRY RV-YEAR
005530         INPUT PROCEDURE  IS 3000-GENERER-RAIV
005540                       THRU 3900-GENERER-RAIV-EXIT
005550         GIVING RAIV-FILE
005560
005570     PERFORM 9000-AFFICHER-COMPTEURS   THRU 9000-EXIT
005580     GO TO FIN-PGM
005590     .
005600* FALL-THROUGH EXIT FOR 0000-MAIN-PROCEDURE.
005610 0000-EXIT.
005620     EXIT.
005630
005640* 0100-INITIALISATION - RUN-TIME SWITCH CHECK ONLY.  UPSI-0 IS SET ON
005650* AT THE JCL LEVEL WHEN THE OPERATOR WANTS THE EXTRA TRACE DISPLAY;
005660* NORMAL PRODUCTION RUNS LEAVE IT OFF.  NO FILES ARE OPENED HERE - EACH
005670* LOAD PARAGRAPH OPENS AND CLOSES ITS OWN FILE.
005680 0100-INITIALISATION.
005690     IF RAIV010-TRACE-ON
005700         DISPLAY 'RAIV010 - TRACE SWITCH IS ON'
005710     END-IF
005720     .
005730* EXIT FOR 0100-INITIALISATION.
005740 0100-EXIT.
005750     EXIT.
005760
005770******************************************************************
005780*    LOAD THE LPI (TIMELINESS) TABLE - RECORDS WITH A MISSING
005790*    SCORE ARE SKIPPED PER THE MISSING-DATA RULE.
005800* PRIMED READ / PROCESS-TILL-EOF SHAPE, SAME AS EVERY OTHER LOAD
005810* PARAGRAPH IN THIS PROGRAM - READ ONE RECORD BEFORE THE LOOP STARTS
005820* SO THE LOOP TEST (LPI-EOF) IS MEANINGFUL ON THE FIRST PASS.  THE
005830* TABLE ITSELF IS SIZED FOR 300 ENTRIES (SEE WS-LPI-TABLE) WHICH IS
005840* COMFORTABLY ABOVE THE NUMBER OF ECONOMIES THE BUREAU TRACKS.
005850 1000-CHARGER-LPI.
005860     OPEN INPUT LPI-FILE
005870     PERFORM 1100-LIRE-LPI THRU 1100-EXIT
005880     PERFORM 1200-CHARGER-UN-LPI THRU 1200-EXIT
005890         UNTIL LPI-EOF
005900     CLOSE LPI-FILE
005910     .
005920* EXIT FOR 1000-CHARGER-LPI.
005930 1000-EXIT.
005940     EXIT.
005950
005960* 1100-LIRE-LPI - SINGLE READ OF LPI-FILE.  COUNTS EVERY RECORD READ,
005970* INCLUDING ONES LATER REJECTED IN 1200 FOR A MISSING SCORE, SO THE
005980* END-OF-RUN 'LPI RECORDS READ' TOTAL CAN BE RECONCILED AGAINST THE
005990* EXTRACT'S OWN RECORD COUNT BY THE CONTROL CLERK.
006000 1100-LIRE-LPI.
006010     READ LPI-FILE
006020         AT END
006030             SET LPI-EOF TO TRUE
006040         NOT AT END
006050             ADD 1 TO WS-CT-LPI-READ
006060     END-READ
006070     .
006080* EXIT FOR 1100-LIRE-LPI.
006090 1100-EXIT.
006100     EXIT.
006110
006120* 1200-CHARGER-UN-LPI - MISSING-DATA RULE FOR THE TIMELINESS SCORE.
006130* A BLANK LPI-TIMELINESS MEANS THE SOURCE STATISTICAL AGENCY HAD NO
006140* PUBLISHED FIGURE FOR THAT COUNTRY IN THE CURRENT RELEASE - RATHER
006150* THAN DEFAULT IT TO ZERO (WHICH WOULD ZERO OUT EVERY RAIV FOR THAT
006160* COUNTRY THROUGH THE MULTIPLICATION IN 3600), THE COUNTRY IS SIMPLY
006170* LEFT OUT OF THE TABLE.  3400-RECHERCHER-LPI THEN FAILS TO FIND IT
006180* AND THE IMPORT RECORD IS DROPPED, NOT ZEROED - SEE 3210.
006190 1200-CHARGER-UN-LPI.
006200     IF LPI-TIMELINESS OF LPI-REC = SPACES
006210         GO TO 1200-EXIT
006220     END-IF
006230     ADD 1 TO WS-LPI-MAX
006240     MOVE LPI-COUNTRY    TO WS-LPI-TAB-COUNTRY(WS-LPI-MAX)
006250     MOVE LPI-TIMELINESS TO WS-LPI-TAB-SCORE(WS-LPI-MAX)
006260     .
006270* LOOPS BACK TO READ THE NEXT LPI RECORD.
006280 1200-EXIT.
006290     PERFORM 1100-LIRE-LPI THRU 1100-EXIT
006300     .
006310
006320******************************************************************
006330*    LOAD THE RISK-PREMIUM TABLE - SAME MISSING-DATA RULE.
006340* SAME PRIMED-READ SHAPE AS 1000-CHARGER-LPI, FOR THE RISK-PREMIUM
006350* EXTRACT INSTEAD OF THE TIMELINESS EXTRACT.  KEPT AS TWO SEPARATE
006360* LOAD PARAGRAPHS (RATHER THAN ONE GENERIC TABLE LOADER) BECAUSE THE
006370* TWO SOURCE RECORDS HAVE DIFFERENT LAYOUTS AND DIFFERENT MISSING-
006380* DATA FLAGS - COPYING THE SHAPE READS EASIER THAN PARAMETERIZING IT.
006390 2000-CHARGER-RISQUE.
006400     OPEN INPUT RISK-FILE
006410     PERFORM 2100-LIRE-RISQUE THRU 2100-EXIT
006420     PERFORM 2200-CHARGER-UN-RISQUE THRU 2200-EXIT
006430         UNTIL RISK-EOF
006440     CLOSE RISK-FILE
006450     .
006460* EXIT FOR 2000-CHARGER-RISQUE.
006470 2000-EXIT.
006480     EXIT.
006490
006500* 2100-LIRE-RISQUE - SINGLE READ OF RISK-FILE, COUNTED THE SAME WAY
006510* 1100-LIRE-LPI COUNTS ITS FILE.
006520 2100-LIRE-RISQUE.
006530     READ RISK-FILE
006540         AT END
006550             SET RISK-EOF TO TRUE
006560         NOT AT END
006570             ADD 1 TO WS-CT-RISK-READ
006580     END-READ
006590     .
006600* EXIT FOR 2100-LIRE-RISQUE.
006610 2100-EXIT.
006620     EXIT.
006630
006640* 2200-CHARGER-UN-RISQUE - MISSING-DATA RULE FOR THE RISK PREMIUM,
006650* MIRRORING 1200'S TREATMENT OF A MISSING TIMELINESS SCORE.  A BLANK
006660* RSK-PREMIUM COUNTRY IS LEFT OUT OF THE TABLE RATHER THAN DEFAULTED,
006670* SO ITS IMPORT RECORDS FALL OUT AT 3500-RECHERCHER-RISQUE INSTEAD
006680* OF BEING DISCOUNTED AT AN ARBITRARY RATE.
006690 2200-CHARGER-UN-RISQUE.
006700     IF RSK-PREMIUM OF RISK-REC = SPACES
006710         GO TO 2200-EXIT
006720     END-IF
006730     ADD 1 TO WS-RISK-MAX
006740     MOVE RSK-COUNTRY TO WS-RISK-TAB-COUNTRY(WS-RISK-MAX)
006750     MOVE RSK-PREMIUM TO WS-RISK-TAB-PREM(WS-RISK-MAX)
006760     .
006770* LOOPS BACK TO READ THE NEXT RISK RECORD.
006780 2200-EXIT.
006790     PERFORM 2100-LIRE-RISQUE THRU 2100-EXIT
006800     .
006810
006820******************************************************************
006830*    SORT INPUT PROCEDURE - RELEASES ONE RAIV-SORT-FILE RECORD
006840*    FOR EVERY IMPORT RECORD THAT SURVIVES THE THREE-WAY JOIN,
006850*    FOR EACH OF THE THREE DATA YEARS.
006860 3000-GENERER-RAIV.
006870     MOVE 1 TO WS-YEAR-IDX
006880     PERFORM 3100-TRAITER-ANNEE THRU 3100-EXIT
006890         UNTIL WS-YEAR-IDX > 3
006900     .
006910
006920* 3100-TRAITER-ANNEE - PROCESSES ONE OF THE THREE DATA YEARS.  BUILDS
006930* THE IMPORT-FILE'S DYNAMIC ASSIGN NAME FROM THE DRIVER TABLE (CR-
006940* 0233) SO ONE FD SERVES ALL THREE YEARS, THEN OPENS, READS TO EOF,
006950* AND CLOSES BEFORE MOVING ON TO THE NEXT YEAR IN THE TABLE.  ONLY
006960* ONE YEAR'S IMPORT FILE IS EVER OPEN AT A TIME - THE JOIN AGAINST
006970* THE LPI AND RISK TABLES DOES NOT NEED MORE THAN THAT SINCE THOSE
006980* TWO TABLES ARE YEAR-INDEPENDENT.
006990 3100-TRAITER-ANNEE.
007000     MOVE WS-TAB-YEAR(WS-YEAR-IDX) TO WS-CUR-YEAR
007010     MOVE WS-TAB-T(WS-YEAR-IDX)    TO WS-CUR-T
007020     EVALUATE WS-CUR-YEAR                                         CR-0177 
007030         WHEN 2022  MOVE 'IMPORTS22' TO WS-IMPORT-ASSIGN
007040         WHEN 2023  MOVE 'IMPORTS23' TO WS-IMPORT-ASSIGN
007050         WHEN 2024  MOVE 'IMPORTS24' TO WS-IMPORT-ASSIGN
007060         WHEN OTHER
007070             DISPLAY 'RAIV010 - INVALID YEAR IN DRIVER TABLE '
007080                 WS-CUR-YEAR
007090     END-EVALUATE
007100
007110     OPEN INPUT IMPORT-FILE
007120     MOVE 'N' TO WS-EOF-IMPORT
007130     PERFORM 3200-LIRE-IMPORT THRU 3200-EXIT
007140     PERFORM 3210-TRAITER-UN-IMPORT THRU 3210-EXIT
007150         UNTIL IMPORT-EOF
007160     CLOSE IMPORT-FILE
007170
007180     ADD 1 TO WS-YEAR-IDX
007190     .
007200* ADVANCES WS-YEAR-IDX AND RETURNS TO 3000-GENERER-RAIV.
007210 3100-EXIT.
007220     EXIT.
007230
007240* 3200-LIRE-IMPORT - SINGLE READ OF THE CURRENT YEAR'S IMPORT FILE.
007250* THE READ COUNT IS KEPT PER-YEAR (WS-CT-IMPORT-READ OCCURS 3 TIMES)
007260* RATHER THAN AS ONE RUNNING TOTAL, SO 9100-AFFICHER-UNE-ANNEE CAN
007270* REPORT EACH YEAR'S VOLUME SEPARATELY AT THE END OF THE RUN.
007280 3200-LIRE-IMPORT.
007290     READ IMPORT-FILE
007300         AT END
007310             SET IMPORT-EOF TO TRUE
007320         NOT AT END
007330             ADD 1 TO WS-CT-IMPORT-READ(WS-YEAR-IDX)
007340     END-READ
007350     .
007360* EXIT FOR 3200-LIRE-IMPORT.
007370 3200-EXIT.
007380     EXIT.
007390
007400* 3210-TRAITER-UN-IMPORT - ONE IMPORT RECORD THROUGH THE FULL PIPELINE:
007410* SKIP THE WORLD-TOTAL ROW (CR-0031), CONFIRM THE RECORD'S OWN YEAR
007420* FIELD AGREES WITH THE YEAR THE DRIVER TABLE THINKS WE ARE ON (CR-
007430* 0177 TIGHTENED THIS EDIT AFTER A BAD EXTRACT SLIPPED A HANDFUL OF
007440* PRIOR-YEAR ROWS INTO A CURRENT-YEAR FILE), NORMALIZE THE COUNTRY
007450* NAME, LOOK UP BOTH REFERENCE TABLES, AND ONLY THEN COMPUTE AND
007460* RELEASE A RAIV ROW.  A RECORD THAT FAILS ANY STEP IS SIMPLY
007470* DROPPED - NO REJECT FILE IS PRODUCED BY THIS PROGRAM.
007480 3210-TRAITER-UN-IMPORT.
007490     IF IMP-COUNTRY OF IMPORT-REC = 'World'                       CR-0031 
007500         GO TO 3210-EXIT
007510     END-IF
007520     IF IMP-YEAR OF IMPORT-REC NOT = WS-CUR-YEAR                  CR-0177 
007530         DISPLAY 'RAIV010 - YEAR MISMATCH ON IMPORT RECORD - '
007540             IMP-COUNTRY OF IMPORT-REC
007550         GO TO 3210-EXIT
007560     END-IF
007570
007580     PERFORM 3300-NORMALISER-PAYS   THRU 3300-EXIT
007590     PERFORM 3400-RECHERCHER-LPI    THRU 3400-EXIT
007600     IF NOT LPI-FOUND
007610         GO TO 3210-EXIT
007620     END-IF
007630     PERFORM 3500-RECHERCHER-RISQUE THRU 3500-EXIT
007640     IF NOT RISK-FOUND
007650         GO TO 3210-EXIT
007660     END-IF
007670
007680     PERFORM 3600-CALCULER-RAIV     THRU 3600-EXIT
007690     PERFORM 3700-LIBERER-RAIV      THRU 3700-EXIT
007700     ADD 1 TO WS-CT-MATCHED(WS-YEAR-IDX)
007710     ADD 1 TO WS-CT-RAIV-TOTAL
007720     .
007730* LOOPS BACK TO READ THE NEXT IMPORT RECORD FOR THIS YEAR.
007740 3210-EXIT.
007750     PERFORM 3200-LIRE-IMPORT THRU 3200-EXIT
007760     .
007770
007780******************************************************************
007790*    NORMALIZE THE COUNTRY NAME AGAINST THE ALIAS TABLE - AN
007800*    UNMATCHED NAME PASSES THROUGH UNCHANGED.
007810* 3300-NORMALISER-PAYS - RUNS THE RAW IMPORT-FILE COUNTRY NAME AGAINST
007820* ALL 26 ALIAS PAIRS.  AN UNMATCHED NAME IS PASSED THROUGH UNCHANGED
007830* ON THE ASSUMPTION THAT THE LPI AND RISK EXTRACTS ALREADY SPELL IT
007840* THE SAME WAY THE IMPORT EXTRACT DOES.
007850 3300-NORMALISER-PAYS.
007860     MOVE IMP-COUNTRY OF IMPORT-REC TO WS-NORMALIZED-COUNTRY
007870     MOVE 1 TO WS-ALIAS-IDX
007880     PERFORM 3310-COMPARER-ALIAS THRU 3310-EXIT
007890         UNTIL WS-ALIAS-IDX > 26
007900     .
007910* EXIT FOR 3300-NORMALISER-PAYS.
007920 3300-EXIT.
007930     EXIT.
007940
007950* 3310-COMPARER-ALIAS - ONE PASS OF THE ALIAS TABLE SEARCH.  ON A HIT,
007960* WS-ALIAS-IDX IS FORCED TO 26 SO THE CONTROLLING PERFORM'S UNTIL
007970* TEST ENDS THE SEARCH EARLY - THERE IS AT MOST ONE ALIAS PER RAW
007980* NAME SO THERE IS NO POINT CONTINUING PAST A MATCH.
007990 3310-COMPARER-ALIAS.
008000     IF WS-NORMALIZED-COUNTRY = WS-ALIAS-RAW(WS-ALIAS-IDX)
008010         MOVE WS-ALIAS-NORM(WS-ALIAS-IDX) TO WS-NORMALIZED-COUNTRY
008020         MOVE 26 TO WS-ALIAS-IDX
008030     END-IF
008040     ADD 1 TO WS-ALIAS-IDX
008050     .
008060* EXIT FOR 3310-COMPARER-ALIAS.
008070 3310-EXIT.
008080     EXIT.
008090
008100******************************************************************
008110*    LOOK UP THE NORMALIZED COUNTRY IN THE LPI TABLE.
008120* 3400-RECHERCHER-LPI - LINEAR SEARCH OF THE IN-MEMORY LPI TABLE FOR
008130* THE NORMALIZED COUNTRY NAME.  THE TABLE IS NOT KEPT IN ANY
008140* PARTICULAR ORDER (IT IS LOADED IN WHATEVER ORDER THE SOURCE EXTRACT
008150* ARRIVES IN) SO A SEQUENTIAL SEARCH IS USED RATHER THAN A BINARY
008160* SEARCH - 300 ENTRIES IS SMALL ENOUGH THAT THE DIFFERENCE IS NOT
008170* MEASURABLE ON THIS SHOP'S HARDWARE.
008180 3400-RECHERCHER-LPI.
008190     MOVE 'N' TO WS-FOUND-LPI
008200     MOVE 1 TO WS-LPI-IDX
008210     PERFORM 3410-COMPARER-LPI THRU 3410-EXIT
008220         UNTIL WS-LPI-IDX > WS-LPI-MAX
008230     .
008240* EXIT FOR 3400-RECHERCHER-LPI.
008250 3400-EXIT.
008260     EXIT.
008270
008280* 3410-COMPARER-LPI - ONE PASS OF THE LPI TABLE SEARCH.  ON A HIT THE
008290* SCORE IS CAPTURED INTO WS-TIMELINESS-WORK AND THE INDEX IS FORCED
008300* TO WS-LPI-MAX TO END THE SEARCH EARLY, SAME TECHNIQUE AS 3310.
008310 3410-COMPARER-LPI.
008320     IF WS-NORMALIZED-COUNTRY = WS-LPI-TAB-COUNTRY(WS-LPI-IDX)
008330         SET LPI-FOUND TO TRUE
008340         MOVE WS-LPI-TAB-SCORE(WS-LPI-IDX) TO WS-TIMELINESS-WORK
008350         MOVE WS-LPI-MAX TO WS-LPI-IDX
008360     END-IF
008370     ADD 1 TO WS-LPI-IDX
008380     .
008390* EXIT FOR 3410-COMPARER-LPI.
008400 3410-EXIT.
008410     EXIT.
008420
008430******************************************************************
008440*    LOOK UP THE NORMALIZED COUNTRY IN THE RISK-PREMIUM TABLE.
008450* 3500-RECHERCHER-RISQUE - SAME LINEAR-SEARCH TECHNIQUE AS 3400,
008460* AGAINST THE RISK-PREMIUM TABLE INSTEAD OF THE LPI TABLE.
008470 3500-RECHERCHER-RISQUE.
008480     MOVE 'N' TO WS-FOUND-RISK
008490     MOVE 1 TO WS-RISK-IDX
008500     PERFORM 3510-COMPARER-RISQUE THRU 3510-EXIT
008510         UNTIL WS-RISK-IDX > WS-RISK-MAX
008520     .
008530* EXIT FOR 3500-RECHERCHER-RISQUE.
008540 3500-EXIT.
008550     EXIT.
008560
008570* 3510-COMPARER-RISQUE - ONE PASS OF THE RISK TABLE SEARCH, MIRRORING
008580* 3410'S HANDLING OF THE LPI TABLE.
008590 3510-COMPARER-RISQUE.
008600     IF WS-NORMALIZED-COUNTRY = WS-RISK-TAB-COUNTRY(WS-RISK-IDX)
008610         SET RISK-FOUND TO TRUE
008620         MOVE WS-RISK-TAB-PREM(WS-RISK-IDX) TO WS-RISK-WORK
008630         MOVE WS-RISK-MAX TO WS-RISK-IDX
008640     END-IF
008650     ADD 1 TO WS-RISK-IDX
008660     .
008670* EXIT FOR 3510-RECHERCHER-RISQUE.
008680 3510-EXIT.
008690     EXIT.
008700
008710******************************************************************
008720* WORKED EXAMPLE - A COUNTRY WITH A $10,000,000 IMPORT VALUE, A
008730* TIMELINESS SCORE OF 3.50, AND A RISK PREMIUM OF 0.0200, IN THE
008740* MIDDLE DATA YEAR (T=1): DIVISOR = 1 + 0.0200 = 1.0200.  RAIV =
008750* (10000000 * 3.50) / 1.0200 = 34,313,725.4902, ROUNDED TO
008760* 34,313,725.4900 BY THE COMPUTE'S ROUNDED PHRASE.  IN THE OLDEST
008770* DATA YEAR (T=0) THE SAME COUNTRY'S DIVISOR WOULD BE A FLAT 1, SO
008780* NO DISCOUNT IS APPLIED AT ALL - THIS IS THE BEHAVIOR CR-0058
008790* RESTORED AFTER AN EARLIER VERSION DISCOUNTED EVEN THE T=0 CASE.
008800*    RAIV = IMPORT-VALUE * TIMELINESS / (1 + RISK-PREMIUM) ** T
008810*    T IS A SMALL NON-NEGATIVE INTEGER (0, 1 OR 2) SO THE
008820*    DIVISOR IS BUILT BY REPEATED MULTIPLICATION, NOT BY AN
008830*    EXPONENT OPERATOR.
008840* 3600-CALCULER-RAIV - THE FORMULA ITSELF.  RAIV = IMPORT VALUE TIMES
008850* TIMELINESS, DISCOUNTED BY (1 + RISK PREMIUM) RAISED TO THE POWER T,
008860* WHERE T IS THE COUNTRY-INDEPENDENT YEAR OFFSET FROM THE DRIVER
008870* TABLE (0 FOR THE OLDEST DATA YEAR, 1 FOR THE MIDDLE YEAR, 2 FOR THE
008880* MOST RECENT).  CR-0058 CORRECTED AN EARLIER VERSION THAT APPLIED
008890* THE DISCOUNT EVEN WHEN T WAS ZERO, WHICH UNDERSTATED EVERY OLDEST-
008900* YEAR RAIV FIGURE BY THE FULL RISK-PREMIUM FACTOR.  T NEVER EXCEEDS
008910* 2 IN THIS RUN SO THE DIVISOR IS BUILT BY REPEATED MULTIPLICATION
008920* RATHER THAN AN EXPONENT OPERATOR - THIS SHOP DOES NOT USE INTRINSIC
008930* FUNCTIONS IN BATCH ARITHMETIC.
008940 3600-CALCULER-RAIV.                                              CR-0058 
008950     EVALUATE WS-CUR-T                                            CR-0058 
008960         WHEN 0
008970             MOVE 1 TO WS-DIVISOR
008980         WHEN 1
008990             COMPUTE WS-DIVISOR = 1 + WS-RISK-WORK
009000         WHEN 2
009010             COMPUTE WS-DIVISOR =
009020                 (1 + WS-RISK-WORK) * (1 + WS-RISK-WORK)
009030         WHEN OTHER
009040             MOVE 1 TO WS-DIVISOR
009050     END-EVALUATE
009060
009070     COMPUTE WS-RAIV-WORK ROUNDED =
009080         (IMP-VALUE OF IMPORT-REC * WS-TIMELINESS-WORK)
009090         / WS-DIVISOR
009100
009110     IF WS-RAIV-WORK < 0
009120         DISPLAY 'RAIV010 - NEGATIVE RAIV FOR '
009130             WS-NORMALIZED-COUNTRY ' RAW=' WS-RAIV-WORK-X
009140     END-IF
009150     .
009160* EXIT FOR 3600-CALCULER-RAIV.
009170 3600-EXIT.
009180     EXIT.
009190
009200* 3700-LIBERER-RAIV - BUILDS THE SORT RECORD FROM THE WORK FIELDS AND
009210* RELEASES IT TO THE SORT.  ALSO DRIVES 3800 SO THE DISTINCT-COUNTRY
009220* TABLE IS UPDATED FOR EVERY RECORD THAT ACTUALLY MAKES IT TO OUTPUT,
009230* NOT JUST THE FIRST TIME A COUNTRY IS SEEN ACROSS THE WHOLE RUN.
009240 3700-LIBERER-RAIV.
009250     MOVE WS-NORMALIZED-COUNTRY   TO RV-COUNTRY
009260     MOVE WS-CUR-YEAR             TO RV-YEAR
009270     MOVE IMP-VALUE OF IMPORT-REC TO RV-IMPORT-VALUE
009280     MOVE WS-TIMELINESS-WORK      TO RV-TIMELINESS
009290     MOVE WS-RISK-WORK            TO RV-RISK-PREMIUM
009300     MOVE WS-CUR-T                TO RV-T
009310     MOVE WS-RAIV-WORK            TO RV-RAIV
009320     RELEASE RAIV-REC
009330
009340     PERFORM 3800-ENREGISTRER-PAYS-VU THRU 3800-EXIT
009350     .
009360* EXIT FOR 3700-LIBERER-RAIV.
009370 3700-EXIT.
009380     EXIT.
009390
009400* 3800-ENREGISTRER-PAYS-VU - RECORDS THE CURRENT COUNTRY IN THE
009410* DISTINCT-COUNTRY TABLE IF IT IS NOT ALREADY THERE.  CR-0102 ADDED
009420* THIS TABLE SO THE END-OF-RUN 'DISTINCT COUNTRIES' FIGURE COULD BE
009430* REPORTED TO THE AUDIT DESK WITHOUT SORTING THE WHOLE RAIV FILE A
009440* SECOND TIME JUST TO COUNT UNIQUE KEYS.
009450 3800-ENREGISTRER-PAYS-VU.
009460     MOVE 1 TO WS-PAYS-VUS-IDX
009470     PERFORM 3810-COMPARER-PAYS-VU THRU 3810-EXIT
009480         UNTIL WS-PAYS-VUS-IDX > WS-PAYS-VUS-MAX
009490     .
009500* EXIT FOR 3800-ENREGISTRER-PAYS-VU.
009510 3800-EXIT.
009520     EXIT.
009530
009540* 3810-COMPARER-PAYS-VU - LINEAR SEARCH OF THE DISTINCT-COUNTRY TABLE.
009550* IF THE SEARCH RUNS OFF THE END WITHOUT A MATCH, THE FALL-THROUGH
009560* LOGIC AT 3810-EXIT ADDS THE COUNTRY AS A NEW ENTRY - THIS IS THE
009570* SAME 'SEARCH THEN ADD ON MISS' PATTERN USED FOR ALL THE OCCURS
009580* TABLES IN THIS PROGRAM.
009590 3810-COMPARER-PAYS-VU.
009600     IF WS-NORMALIZED-COUNTRY = WS-PAYS-VUS-NOM(WS-PAYS-VUS-IDX)
009610         MOVE WS-PAYS-VUS-MAX TO WS-PAYS-VUS-IDX
009620     END-IF
009630     ADD 1 TO WS-PAYS-VUS-IDX
009640     .
009650* IF THE COUNTRY WAS NOT FOUND ABOVE, WS-PAYS-VUS-IDX WILL STILL BE
009660* ONE PAST WS-PAYS-VUS-MAX WHEN CONTROL REACHES HERE - THAT IS THE
009670* SIGNAL TO GROW THE TABLE BY ONE ENTRY.
009680 3810-EXIT.
009690     IF WS-PAYS-VUS-IDX > WS-PAYS-VUS-MAX
009700         ADD 1 TO WS-PAYS-VUS-MAX
009710         MOVE WS-NORMALIZED-COUNTRY
009720             TO WS-PAYS-VUS-NOM(WS-PAYS-VUS-MAX)
009730     END-IF
009740     EXIT.
009750
009760* SORT INPUT PROCEDURE RETURN POINT - CONTROL PASSES BACK TO THE
009770* SORT VERB HERE.
009780 3900-GENERER-RAIV-EXIT.
009790     EXIT.
009800
009810******************************************************************
009820*    END-OF-RUN COUNTS - DISPLAYED TO SYSOUT FOR THE OPERATOR.
009830* 9000-AFFICHER-COMPTEURS - END-OF-RUN COUNTS FOR THE OPERATOR'S
009840* CONSOLE LOG AND FOR THE CONTROL CLERK'S RECONCILIATION SHEET.  NONE
009850* OF THESE FIGURES ARE WRITTEN TO A FILE - THIS SHOP HAS ALWAYS
009860* RELIED ON SYSOUT DISPLAYS FOR RUN-LEVEL BALANCING, NOT A SEPARATE
009870* CONTROL REPORT, FOR A PROGRAM THIS SIZE.
009880 9000-AFFICHER-COMPTEURS.
009890     DISPLAY '--- RAIV010 RUN TOTALS ---'
009900     DISPLAY 'LPI RECORDS READ    : ' WS-CT-LPI-READ
009910     DISPLAY 'RISK RECORDS READ   : ' WS-CT-RISK-READ
009920     MOVE 1 TO WS-YEAR-IDX
009930     PERFORM 9100-AFFICHER-UNE-ANNEE THRU 9100-EXIT
009940         UNTIL WS-YEAR-IDX > 3
009950     DISPLAY 'TOTAL RAIV RECORDS   : ' WS-CT-RAIV-TOTAL
009960     DISPLAY 'DISTINCT COUNTRIES   : ' WS-PAYS-VUS-MAX
009970     .
009980* EXIT FOR 9000-AFFICHER-COMPTEURS.
009990 9000-EXIT.
010000     EXIT.
010010
010020* 9100-AFFICHER-UNE-ANNEE - ONE LINE OF THE PER-YEAR BREAKDOWN, READ
010030* COUNT AGAINST MATCHED COUNT, SO THE OPERATOR CAN SEE AT A GLANCE
010040* WHICH YEAR (IF ANY) HAD AN UNUSUALLY HIGH DROP RATE.
010050 9100-AFFICHER-UNE-ANNEE.
010060     DISPLAY 'YEAR ' WS-TAB-YEAR(WS-YEAR-IDX)
010070         ' IMPORTS READ=' WS-CT-IMPORT-READ(WS-YEAR-IDX)
010080         ' MATCHED=' WS-CT-MATCHED(WS-YEAR-IDX)
010090     ADD 1 TO WS-YEAR-IDX
010100     .
010110* ADVANCES WS-YEAR-IDX AND RETURNS TO 9000-AFFICHER-COMPTEURS.
010120 9100-EXIT.
010130     EXIT.
010140
010150* FIN-PGM - NORMAL END OF RUN.  RAIV020, RAIV030 AND RAIV040 ALL
010160* EXPECT RAIVFILE TO BE COMPLETE AND CLOSED BEFORE THEY START, SO
010170* THIS PROGRAM MUST RUN TO A CLEAN STOP RUN - NOT BE CANCELLED - IN
010180* THE PRODUCTION SCHEDULE.
010190 FIN-PGM.
010200     STOP RUN.
010210
