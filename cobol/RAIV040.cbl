000100******************************************************************
000110* PROGRAM-ID  : RAIV040
000120* PURPOSE     : RANK PARTNER COUNTRIES BY A WEIGHTED COMPOSITE
000130*               OF RAIV, TIMELINESS AND (INVERTED) RISK SCORE
000140*               FOR ONE TARGET YEAR, AND PRINT THE TOP N AS A
000150*               SOURCING RECOMMENDATION LIST.
000160******************************************************************
000170* RUN FREQUENCY - ON DEMAND, WHEN THE BUYING DESK WANTS A REFRESHED
000180* SOURCING RECOMMENDATION FOR A GIVEN YEAR.  UNLIKE RAIV020/030,
000190* THIS PROGRAM TAKES A CONTROL CARD SO ITS WEIGHTS, TARGET YEAR AND
000200* TOP-N COUNT CAN BE VARIED FROM RUN TO RUN WITHOUT A RECOMPILE.
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.     RAIV040.
000230* ORIGINAL AUTHOR - SUBSEQUENT MAINTENANCE BY DKS, RTW AND SNC PER
000240* THE CHANGE LOG BELOW; AUTHOR LINE IS LEFT AS FIRST-WRITTEN PER
000250* SHOP PRACTICE.
000260 AUTHOR.         P.L. BAUER.
000270* SAME OWNING DIVISION AS THE REST OF THE RAIV SUITE.
000280 INSTALLATION.   INTL TRADE STATISTICS BUREAU - EDP DIV.
000290* ORIGINAL CODING DATE - SEE INIT-0004 IN THE CHANGE LOG.
000300 DATE-WRITTEN.   11/09/90.
000310* LEFT BLANK IN SOURCE - FILLED IN BY THE COMPILER AT EACH BUILD.
000320 DATE-COMPILED.
000330* SOURCING RECOMMENDATIONS ARE COMMERCIALLY SENSITIVE - NOT TO BE
000340* SHARED OUTSIDE THE BUYING DESK AND EDP.
000350 SECURITY.       INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000360******************************************************************
000370*                    C H A N G E   L O G
000380* DATE      PGMR   REQUEST     DESCRIPTION
000390* --------  -----  ----------  ---------------------------------
000400* 11/09/90  PLB    INIT-0004   ORIGINAL CODING - FIXED WEIGHTS
000410*                              0.4/0.3/0.3, ONE TARGET YEAR PER
000420*                              RUN READ FROM A CONTROL CARD.
000430* 06/14/91  PLB    CR-0099     WEIGHTS NOW READ FROM THE CONTROL
000440*                              CARD TOO AND NORMALIZED TO SUM TO
000450*                              1 - ABENDS IF THE SUM IS ZERO.
000460* 03/02/93  DKS    CR-0134     ADDED TOP-N CONTROL CARD FIELD,
000470*                              CLAMPED TO A RANGE OF 5 TO 25,
000480*                              DEFAULT OF 10 WHEN NOT SUPPLIED.
000490* 10/07/96  RTW    CR-0189     RISK SCORE IS NOW INVERTED
000500*                              (1 - SCORE) BEFORE WEIGHTING SO
000510*                              A HIGHER COMPOSITE ALWAYS MEANS
000520*                              A BETTER RECOMMENDATION.
000530* 08/14/98  PLB    Y2K-0009    YEAR 2000 REVIEW - YEAR FIELDS ARE
000540*                              FULL 4-DIGIT THROUGHOUT. NO CODE
000550*                              CHANGE REQUIRED.
000560* 02/02/99  PLB    Y2K-0009    Y2K CERTIFICATION SIGNED OFF.
000570* 10/21/21  SNC    CR-0355     REBASED FOR THE 2022-2023-2024
000580*                              REPORTING CYCLE - NO LOGIC CHANGE,
000590*                              CONTROL CARD YEAR VALUES UPDATED
000600*                              AT THE OPERATIONS DESK.
000610* 04/25/22  SNC    CR-0365     RECOMMENDATION LIST DID NOT SHOW
000620*                              WHICH YEAR EACH COUNTRY'S FIGURES
000630*                              CAME FROM - ADDED A YEAR COLUMN TO
000640*                              THE PRINTED LINE.
000650* 04/25/22  SNC    CR-0366     STANDALONE COUNTER/WORK FIELDS WERE
000660*                              GROUPED UNDER 01-LEVELS FOR NO
000670*                              REASON - RESTORED TO 77-LEVEL PER
000680*                              SHOP CONVENTION FOR SCALAR FIELDS.
000690* 05/09/22  SNC    CR-0368     THE BOXED REPORT HAD LOST ITS PIPE
000700*                              AND PLUS BOX-DRAWING - ONLY A BARE
000710*                              DASH RULE AND SPACE-SEPARATED
000720*                              COLUMNS WERE LEFT.  RESTORED THE
000730*                              FULL BORDER, AND WIDENED THE
000740*                              COMPOSITE COLUMN TO MATCH THE
000750*                              ACTUAL PRINTED FIELD WIDTH.
000760* 07/14/22  SNC    CR-0372     EXPANDED IN-LINE DOCUMENTATION
000770*                              THROUGHOUT PER EDP DOCUMENTATION
000780*                              STANDARDS REVIEW - NO LOGIC CHANGE.
000790******************************************************************
000800* GLOSSARY -
000810*   COMPOSITE  - THE WEIGHTED BLEND OF RAIV, TIMELINESS AND
000820*                (INVERTED) RISK SCORE THIS PROGRAM RANKS ON.  A
000830*                HIGHER COMPOSITE IS ALWAYS A BETTER RECOMMENDATION
000840*                SINCE CR-0189 INVERTED THE RISK TERM.
000850*   NORMALIZED WEIGHT - THE RAW CONTROL-CARD WEIGHT DIVIDED BY THE
000860*                SUM OF ALL THREE RAW WEIGHTS, SO THE THREE
000870*                NORMALIZED WEIGHTS ALWAYS SUM TO 1.
000880*   TOP-N      - HOW MANY COUNTRIES TO WRITE TO RECOMMEND-FILE AND
000890*                PRINT ON THE REPORT, CLAMPED TO 5 THROUGH 25.
000900 ENVIRONMENT DIVISION.
000910* COMPILE/LINK NOTE - THIS PROGRAM STANDS ALONE; IT DOES NOT CALL
000920* AND IS NOT CALLED BY ANY OTHER MEMBER OF THE RAIV SUITE, THOUGH
000930* SCORE-FILE (CPYSCR) IS EXPECTED TO HAVE BEEN PREPARED SEPARATELY
000940* FOR THE TARGET YEAR BEFORE THIS PROGRAM IS SUBMITTED.
000950 CONFIGURATION SECTION.
000960* UPSI-0 SWITCHES ON A TRACE OF THE NORMALIZED WEIGHTS AND EACH
000970* COUNTRY'S COMPOSITE SCORE TO SYSOUT - NOT ROUTINELY LEFT ON FOR
000980* PRODUCTION RUNS.
000990 SPECIAL-NAMES.
001000* CARRIAGE-CONTROL CHANNEL 1 - USED BY THE PRINT SPOOLER TO SKIP
001010* TO THE TOP OF A NEW PAGE, THE SAME AS THE OTHER RAIV PRINT
001020* PROGRAMS.
001030     C01 IS TOP-OF-FORM
001040* DECLARED FOR CONSISTENCY WITH THE OTHER RAIV PROGRAMS' CLASS
001050* TESTS ON COUNTRY-NAME FIELDS BUT NOT CURRENTLY REFERENCED IN
001060* THIS PROGRAM'S PROCEDURE DIVISION.
001070     CLASS ALPHA-COUNTRY-CLASS IS "A" THRU "Z" "a" THRU "z" " "
001080* OPERATOR SETS UPSI-0 AT JCL SUBMISSION TIME TO SWITCH THE TRACE
001090* ON FOR A TROUBLESHOOTING RUN - NORMAL PRODUCTION RUNS LEAVE IT
001100* OFF.
001110     UPSI-0 ON  STATUS IS RAIV040-TRACE-ON
001120            OFF STATUS IS RAIV040-TRACE-OFF.
001130 INPUT-OUTPUT SECTION.
001140* ONE SELECT PER FILE, IN THE ORDER THE MAINLINE TOUCHES THEM -
001150* CONTROL CARD FIRST, THEN SCORE-FILE, THEN THE TWO OUTPUTS.
001160 FILE-CONTROL.
001170* CONTROL-FILE - ONE 80-BYTE CONTROL CARD READ FROM SYSIN GIVING
001180* THE TARGET YEAR, THE THREE RAW WEIGHTS AND THE TOP-N COUNT.
001190     SELECT CONTROL-FILE ASSIGN TO SYSIN
001200         ORGANIZATION IS LINE SEQUENTIAL
001210         FILE STATUS IS WS-FS-CTL.
001220
001230* SCORE-FILE - ONE ROW PER COUNTRY PER YEAR CARRYING RAIV,
001240* TIMELINESS AND RISK SCORE, LAYOUT IN CPYSCR.  PREPARED UPSTREAM
001250* OF THIS PROGRAM, NOT WRITTEN BY IT.
001260     SELECT SCORE-FILE ASSIGN TO SCOREFIL
001270         ORGANIZATION IS LINE SEQUENTIAL
001280         FILE STATUS IS WS-FS-SCORE.
001290
001300* RECOMMEND-FILE - THE TOP-N OUTPUT, ONE ROW PER RECOMMENDED
001310* COUNTRY, FOR DOWNSTREAM PICKUP BY THE BUYING DESK'S OWN SYSTEMS.
001320     SELECT RECOMMEND-FILE ASSIGN TO RECOFILE
001330         ORGANIZATION IS LINE SEQUENTIAL
001340         FILE STATUS IS WS-FS-RECO.
001350
001360* REPORT-FILE - THE PRINTED BOXED LISTING, NO FILE STATUS CHECKED.
001370     SELECT REPORT-FILE ASSIGN TO SYSOUT.
001380
001390******************************************************************
001400* FILE SECTION HOLDS THE FOUR FD RECORD LAYOUTS; WORKING-STORAGE
001410* HOLDS THE WEIGHTS, THE SCORE TABLE, THE SORT WORK AREA AND THE
001420* PRINTED-REPORT LAYOUT.
001430 DATA DIVISION.
001440 FILE SECTION.
001450
001460* CONTROL-FILE HAS NO COPYBOOK - THE CARD LAYOUT IS SHORT ENOUGH
001470* TO KEEP INLINE, THE SAME AS OTHER ONE-OFF CONTROL CARDS AROUND
001480* THIS SHOP.
001490 FD  CONTROL-FILE
001500     LABEL RECORD STANDARD
001510     RECORDING MODE IS F.
001520* ONE 80-BYTE CONTROL CARD - YEAR, THREE WEIGHTS, TOP-N, AND
001530* FILLER OUT TO 80 BYTES.
001540 01  CONTROL-CARD-REC.
001550* TARGET YEAR TO RANK - MANDATORY, THE RUN ABENDS VIA 9999-
001560* ERREUR-FATALE IF THIS IS ZERO.
001570     05  CC-YEAR                PIC 9(4).
001580* RAW RAIV WEIGHT - ZERO MEANS 'USE THE COMPILED DEFAULT' RATHER
001590* THAN 'WEIGHT RAIV AT ZERO'.
001600     05  CC-WRAIV               PIC 9V999.
001610* RAW TIMELINESS WEIGHT - SAME ZERO-MEANS-DEFAULT RULE.
001620     05  CC-WTIME               PIC 9V999.
001630* RAW RISK WEIGHT - SAME ZERO-MEANS-DEFAULT RULE.
001640     05  CC-WRISK               PIC 9V999.
001650* RAW TOP-N REQUEST - ZERO MEANS DEFAULT TO 10; ANY VALUE SUPPLIED
001660* IS THEN CLAMPED TO 5 THROUGH 25 REGARDLESS.
001670     05  CC-TOPN                PIC 99.
001680* PAD OUT THE CONTROL CARD TO THE FULL 80-BYTE CARD IMAGE - NOT
001690* CURRENTLY USED FOR ANY ADDITIONAL PARAMETERS.
001700     05  FILLER                 PIC X(62).
001710
001720* SCORE-FILE RECORD LAYOUT IS THE CPYSCR COPYBOOK.
001730 FD  SCORE-FILE
001740     LABEL RECORD STANDARD
001750     RECORDING MODE IS F.
001760     COPY CPYSCR.
001770
001780* RECOMMEND-FILE - THE TOP-N OUTPUT FILE, WRITTEN BY 5010-ECRIRE-
001790* UNE-LIGNE, ONE 88-BYTE ROW PER RECOMMENDED COUNTRY.
001800 FD  RECOMMEND-FILE
001810     LABEL RECORD STANDARD
001820     RECORDING MODE IS F.
001830* 88-BYTE OUTPUT RECORD - BUILT UP IN WORKING-STORAGE AS
001840* RECOMMEND-OUT AND MOVED HERE ONE ROW AT A TIME BY 5010-ECRIRE-
001850* UNE-LIGNE.
001860 01  RECOMMEND-FILE-REC         PIC X(88).
001870
001880 FD  REPORT-FILE
001890     LABEL RECORD STANDARD
001900     RECORDING MODE IS F.
001910* 96 BYTES - WIDE ENOUGH FOR THE FIVE-COLUMN BOXED LAYOUT BELOW,
001920* SAME WIDTH RAIV030 USES FOR ITS OWN BOXED REPORT.
001930 01  REPORT-LINE                PIC X(96).
001940
001950******************************************************************
001960* GROUPED ROUGHLY IN THE ORDER THE MAINLINE USES THEM - STATUSES
001970* AND SWITCHES FIRST, THEN THE WEIGHTS, THEN THE SCORE TABLE AND
001980* SORT WORK AREA, THEN THE REPORT TOTALS AND PRINT LAYOUT.
001990 WORKING-STORAGE SECTION.
002000
002010* ONE STATUS FIELD PER FILE THIS PROGRAM CHECKS - CONTROL-FILE,
002020* SCORE-FILE AND RECOMMEND-FILE.  REPORT-FILE (SYSOUT) IS NOT
002030* STATUS-CHECKED.
002040 01  WS-FILE-STATUSES.
002050* FILE STATUS FOR CONTROL-FILE - CHECKED ONLY VIA THE READ'S OWN
002060* AT END CLAUSE, NOT TESTED SEPARATELY.
002070     05  WS-FS-CTL              PIC X(02) VALUE SPACES.
002080* FILE STATUS FOR SCORE-FILE.
002090     05  WS-FS-SCORE            PIC X(02) VALUE SPACES.
002100* DECLARED FOR CONSISTENCY WITH THE OTHER RAIV PROGRAMS' FILE-
002110* STATUS GROUPS BUT NOT CURRENTLY TESTED - THIS PROGRAM RELIES ON
002120* THE READ'S AT END CLAUSE INSTEAD.
002130         88  SCORE-FS-OK                 VALUE '00'.
002140* FILE STATUS FOR RECOMMEND-FILE.
002150     05  WS-FS-RECO             PIC X(02) VALUE SPACES.
002160     05  FILLER                 PIC X(01).
002170
002180* SINGLE END-OF-FILE FLAG FOR SCORE-FILE - THE ONLY FILE THIS
002190* PROGRAM READS TO END OF FILE.
002200 01  WS-SWITCHES.
002210* END-OF-FILE SWITCH FOR SCORE-FILE - THE LOOP CONTROL FOR 2000-
002220* LIRE-SCORES.
002230     05  WS-EOF-SCORE           PIC X(01) VALUE 'N'.
002240* TRUE ONCE 2100-LIRE-SCORE HITS END OF FILE ON SCORE-FILE.
002250         88  SCORE-EOF                    VALUE 'Y'.
002260     05  FILLER                 PIC X(01).
002270
002280* THE THREE RAW WEIGHTS (DEFAULTED HERE, OVERRIDDEN FROM THE
002290* CONTROL CARD IN 0100-LIRE-CARTE-CONTROLE IF SUPPLIED), THEIR
002300* SUM, AND THE THREE NORMALIZED WEIGHTS 1000-NORMALISER-POIDS
002310* COMPUTES FROM THEM.  WS-WEIGHTS-X REDEFINES THE GROUP AS A FLAT
002320* 24-BYTE FILLER FOR DUMP-READING, THE SAME CONVENTION USED
002330* THROUGHOUT THE RAIV SUITE.
002340 01  WS-WEIGHTS.
002350* RAW RAIV WEIGHT - COMPILED DEFAULT 0.400, INIT-0004'S ORIGINAL
002360* FIXED SPLIT, STILL USED WHEN THE CONTROL CARD LEAVES CC-WRAIV
002370* AT ZERO.
002380     05  WS-W-RAIV              PIC S9V9(3) VALUE .400.
002390* RAW TIMELINESS WEIGHT - COMPILED DEFAULT 0.300.
002400     05  WS-W-TIME              PIC S9V9(3) VALUE .300.
002410* RAW RISK WEIGHT - COMPILED DEFAULT 0.300.
002420     05  WS-W-RISK              PIC S9V9(3) VALUE .300.
002430* SUM OF THE THREE RAW WEIGHTS, COMPUTED IN 1000-NORMALISER-POIDS
002440* AND USED AS THE DIVISOR FOR EACH NORMALIZED WEIGHT BELOW.
002450     05  WS-W-SUM               PIC S9V9(3).
002460* NORMALIZED RAIV WEIGHT - WS-W-RAIV / WS-W-SUM, ROUNDED.
002470     05  WS-W-RAIV-NORM         PIC S9V9(6).
002480* NORMALIZED TIMELINESS WEIGHT.
002490     05  WS-W-TIME-NORM         PIC S9V9(6).
002500* NORMALIZED RISK WEIGHT - APPLIED TO THE INVERTED RISK SCORE,
002510* NOT THE RAW ONE, PER CR-0189.
002520     05  WS-W-RISK-NORM         PIC S9V9(6).
002530 01  WS-WEIGHTS-X REDEFINES WS-WEIGHTS.
002540     05  FILLER                 PIC X(24).
002550
002560* THE YEAR TO RANK, TAKEN FROM CC-YEAR.  CR-0366 MOVED THIS BACK
002570* TO A STANDALONE 77-LEVEL AFTER AN EARLIER PASS HAD GROUPED IT
002580* UNDER A 01-LEVEL FOR NO REASON - THIS SHOP KEEPS SCALAR WORK
002590* FIELDS LIKE THIS ONE AT 77-LEVEL, NOT NESTED UNDER A GROUP.
002600 77  WS-TARGET-YEAR             PIC 9(4).                         CR-0366 
002610* HOW MANY COUNTRIES MAKE THE FINAL LIST, DEFAULTED TO 10 AND
002620* CLAMPED TO 5-25 BY 0100-LIRE-CARTE-CONTROLE.
002630 77  WS-TOP-N                   PIC 9(2) COMP VALUE 10.           CR-0366 
002640
002650* WS-VAL-COUNT IS RESET TO ZERO AT PROGRAM START AND GROWN BY ONE
002660* FOR EVERY TARGET-YEAR ROW FOUND ON SCORE-FILE.
002670 01  WS-VAL-TABLE-CTL.
002680* COMP FOR SPEED - THIS COUNTER IS TESTED AND INCREMENTED ONCE PER
002690* SCORE-FILE ROW, POTENTIALLY THOUSANDS OF TIMES PER RUN.
002700     05  WS-VAL-COUNT           PIC 9(5) COMP VALUE 0.
002710* ONE ENTRY PER TARGET-YEAR COUNTRY - THE RAW FIGURES PLUS THE
002720* COMPUTED COMPOSITE SCORE THE SORT ORDERS ON.  500 SLOTS IS WIDER
002730* THAN THE 300-COUNTRY CEILING USED ELSEWHERE IN THE SUITE SINCE
002740* SCORE-FILE CAN CARRY MULTIPLE YEARS OF DATA AT ONCE AND THIS
002750* PROGRAM DOES NOT KNOW IN ADVANCE HOW MANY ROWS BELONG TO THE
002760* TARGET YEAR UNTIL IT HAS READ THE WHOLE FILE.  WS-VAL-TABLE-X
002770* REDEFINES THE SAME STORAGE AS A FLAT 59-BYTE-PER-ENTRY TABLE FOR
002780* DUMP-READING CONVENIENCE.
002790 01  WS-VAL-TABLE.
002800* ONE OCCURRENCE PER TARGET-YEAR COUNTRY - SEE THE GROUP-LEVEL
002810* NOTE ABOVE FOR WHY 500 RATHER THAN THE 300 USED ELSEWHERE.
002820     05  WS-VAL-ENTRY OCCURS 500 TIMES.
002830* COUNTRY NAME AS CARRIED ON SCORE-FILE - NOT RE-VALIDATED HERE,
002840* THAT IS SCORE-FILE'S UPSTREAM PROGRAM'S JOB.
002850         10  WS-VAL-COUNTRY     PIC X(30).
002860* ALWAYS EQUAL TO WS-TARGET-YEAR FOR EVERY STACKED ENTRY - CARRIED
002870* PER ROW RATHER THAN ASSUMED SO THE PRINTED AND WRITTEN OUTPUT
002880* CAN SHOW IT (CR-0365) WITHOUT A SEPARATE LOOKUP.
002890         10  WS-VAL-YEAR        PIC 9(4).
002900* RAW RAIV FIGURE COPIED STRAIGHT FROM SC-RAIV - NOT WEIGHTED,
002910* USED FOR THE COMPOSITE CALCULATION AND FOR THE REPORT'S RAIV
002920* COLUMN AND FOOTER AVERAGE.
002930         10  WS-VAL-RAIV        PIC S9(14)V9(4).
002940* RAW TIMELINESS SCORE COPIED FROM SC-TIMELINESS.
002950         10  WS-VAL-TIME        PIC S9(1)V9(2).
002960* RAW RISK SCORE COPIED FROM SC-RISK-SCORE - STILL UNINVERTED
002970* HERE; THE INVERSION HAPPENS ONLY INSIDE THE COMPOSITE FORMULA.
002980         10  WS-VAL-RISK        PIC S9(1)V9(4).
002990* THE COMPUTED COMPOSITE SCORE FOR THIS ROW - THE SOLE SORT KEY
003000* FOR 4000-TRIER-DESCENDANT.
003010         10  WS-VAL-COMPOSITE   PIC S9(14)V9(6).
003020* FLAT 59-BYTE-PER-ENTRY REDEFINITION - USED ONLY WHEN A DUMP OR
003030* DEBUG DISPLAY NEEDS TO SEE A WHOLE TABLE ROW AS ONE PIECE OF
003040* TEXT RATHER THAN SIX SEPARATE FIELDS.
003050 01  WS-VAL-TABLE-X REDEFINES WS-VAL-TABLE.
003060* FLAT ALTERNATE VIEW OF THE SAME 500 OCCURRENCES.
003070     05  WS-VAL-ENTRY-X OCCURS 500 TIMES PIC X(59).
003080
003090* HOLDS ONE ROW'S COMPUTED COMPOSITE SCORE BETWEEN 3000-CALCULER-
003100* COMPOSITE AND THE MOVE THAT STACKS IT INTO WS-VAL-TABLE.
003110 77  WS-COMPOSITE-WORK          PIC S9(14)V9(6).                  CR-0366 
003120
003130* THE DESCENDING BUBBLE SORT'S CONTROL SWITCH, LOOP BOUNDS AND
003140* SWAP AREA - SAME SHAPE AS RAIV030'S OWN SORT CONTROL GROUP, WITH
003150* A YEAR FIELD AND A COMPOSITE FIELD ADDED SINCE THIS TABLE CARRIES
003160* BOTH.  WS-TRI-CONTROLE-X REDEFINES THE GROUP AS A FLAT 85-BYTE
003170* FILLER FOR DUMP-READING.
003180 01  WS-TRI-CONTROLE.
003190* BUBBLE-SORT CONTINUATION SWITCH - SET TO TRUE WHENEVER 4020-
003200* COMPARER-PAIRE PERFORMS A SWAP, SO 4000-TRIER-DESCENDANT KEEPS
003210* PASSING OVER THE TABLE UNTIL A PASS MAKES NO CHANGE.
003220     05  WS-TRI-CONTINUE        PIC X(01) VALUE 'N'.
003230* TRUE WHILE ANY SWAP OCCURRED ON THE MOST RECENT PASS.
003240         88  TRI-A-CONTINUER             VALUE 'Y'.
003250* SORT/WRITE/PRINT SUBSCRIPT - SHARED ACROSS 4010, 5000 AND 6000
003260* SINCE THEY NEVER RUN AT THE SAME TIME.
003270     05  WS-TRI-IDX             PIC 9(3) COMP.
003280* UPPER SUBSCRIPT BOUND FOR THE WRITE AND PRINT LOOPS - THE
003290* SMALLER OF WS-TOP-N AND WS-VAL-COUNT, SET ONCE IN 5000-ECRIRE-
003300* TOP-N AND REUSED BY 6000-IMPRIMER-RAPPORT.
003310     05  WS-TRI-BORNE           PIC 9(3) COMP.
003320* SWAP HOLDING AREA - ONE FIELD PER WS-VAL-TABLE COLUMN, SIZED TO
003330* MATCH SO A SWAP NEVER TRUNCATES A VALUE.
003340     05  WS-TRI-SWAP-COUNTRY    PIC X(30).
003350* SWAP HOLD FOR THE YEAR COLUMN.
003360     05  WS-TRI-SWAP-YEAR       PIC 9(4).
003370* SWAP HOLD FOR THE RAW RAIV COLUMN.
003380     05  WS-TRI-SWAP-RAIV       PIC S9(14)V9(4).
003390* SWAP HOLD FOR THE TIMELINESS COLUMN.
003400     05  WS-TRI-SWAP-TIME       PIC S9(1)V9(2).
003410* SWAP HOLD FOR THE UNINVERTED RISK-SCORE COLUMN.
003420     05  WS-TRI-SWAP-RISK       PIC S9(1)V9(4).
003430* SWAP HOLD FOR THE COMPUTED COMPOSITE COLUMN - THE ACTUAL SORT
003440* KEY.
003450     05  WS-TRI-SWAP-COMPOSITE  PIC S9(14)V9(6).
003460 01  WS-TRI-CONTROLE-X REDEFINES WS-TRI-CONTROLE.
003470     05  FILLER                 PIC X(85).
003480
003490* RUNNING TOTALS AND AVERAGES FOR THE REPORT FOOTER - ACCUMULATED
003500* OVER ONLY THE TOP-N ROWS ACTUALLY WRITTEN, NOT THE WHOLE TABLE.
003510 01  WS-REPORT-TOTALS.
003520* RUNNING TOTAL OF RAIV OVER THE ROWS ACTUALLY WRITTEN TO
003530* RECOMMEND-FILE - DIVIDED BY WS-TRI-BORNE IN 6000-IMPRIMER-
003540* RAPPORT TO GET THE FOOTER AVERAGE.
003550     05  WS-SUM-RAIV-TOP        PIC S9(18)V9(4) COMP.
003560* RUNNING TOTAL OF COMPOSITE OVER THE SAME TOP-N ROWS.
003570     05  WS-SUM-COMPOSITE-TOP   PIC S9(18)V9(6) COMP.
003580* AVERAGE RAIV OVER THE TOP-N ROWS - ZEROED RATHER THAN LEFT
003590* UNINITIALIZED WHEN WS-TRI-BORNE IS ZERO (NO QUALIFYING ROWS).
003600     05  WS-AVG-RAIV            PIC S9(14).
003610* AVERAGE COMPOSITE OVER THE TOP-N ROWS.
003620     05  WS-AVG-COMPOSITE       PIC S9(14)V9(3).
003630
003640* BOXED REPORT LINES - SAME "ARTICLE" IDIOM AS THE OTHER RAIV
003650* PRINT PROGRAMS - PIPE-AND-PLUS BOX, COLUMN WIDTHS BELOW MUST
003660* STAY IN STEP WITH ARTICLE-REGLE'S DASH SEGMENTS.              CR-0368
003670* PAGE TITLE - 'SOURCING RECOMMENDATION - YEAR NNNN'.
003680 01  ARTICLE-TITRE.
003690     05  FILLER                 PIC X(01) VALUE SPACES.
003700     05  FILLER                 PIC X(28) VALUE
003710         'SOURCING RECOMMENDATION - '.
003720* TARGET YEAR, MOVED INTO THE TITLE LINE FOR IDENTIFICATION.
003730     05  AT-YEAR                PIC 9(4).
003740     05  FILLER                 PIC X(63) VALUE SPACES.
003750
003760* TOP, MIDDLE AND BOTTOM BORDER LINE - THE SAME LAYOUT PRINTS
003770* ABOVE THE HEADINGS, BELOW THE HEADINGS AND AFTER THE LAST DETAIL
003780* LINE.
003790 01  ARTICLE-REGLE.
003800     05  FILLER                 PIC X(01) VALUE '+'.               CR-0368
003810     05  FILLER                 PIC X(25) VALUE ALL '-'.           CR-0368
003820     05  FILLER                 PIC X(01) VALUE '+'.               CR-0368
003830     05  FILLER                 PIC X(06) VALUE ALL '-'.           CR-0368
003840     05  FILLER                 PIC X(01) VALUE '+'.               CR-0368
003850* DASH SEGMENT WIDTH MUST MATCH THE RAIV COLUMN'S PRINTED WIDTH
003860* IN ARTICLE-LIGNE (AL-RAIV PLUS ITS PIPE) OR THE BOX BORDER DRIFTS
003870* OUT OF ALIGNMENT WITH THE HEADINGS AND DETAIL LINES BELOW IT.
003880     05  FILLER                 PIC X(15) VALUE ALL '-'.           CR-0368
003890     05  FILLER                 PIC X(01) VALUE '+'.               CR-0368
003900     05  FILLER                 PIC X(12) VALUE ALL '-'.           CR-0368
003910     05  FILLER                 PIC X(01) VALUE '+'.               CR-0368
003920     05  FILLER                 PIC X(12) VALUE ALL '-'.           CR-0368
003930     05  FILLER                 PIC X(01) VALUE '+'.               CR-0368
003940* WIDENED FROM 12 TO 17 UNDER CR-0368 TO MATCH THE COMPOSITE
003950* COLUMN'S ENLARGED PIC CLAUSE - THE SAME FIX APPLIED TO RAIV030'S
003960* OWN BOXED REPORT.
003970     05  FILLER                 PIC X(17) VALUE ALL '-'.           CR-0368
003980     05  FILLER                 PIC X(01) VALUE '+'.               CR-0368
003990
004000* COLUMN HEADINGS FOR THE BOX - COUNTRY, YEAR (CR-0365), RAIV,
004010* TIMELINESS, RISK SCORE, COMPOSITE (WIDENED UNDER CR-0368 TO
004020* MATCH AL-COMPOSITE'S ACTUAL PRINTED WIDTH), EACH SEPARATED BY
004030* THE PIPE CHARACTER TO LINE UP WITH ARTICLE-REGLE'S BORDER AND
004040* ARTICLE-LIGNE'S DETAIL COLUMNS.
004050 01  ARTICLE-ENTETE.
004060     05  FILLER                 PIC X(01) VALUE SPACES.
004070     05  FILLER                 PIC X(25) VALUE 'COUNTRY'.
004080     05  FILLER                 PIC X(01) VALUE '|'.               CR-0368
004090     05  FILLER                 PIC X(06) VALUE 'YEAR'.            CR-0365
004100     05  FILLER                 PIC X(01) VALUE '|'.               CR-0368
004110     05  FILLER                 PIC X(15) VALUE 'RAIV'.
004120     05  FILLER                 PIC X(01) VALUE '|'.               CR-0368
004130     05  FILLER                 PIC X(12) VALUE 'TIMELINESS'.
004140     05  FILLER                 PIC X(01) VALUE '|'.               CR-0368
004150     05  FILLER                 PIC X(12) VALUE 'RISK SCORE'.
004160     05  FILLER                 PIC X(01) VALUE '|'.               CR-0368
004170     05  FILLER                 PIC X(17) VALUE 'COMPOSITE'.       CR-0368
004180     05  FILLER                 PIC X(01) VALUE '|'.               CR-0368
004190
004200* ONE DETAIL LINE - ONE COUNTRY'S TOP-N FIGURES.  CR-0365 ADDED
004210* THE YEAR COLUMN; CR-0368 ADDED THE PIPE SEPARATORS, THE FILLER
004220* PADDING TO KEEP THE NARROWER COLUMNS ALIGNED WITH THEIR WIDER
004230* DASH SEGMENTS, AND WIDENED AL-COMPOSITE'S HEADING TO MATCH ITS
004240* ACTUAL PIC CLAUSE.
004250 01  ARTICLE-LIGNE.
004260     05  FILLER                 PIC X(01) VALUE SPACES.
004270     05  AL-COUNTRY             PIC X(25).
004280     05  FILLER                 PIC X(01) VALUE '|'.               CR-0368
004290     05  AL-YEAR                PIC 9(4).                          CR-0365
004300     05  FILLER                 PIC X(02) VALUE SPACES.            CR-0365
004310     05  FILLER                 PIC X(01) VALUE '|'.               CR-0368
004320     05  AL-RAIV                PIC Z(11)9.99.
004330     05  FILLER                 PIC X(01) VALUE '|'.               CR-0368
004340     05  AL-TIMELINESS          PIC Z9.99.
004350     05  FILLER                 PIC X(07) VALUE SPACES.            CR-0368
004360     05  FILLER                 PIC X(01) VALUE '|'.               CR-0368
004370     05  AL-RISKSCORE           PIC Z9.9999.
004380     05  FILLER                 PIC X(05) VALUE SPACES.            CR-0368
004390     05  FILLER                 PIC X(01) VALUE '|'.               CR-0368
004400     05  AL-COMPOSITE           PIC Z(9)9.999999.
004410     05  FILLER                 PIC X(01) VALUE '|'.               CR-0368
004420
004430* REPORT FOOTER - COUNT OF COUNTRIES ANALYZED (THE FULL TABLE, NOT
004440* JUST THE TOP N), PLUS AVERAGE RAIV AND AVERAGE COMPOSITE OVER
004450* THE TOP-N ROWS ACTUALLY RECOMMENDED.
004460 01  ARTICLE-FIN.
004470     05  FILLER                 PIC X(01) VALUE SPACES.
004480     05  FILLER                 PIC X(21) VALUE
004490         'COUNTRIES ANALYZED: '.
004500* COUNT OF ALL TARGET-YEAR ROWS FOUND ON SCORE-FILE.
004510     05  AF-ANALYZED            PIC ZZZZ9.
004520     05  FILLER                 PIC X(03) VALUE SPACES.
004530     05  FILLER                 PIC X(09) VALUE 'AVG RAIV:'.
004540* PRINTED FORM OF WS-AVG-RAIV.
004550     05  AF-AVG-RAIV            PIC Z(12)9.
004560     05  FILLER                 PIC X(03) VALUE SPACES.
004570     05  FILLER                 PIC X(14) VALUE 'AVG COMPOSITE:'.
004580* PRINTED FORM OF WS-AVG-COMPOSITE.
004590     05  AF-AVG-COMPOSITE       PIC Z(11)9.999.
004600     05  FILLER                 PIC X(06) VALUE SPACES.
004610
004620******************************************************************
004630* WORKED EXAMPLE - A CONTROL CARD OF YEAR 2024, WEIGHTS 0.5/0.3/0.2
004640* AND TOP-N 05, AGAINST A COUNTRY SCORING RAIV 1,250,000.00,
004650* TIMELINESS 0.85 AND RISK SCORE 0.20, NORMALIZES TO WEIGHTS
004660* 0.500/0.300/0.200 (THEY ALREADY SUM TO 1) AND YIELDS A COMPOSITE
004670* OF (0.500 * 1250000.00) + (0.300 * 0.85) + (0.200 * (1 - 0.20))
004680* = 625000.415.  A HIGH-RISK COUNTRY WITH THE SAME RAIV AND
004690* TIMELINESS BUT A RISK SCORE OF 0.90 SCORES LOWER STILL -
004700* (0.200 * (1 - 0.90)) = 0.020 INSTEAD OF 0.160 - SO A RISKIER
004710* SOURCE COUNTRY NEVER OUTRANKS AN OTHERWISE-EQUAL SAFER ONE.
004720 PROCEDURE DIVISION.
004730
004740* TOP-LEVEL DRIVER - READ THE CONTROL CARD, NORMALIZE THE
004750* WEIGHTS, LOAD AND SCORE THE TARGET YEAR'S ROWS, SORT THEM
004760* DESCENDING BY COMPOSITE, WRITE THE TOP-N TO RECOMMEND-FILE, THEN
004770* PRINT THE BOXED REPORT.  EACH STEP IS A SELF-CONTAINED PERFORM
004780* THRU SO THE MAINLINE READS AS A ONE-SCREEN TABLE OF CONTENTS.
004790 0000-MAIN-PROCEDURE.
004800     PERFORM 0100-LIRE-CARTE-CONTROLE THRU 0100-EXIT
004810     PERFORM 1000-NORMALISER-POIDS    THRU 1000-EXIT
004820     PERFORM 2000-LIRE-SCORES         THRU 2000-EXIT
004830     PERFORM 4000-TRIER-DESCENDANT    THRU 4000-EXIT
004840     PERFORM 5000-ECRIRE-TOP-N        THRU 5000-EXIT
004850     PERFORM 6000-IMPRIMER-RAPPORT    THRU 6000-EXIT
004860     GO TO FIN-PGM
004870     .
004880* SOLE EXIT POINT FOR THE MAINLINE PARAGRAPH RANGE.
004890 0000-EXIT.
004900     EXIT.
004910
004920******************************************************************
004930*    READ THE CONTROL CARD - TARGET YEAR, THE THREE RAW WEIGHTS
004940*    AND THE TOP-N COUNT.  WEIGHT FIELDS OF ZERO KEEP THE
004950*    DEFAULT VALUE SET ABOVE.  TOP-N OF ZERO DEFAULTS TO 10 AND
004960*    IS THEN CLAMPED TO THE 5-25 RANGE.
004970 0100-LIRE-CARTE-CONTROLE.
004980* CONTROL-FILE IS A SINGLE-CARD READ - OPENED, READ ONCE, AND
004990* CLOSED IMMEDIATELY BELOW REGARDLESS OF WHETHER A CARD WAS FOUND.
005000     OPEN INPUT CONTROL-FILE
005010     READ CONTROL-FILE
005020         AT END
005030             DISPLAY 'RAIV040 - NO CONTROL CARD SUPPLIED'
005040             CLOSE CONTROL-FILE
005050             GO TO 9999-ERREUR-FATALE
005060     END-READ
005070     CLOSE CONTROL-FILE
005080
005090* A MISSING TARGET YEAR MEANS THE RUN HAS NOTHING TO RANK -
005100* TREATED AS FATAL RATHER THAN DEFAULTED, SINCE THERE IS NO SAFE
005110* YEAR TO ASSUME.
005120     IF CC-YEAR = 0
005130         DISPLAY 'RAIV040 - TARGET YEAR NOT SUPPLIED ON CARD'
005140         GO TO 9999-ERREUR-FATALE
005150     END-IF
005160     MOVE CC-YEAR TO WS-TARGET-YEAR
005170
005180* ONLY OVERRIDE THE COMPILED DEFAULT WEIGHT WHEN THE CARD SUPPLIES
005190* A NONZERO VALUE - LEAVES THE 0.400/0.300/0.300 SPLIT IN PLACE
005200* FOR A CARD THAT OMITS THE WEIGHT FIELDS.
005210     IF CC-WRAIV NOT = 0
005220         MOVE CC-WRAIV TO WS-W-RAIV
005230     END-IF
005240     IF CC-WTIME NOT = 0
005250         MOVE CC-WTIME TO WS-W-TIME
005260     END-IF
005270     IF CC-WRISK NOT = 0
005280         MOVE CC-WRISK TO WS-W-RISK
005290     END-IF
005300
005310* CR-0134 - DEFAULT TOP-N TO 10 WHEN THE CARD LEAVES IT BLANK,
005320* THEN CLAMP WHATEVER VALUE RESULTS TO THE 5-25 WINDOW BELOW SO A
005330* MISTYPED CARD CANNOT ASK FOR AN UNREASONABLY SHORT OR LONG LIST.
005340     IF CC-TOPN = 0
005350         MOVE 10 TO WS-TOP-N
005360     ELSE
005370         MOVE CC-TOPN TO WS-TOP-N
005380     END-IF
005390     IF WS-TOP-N < 5                                              CR-0134 
005400         MOVE 5 TO WS-TOP-N
005410     END-IF
005420     IF WS-TOP-N > 25                                             CR-0134 
005430         MOVE 25 TO WS-TOP-N
005440     END-IF
005450     .
005460 0100-EXIT.
005470     EXIT.
005480
005490******************************************************************
005500*    NORMALIZE THE THREE WEIGHTS TO SUM TO 1.  A ZERO TOTAL IS
005510*    A FATAL SETUP ERROR - THE RUN CANNOT PRODUCE A RANKING.
005520* CR-0099 - CONVERT THE THREE RAW CONTROL-CARD WEIGHTS INTO
005530* NORMALIZED WEIGHTS THAT SUM TO 1, SO THE COMPOSITE FORMULA IN
005540* 3000-CALCULER-COMPOSITE PRODUCES A TRUE WEIGHTED AVERAGE
005550* REGARDLESS OF WHAT RAW WEIGHTS WERE PUNCHED ON THE CARD.
005560 1000-NORMALISER-POIDS.
005570     COMPUTE WS-W-SUM = WS-W-RAIV + WS-W-TIME + WS-W-RISK
005580* A ZERO WEIGHT SUM WOULD DIVIDE BY ZERO BELOW - THIS SHOULD NEVER
005590* HAPPEN SINCE THE COMPILED DEFAULTS ARE NONZERO, BUT A CARD THAT
005600* EXPLICITLY ZEROES ALL THREE WEIGHTS IS STILL POSSIBLE, SO IT IS
005610* CAUGHT HERE RATHER THAN LEFT TO ABEND INSIDE THE COMPUTE.
005620     IF WS-W-SUM = 0                                              CR-0099 
005630         DISPLAY 'RAIV040 - TOTAL WEIGHT MUST BE GREATER THAN 0'
005640         GO TO 9999-ERREUR-FATALE
005650     END-IF
005660     COMPUTE WS-W-RAIV-NORM ROUNDED = WS-W-RAIV / WS-W-SUM
005670     COMPUTE WS-W-TIME-NORM ROUNDED = WS-W-TIME / WS-W-SUM
005680     COMPUTE WS-W-RISK-NORM ROUNDED = WS-W-RISK / WS-W-SUM
005690     .
005700* SOLE EXIT FOR THE WEIGHT-NORMALIZATION RANGE.
005710 1000-EXIT.
005720     EXIT.
005730
005740******************************************************************
005750*    READ SCORE-FILE, KEEP ONLY THE TARGET-YEAR ROWS, COMPUTE
005760*    THE COMPOSITE SCORE FOR EACH AND STACK IT IN THE TABLE.
005770* DRIVE THE READ-AND-FILTER LOOP OVER SCORE-FILE - PRIME THE
005780* READ, THEN PROCESS EVERY ROW UNTIL END OF FILE.  2200-TRAITER-
005790* SCORE DOES THE ACTUAL YEAR FILTERING AND COMPOSITE COMPUTATION.
005800 2000-LIRE-SCORES.
005810* OPENED FOR THE DURATION OF THE READ-AND-FILTER LOOP ONLY -
005820* CLOSED BELOW AS SOON AS END OF FILE IS REACHED.
005830     OPEN INPUT SCORE-FILE
005840     MOVE 'N' TO WS-EOF-SCORE
005850     PERFORM 2100-LIRE-SCORE THRU 2100-EXIT
005860     PERFORM 2200-TRAITER-SCORE THRU 2200-EXIT
005870         UNTIL SCORE-EOF
005880* SCORE-FILE IS NOT RE-OPENED; THE TABLE BUILT WHILE IT WAS OPEN
005890* IS ALL THIS PROGRAM NEEDS FOR THE REMAINING STEPS.
005900     CLOSE SCORE-FILE
005910     .
005920* SOLE EXIT FOR THE SCORE-FILE READ LOOP.
005930 2000-EXIT.
005940     EXIT.
005950
005960* SINGLE PHYSICAL READ OF SCORE-FILE, SETTING THE END-OF-FILE
005970* SWITCH ON AT END.  KEPT SEPARATE FROM 2200-TRAITER-SCORE SO THE
005980* PRIMING READ IN 2000-LIRE-SCORES CAN CALL IT WITHOUT ALSO
005990* TRIGGERING THE FILTER LOGIC.
006000 2100-LIRE-SCORE.
006010     READ SCORE-FILE
006020         AT END
006030             SET SCORE-EOF TO TRUE
006040     END-READ
006050     .
006060* SOLE EXIT FOR THE PHYSICAL READ PARAGRAPH.
006070 2100-EXIT.
006080     EXIT.
006090
006100* SKIP ANY ROW NOT MATCHING THE TARGET YEAR VIA A DIRECT GO TO
006110* 2200-EXIT; OTHERWISE COMPUTE ITS COMPOSITE SCORE AND STACK THE
006120* COUNTRY, YEAR AND ALL FOUR SCORE FIELDS INTO WS-VAL-TABLE.  THE
006130* NEXT PHYSICAL READ IS DRIVEN FROM 2200-EXIT ITSELF SO THE SKIP
006140* PATH STILL ADVANCES THE FILE.
006150 2200-TRAITER-SCORE.
006160     IF SC-YEAR OF SCORE-REC NOT = WS-TARGET-YEAR
006170* SCORE-FILE MAY CARRY SEVERAL YEARS AT ONCE - ROWS OUTSIDE THE
006180* TARGET YEAR ARE SIMPLY DISCARDED, NOT COUNTED, NOT ERRORED.
006190         GO TO 2200-EXIT
006200     END-IF
006210     PERFORM 3000-CALCULER-COMPOSITE THRU 3000-EXIT
006220* GROW THE TABLE BY ONE BEFORE STACKING - WS-VAL-COUNT ALSO SERVES
006230* AS THE SUBSCRIPT FOR THE MOVES BELOW.
006240     ADD 1 TO WS-VAL-COUNT
006250* STACK THE ROW - COUNTRY, YEAR AND ALL THREE RAW SCORE FIELDS,
006260* PLUS THE COMPOSITE JUST COMPUTED BY 3000-CALCULER-COMPOSITE ABOVE.
006270     MOVE SC-COUNTRY OF SCORE-REC    TO WS-VAL-COUNTRY(WS-VAL-COUNT)
006280     MOVE SC-YEAR OF SCORE-REC       TO WS-VAL-YEAR(WS-VAL-COUNT)
006290     MOVE SC-RAIV OF SCORE-REC       TO WS-VAL-RAIV(WS-VAL-COUNT)
006300     MOVE SC-TIMELINESS OF SCORE-REC TO WS-VAL-TIME(WS-VAL-COUNT)
006310     MOVE SC-RISK-SCORE OF SCORE-REC TO WS-VAL-RISK(WS-VAL-COUNT)
006320* LAST OF THE SIX STACKED FIELDS - THE COMPOSITE COMPUTED JUST
006330* ABOVE BY THE PERFORM OF 3000-CALCULER-COMPOSITE.
006340     MOVE WS-COMPOSITE-WORK          TO WS-VAL-COMPOSITE(WS-VAL-COUNT)
006350     .
006360* UNLIKE MOST -EXIT PARAGRAPHS IN THIS SUITE, THIS ONE DOES REAL
006370* WORK - IT DRIVES THE NEXT PHYSICAL READ SO BOTH THE MATCHED AND
006380* SKIPPED PATHS OF 2200-TRAITER-SCORE END UP HERE AND ADVANCE THE
006390* FILE THE SAME WAY.
006400 2200-EXIT.
006410     PERFORM 2100-LIRE-SCORE THRU 2100-EXIT
006420     .
006430
006440******************************************************************
006450*    COMPOSITE = W-RAIV' * RAIV + W-TIME' * TIMELINESS
006460*              + W-RISK' * (1 - RISK-SCORE)
006470* APPLY THE NORMALIZED WEIGHTS TO RAIV, TIMELINESS AND THE
006480* INVERTED RISK SCORE.  CR-0189 IS WHAT INTRODUCED THE (1 -
006490* RISK-SCORE) INVERSION BELOW - BEFORE THAT CHANGE A HIGH RISK
006500* SCORE INCORRECTLY PUSHED THE COMPOSITE UP INSTEAD OF DOWN.
006510 3000-CALCULER-COMPOSITE.
006520     COMPUTE WS-COMPOSITE-WORK ROUNDED =
006530         (WS-W-RAIV-NORM * SC-RAIV OF SCORE-REC)
006540       + (WS-W-TIME-NORM * SC-TIMELINESS OF SCORE-REC)
006550       + (WS-W-RISK-NORM * (1 - SC-RISK-SCORE OF SCORE-REC))      CR-0189 
006560     .
006570* SOLE EXIT FOR THE COMPOSITE-SCORE CALCULATION.
006580 3000-EXIT.
006590     EXIT.
006600
006610******************************************************************
006620*    DESCENDING BUBBLE SORT OF THE TABLE BY COMPOSITE SCORE.
006630* SAME BUBBLE-SORT SHAPE AS RAIV030'S TOP-10 SORT, RANKING ON
006640* COMPOSITE INSTEAD OF RAW RAIV.  RUNS UNTIL A FULL PASS MAKES NO
006650* SWAP.
006660 4000-TRIER-DESCENDANT.
006670     SET TRI-A-CONTINUER TO TRUE
006680     PERFORM 4010-PASSE-DE-TRI THRU 4010-EXIT
006690         UNTIL NOT TRI-A-CONTINUER
006700     .
006710* SOLE EXIT FOR THE SORT DRIVER.
006720 4000-EXIT.
006730     EXIT.
006740
006750* ONE BUBBLE PASS OVER THE WHOLE TABLE - RESETS THE CONTINUE FLAG
006760* TO FALSE BEFORE THE PASS SO ONLY AN ACTUAL SWAP IN 4020-
006770* COMPARER-PAIRE TURNS IT BACK ON.
006780 4010-PASSE-DE-TRI.
006790     SET TRI-A-CONTINUER TO FALSE
006800     IF WS-VAL-COUNT > 1
006810         PERFORM 4020-COMPARER-PAIRE THRU 4020-EXIT
006820             VARYING WS-TRI-IDX FROM 1 BY 1
006830             UNTIL WS-TRI-IDX >= WS-VAL-COUNT
006840     END-IF
006850     .
006860* SOLE EXIT FOR ONE SORT PASS.
006870 4010-EXIT.
006880     EXIT.
006890
006900* COMPARE ADJACENT ENTRIES ON COMPOSITE SCORE ONLY; ON A SWAP,
006910* ALL SIX FIELDS OF THE PAIR - COUNTRY, YEAR, RAIV, TIMELINESS,
006920* RISK SCORE AND COMPOSITE - MOVE TOGETHER THROUGH THE SWAP AREA
006930* SO A ROW'S FIGURES NEVER GET SEPARATED FROM ITS COUNTRY NAME.
006940 4020-COMPARER-PAIRE.
006950* DESCENDING ORDER - A SWAP HAPPENS WHEN THE EARLIER ENTRY'S
006960* COMPOSITE IS LOWER THAN THE ONE FOLLOWING IT, SO THE HIGHEST
006970* COMPOSITE SCORES BUBBLE TO THE FRONT OF THE TABLE.
006980     IF WS-VAL-COMPOSITE(WS-TRI-IDX) <
006990             WS-VAL-COMPOSITE(WS-TRI-IDX + 1)
007000         MOVE WS-VAL-COUNTRY(WS-TRI-IDX) TO WS-TRI-SWAP-COUNTRY
007010         MOVE WS-VAL-YEAR(WS-TRI-IDX)    TO WS-TRI-SWAP-YEAR
007020         MOVE WS-VAL-RAIV(WS-TRI-IDX)    TO WS-TRI-SWAP-RAIV
007030         MOVE WS-VAL-TIME(WS-TRI-IDX)    TO WS-TRI-SWAP-TIME
007040         MOVE WS-VAL-RISK(WS-TRI-IDX)    TO WS-TRI-SWAP-RISK
007050         MOVE WS-VAL-COMPOSITE(WS-TRI-IDX)
007060             TO WS-TRI-SWAP-COMPOSITE
007070
007080         MOVE WS-VAL-COUNTRY(WS-TRI-IDX + 1)
007090             TO WS-VAL-COUNTRY(WS-TRI-IDX)
007100         MOVE WS-VAL-YEAR(WS-TRI-IDX + 1)
007110             TO WS-VAL-YEAR(WS-TRI-IDX)
007120         MOVE WS-VAL-RAIV(WS-TRI-IDX + 1)
007130             TO WS-VAL-RAIV(WS-TRI-IDX)
007140         MOVE WS-VAL-TIME(WS-TRI-IDX + 1)
007150             TO WS-VAL-TIME(WS-TRI-IDX)
007160         MOVE WS-VAL-RISK(WS-TRI-IDX + 1)
007170             TO WS-VAL-RISK(WS-TRI-IDX)
007180         MOVE WS-VAL-COMPOSITE(WS-TRI-IDX + 1)
007190             TO WS-VAL-COMPOSITE(WS-TRI-IDX)
007200
007210         MOVE WS-TRI-SWAP-COUNTRY
007220             TO WS-VAL-COUNTRY(WS-TRI-IDX + 1)
007230         MOVE WS-TRI-SWAP-YEAR TO WS-VAL-YEAR(WS-TRI-IDX + 1)
007240         MOVE WS-TRI-SWAP-RAIV TO WS-VAL-RAIV(WS-TRI-IDX + 1)
007250         MOVE WS-TRI-SWAP-TIME TO WS-VAL-TIME(WS-TRI-IDX + 1)
007260         MOVE WS-TRI-SWAP-RISK TO WS-VAL-RISK(WS-TRI-IDX + 1)
007270         MOVE WS-TRI-SWAP-COMPOSITE
007280             TO WS-VAL-COMPOSITE(WS-TRI-IDX + 1)
007290
007300         SET TRI-A-CONTINUER TO TRUE
007310     END-IF
007320     .
007330* SOLE EXIT FOR THE PAIRWISE COMPARE/SWAP.
007340 4020-EXIT.
007350     EXIT.
007360
007370******************************************************************
007380*    WRITE THE TOP N ROWS TO RECOMMEND-FILE AND ACCUMULATE THE
007390*    TOTALS NEEDED FOR THE REPORT FOOTER.
007400* CAP THE WRITE LOOP AT THE SMALLER OF WS-TOP-N AND THE ACTUAL
007410* ROW COUNT - A TARGET YEAR WITH FEWER COUNTRIES THAN THE
007420* REQUESTED TOP-N SIMPLY WRITES EVERY ROW IT HAS RATHER THAN
007430* PADDING THE OUTPUT.
007440 5000-ECRIRE-TOP-N.
007450     MOVE 0 TO WS-SUM-RAIV-TOP
007460     MOVE 0 TO WS-SUM-COMPOSITE-TOP
007470     IF WS-VAL-COUNT > WS-TOP-N
007480         MOVE WS-TOP-N TO WS-TRI-BORNE
007490     ELSE
007500         MOVE WS-VAL-COUNT TO WS-TRI-BORNE
007510     END-IF
007520
007530* OPENED JUST BEFORE THE WRITE LOOP AND CLOSED JUST AFTER IT -
007540* RECOMMEND-FILE HOLDS ONLY THIS RUN'S TOP-N, NOT AN ACCUMULATING
007550* HISTORY.
007560     OPEN OUTPUT RECOMMEND-FILE
007570     PERFORM 5010-ECRIRE-UNE-LIGNE THRU 5010-EXIT
007580         VARYING WS-TRI-IDX FROM 1 BY 1
007590         UNTIL WS-TRI-IDX > WS-TRI-BORNE
007600* CLOSES OUT THE TOP-N OUTPUT BEFORE THE REPORT STEP BEGINS.
007610     CLOSE RECOMMEND-FILE
007620     .
007630* SOLE EXIT FOR THE RECOMMEND-FILE WRITE DRIVER.
007640 5000-EXIT.
007650     EXIT.
007660
007670* BUILD ONE RECOMMEND-FILE ROW FROM THE SORTED TABLE AND
007680* ACCUMULATE ITS RAIV AND COMPOSITE INTO THE RUNNING TOTALS THE
007690* REPORT FOOTER WILL AVERAGE OVER WS-TRI-BORNE ROWS.
007700 5010-ECRIRE-UNE-LIGNE.
007710* RC- FIELDS ARE THE RECOMMEND-FILE OUTPUT LAYOUT - MOVED HERE
007720* FROM THE SORTED TABLE IN THE SAME COLUMN ORDER AS THE PRINTED
007730* REPORT BELOW.
007740     MOVE WS-VAL-COUNTRY(WS-TRI-IDX)    TO RC-COUNTRY
007750* CR-0365 - THE YEAR COLUMN ON RECOMMEND-FILE, ADDED SO A
007760* DOWNSTREAM READER DOES NOT HAVE TO ASSUME WHICH YEAR A ROW CAME
007770* FROM.
007780     MOVE WS-VAL-YEAR(WS-TRI-IDX)       TO RC-YEAR
007790* RC-RAIV CARRIES THE RAW RAIV FIGURE, NOT A WEIGHTED SHARE OF IT -
007800* THE COMPOSITE IS A SEPARATE COLUMN.
007810     MOVE WS-VAL-RAIV(WS-TRI-IDX)       TO RC-RAIV
007820     MOVE WS-VAL-TIME(WS-TRI-IDX)       TO RC-TIMELINESS
007830     MOVE WS-VAL-RISK(WS-TRI-IDX)       TO RC-RISK-SCORE
007840* LAST FIELD MOVED TO THE OUTPUT RECORD BEFORE THE WRITE BELOW.
007850     MOVE WS-VAL-COMPOSITE(WS-TRI-IDX)  TO RC-COMPOSITE-SCORE
007860     WRITE RECOMMEND-FILE-REC FROM RECOMMEND-OUT
007870
007880* ACCUMULATE FOR THE FOOTER AVERAGE - RUNS ONCE PER TOP-N ROW
007890* WRITTEN, NEVER FOR A ROW THAT DID NOT MAKE THE CUT.
007900     ADD WS-VAL-RAIV(WS-TRI-IDX)       TO WS-SUM-RAIV-TOP
007910     ADD WS-VAL-COMPOSITE(WS-TRI-IDX)  TO WS-SUM-COMPOSITE-TOP
007920     .
007930* SOLE EXIT FOR THE PER-ROW RECOMMEND-FILE WRITE.
007940 5010-EXIT.
007950     EXIT.
007960
007970******************************************************************
007980* PRINT THE BOXED TOP-N REPORT - TITLE, RULE, HEADINGS, RULE, ONE
007990* DETAIL LINE PER RECOMMENDED COUNTRY, CLOSING RULE, THEN THE
008000* FOOTER WITH THE COUNT ANALYZED AND THE TOP-N AVERAGES.
008010 6000-IMPRIMER-RAPPORT.
008020* REPORT-FILE OPENED FRESH FOR EACH RUN - ONE REPORT PER TARGET
008030* YEAR REQUESTED, NOT AN ACCUMULATING LISTING.
008040     OPEN OUTPUT REPORT-FILE
008050     MOVE WS-TARGET-YEAR TO AT-YEAR
008060* TITLE, TOP RULE, COLUMN HEADINGS, RULE - THE FOUR LINES THAT
008070* OPEN EVERY PAGE OF THIS REPORT BEFORE ANY DETAIL LINE IS
008080* WRITTEN.
008090     WRITE REPORT-LINE FROM ARTICLE-TITRE
008100     WRITE REPORT-LINE FROM ARTICLE-REGLE
008110     WRITE REPORT-LINE FROM ARTICLE-ENTETE
008120     WRITE REPORT-LINE FROM ARTICLE-REGLE
008130
008140     PERFORM 6010-IMPRIMER-UNE-LIGNE THRU 6010-EXIT
008150         VARYING WS-TRI-IDX FROM 1 BY 1
008160         UNTIL WS-TRI-IDX > WS-TRI-BORNE
008170
008180     WRITE REPORT-LINE FROM ARTICLE-REGLE
008190
008200* AF-ANALYZED REPORTS THE FULL TABLE COUNT (EVERY TARGET-YEAR ROW
008210* READ), NOT JUST THE TOP-N WRITTEN - A DELIBERATE DISTINCTION SO
008220* THE FOOTER TELLS THE READER HOW BIG THE FIELD OF CANDIDATES WAS.
008230     MOVE WS-VAL-COUNT TO AF-ANALYZED
008240     IF WS-TRI-BORNE > 0
008250         COMPUTE WS-AVG-RAIV ROUNDED =
008260             WS-SUM-RAIV-TOP / WS-TRI-BORNE
008270         COMPUTE WS-AVG-COMPOSITE ROUNDED =
008280             WS-SUM-COMPOSITE-TOP / WS-TRI-BORNE
008290     ELSE
008300         MOVE 0 TO WS-AVG-RAIV
008310         MOVE 0 TO WS-AVG-COMPOSITE
008320     END-IF
008330     MOVE WS-AVG-RAIV      TO AF-AVG-RAIV
008340     MOVE WS-AVG-COMPOSITE TO AF-AVG-COMPOSITE
008350     WRITE REPORT-LINE FROM ARTICLE-FIN
008360
008370* LAST STATEMENT OF THE REPORT PARAGRAPH - NO FURTHER OUTPUT IS
008380* PRODUCED AFTER THIS POINT.
008390     CLOSE REPORT-FILE
008400     .
008410* SOLE EXIT FOR THE REPORT DRIVER.
008420 6000-EXIT.
008430     EXIT.
008440
008450* MOVE ONE SORTED ROW'S FIGURES INTO THE ARTICLE-LIGNE DETAIL
008460* GROUP AND WRITE IT - MIRRORS 5010-ECRIRE-UNE-LIGNE'S FIELD
008470* ORDER SO THE PRINTED LIST AND THE RECOMMEND-FILE OUTPUT ALWAYS
008480* AGREE.
008490 6010-IMPRIMER-UNE-LIGNE.
008500* AL- FIELDS ARE THE PRINTED DETAIL LINE - SAME SIX VALUES AS
008510* 5010-ECRIRE-UNE-LIGNE MOVES TO RC-, KEPT IN STEP SO THE PRINTED
008520* REPORT AND THE MACHINE-READABLE OUTPUT FILE NEVER DISAGREE.
008530     MOVE WS-VAL-COUNTRY(WS-TRI-IDX)   TO AL-COUNTRY
008540     MOVE WS-VAL-YEAR(WS-TRI-IDX)      TO AL-YEAR                 CR-0365 
008550* SAME RAW RAIV FIGURE AS RC-RAIV ABOVE, JUST FORMATTED FOR PRINT
008560* INSTEAD OF FOR THE OUTPUT FILE.
008570     MOVE WS-VAL-RAIV(WS-TRI-IDX)      TO AL-RAIV
008580     MOVE WS-VAL-TIME(WS-TRI-IDX)      TO AL-TIMELINESS
008590     MOVE WS-VAL-RISK(WS-TRI-IDX)      TO AL-RISKSCORE
008600* LAST FIELD MOVED BEFORE THE WRITE - THE COMPOSITE SCORE THAT
008610* DETERMINED THIS ROW'S RANK.
008620     MOVE WS-VAL-COMPOSITE(WS-TRI-IDX) TO AL-COMPOSITE
008630     WRITE REPORT-LINE FROM ARTICLE-LIGNE
008640     .
008650* SOLE EXIT FOR THE PER-ROW REPORT WRITE.
008660 6010-EXIT.
008670     EXIT.
008680
008690* COMMON ABEND POINT FOR EVERY FATAL SETUP CONDITION - MISSING
008700* CONTROL CARD, MISSING TARGET YEAR, ZERO WEIGHT SUM.  SETS A
008710* NONZERO RETURN CODE SO THE CALLING JCL STEP CAN BE CONDITIONED
008720* ON IT.
008730 9999-ERREUR-FATALE.
008740     MOVE 16 TO RETURN-CODE
008750     STOP RUN
008760     .
008770
008780* NORMAL END OF RUN - RETURN CODE 0 BY DEFAULT.
008790 FIN-PGM.
008800     STOP RUN.
008810******************************************************************
008820* MAINTENANCE NOTE - IF A FUTURE REQUEST ADDS A FOURTH RANKING
008830* FACTOR (E.G. CONTRACT LEAD TIME), FOLLOW THE SAME PATTERN AS
008840* THE EXISTING THREE - ADD A RAW WEIGHT AND A NORMALIZED WEIGHT
008850* TO WS-WEIGHTS, A CONTROL-CARD FIELD FOR IT, A TERM IN THE
008860* 3000-CALCULER-COMPOSITE FORMULA, AND A SWAP FIELD IN
008870* WS-TRI-CONTROLE - DO NOT SHORTCUT THE SWAP FIELD OR THE SORT
008880* WILL SILENTLY SEPARATE A COUNTRY'S NEW FACTOR FROM ITS OTHER
008890* FIGURES DURING A DESCENDING PASS.
008900*
008910* AUDIT NOTE - RECOMMEND-FILE IS OVERWRITTEN EACH RUN, NOT
008920* APPENDED TO.  IF THE BUYING DESK EVER NEEDS A HISTORICAL TRAIL
008930* OF PAST RECOMMENDATIONS FOR AUDIT PURPOSES, THAT WOULD HAVE TO
008940* BE BUILT AS A SEPARATE ARCHIVING STEP DOWNSTREAM OF THIS
008950* PROGRAM, NOT AS A CHANGE TO THIS PROGRAM'S OWN OUTPUT MODE.
008960
