000100******************************************************************
000110* PROGRAM-ID  : RAIV030
000120* PURPOSE     : PRINT THE TOP TEN PARTNER COUNTRIES BY RISK-
000130*               ADJUSTED IMPORT VALUE, FOR EACH OF THE THREE
000140*               DATA YEARS ON THE RAIV FILE WRITTEN BY RAIV010.
000150******************************************************************
000160* RUN FREQUENCY - MONTHLY, IMMEDIATELY AFTER RAIV010 HAS PRODUCED
000170* THE CURRENT MONTH'S RAIV-FILE.  DOES NOT DEPEND ON RAIV020'S
000180* SUMMARY-FILE - THIS PROGRAM READS RAIV-FILE DIRECTLY AND BUILDS
000190* ITS OWN IN-MEMORY TABLE PER YEAR, THE SAME AS RAIV020 DOES.
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.     RAIV030.
000220* ORIGINAL AUTHOR OF THIS PROGRAM - SEE INIT-0003 BELOW.
000230 AUTHOR.         D.K. SOUSA.
000240* SAME EDP SHOP THAT MAINTAINS RAIV010, RAIV020 AND RAIV040.
000250 INSTALLATION.   INTL TRADE STATISTICS BUREAU - EDP DIV.
000260 DATE-WRITTEN.   08/11/87.
000270 DATE-COMPILED.
000280* REPORT SHOWS COUNTRY-LEVEL RAIV FIGURES ONLY - NO COMPANY-LEVEL
000290* IMPORT DATA IS EVER PRINTED BY THIS PROGRAM.
000300 SECURITY.       INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000310******************************************************************
000320*                    C H A N G E   L O G
000330* DATE      PGMR   REQUEST     DESCRIPTION
000340* COLUMN GUIDE FOR THE CHANGE LOG BELOW.
000350* --------  -----  ----------  ---------------------------------
000360* 08/11/87  DKS    INIT-0003   ORIGINAL CODING - BOXED REPORT,
000370*                              TOP 10 COUNTRIES BY RAIV PER
000380*                              YEAR, DESCENDING BUBBLE SORT.
000390* 04/06/89  RTW    CR-0044     REPORT NOW SKIPS THE PAGE BREAK
000400*                              WHEN A YEAR HAS ZERO QUALIFYING
000410*                              COUNTRIES INSTEAD OF PRINTING AN
000420*                              EMPTY BOX.
000430* 02/19/92  PLB    CR-0117     ADDED IMPORT VALUE, TIMELINESS
000440*                              AND RISK PREMIUM COLUMNS - PRIOR
000450*                              REPORT SHOWED RAIV ONLY.
000460* 08/14/98  PLB    Y2K-0009    YEAR 2000 REVIEW - YEAR FIELDS ARE
000470*                              FULL 4-DIGIT THROUGHOUT. NO CODE
000480*                              CHANGE REQUIRED.
000490* 02/02/99  PLB    Y2K-0009    Y2K CERTIFICATION SIGNED OFF.
000500* 10/21/21  SNC    CR-0355     ADVANCED THE PROCESSING WINDOW TO
000510*                              DATA YEARS 2022-2023-2024 PER THE
000520*                              BUREAU'S REBASED REPORTING CYCLE.
000530* 04/18/22  SNC    CR-0364     STANDALONE COUNTER/YEAR FIELDS WERE
000540*                              GROUPED UNDER 01-LEVELS FOR NO
000550*                              REASON - RESTORED TO 77-LEVEL PER
000560*                              SHOP CONVENTION FOR SCALAR FIELDS.
000570* 05/09/22  SNC    CR-0367     THE BOXED REPORT HAD LOST ITS PIPE
000580*                              AND PLUS BOX-DRAWING SOMEWHERE ALONG
000590*                              THE WAY - ONLY A BARE DASH RULE AND
000600*                              SPACE-SEPARATED COLUMNS WERE LEFT.
000610*                              RESTORED THE FULL BORDER TO MATCH THE
000620*                              REST OF THE SHOP'S PRINTED LISTINGS.
000630* 07/14/22  SNC    CR-0371     EXPANDED IN-LINE DOCUMENTATION
000640*                              THROUGHOUT PER EDP DOCUMENTATION
000650*                              STANDARDS REVIEW - NO LOGIC CHANGE.
000660******************************************************************
000670* GLOSSARY -
000680*   RAIV     - RISK-ADJUSTED IMPORT VALUE, COMPUTED BY RAIV010 AND
000690*              CARRIED ON EVERY RAIV-FILE ROW.
000700*   TOP 10   - THE TEN COUNTRIES WITH THE HIGHEST RAIV FOR A GIVEN
000710*              DATA YEAR, DESCENDING.  TIES ARE BROKEN BY WHICHEVER
000720*              ROW THE BUBBLE SORT HAPPENED TO LEAVE FIRST - THIS
000730*              REPORT HAS NEVER NEEDED A SECONDARY SORT KEY.
000740 ENVIRONMENT DIVISION.
000750* COMPILE/LINK NOTE - THIS PROGRAM STANDS ALONE; IT DOES NOT CALL
000760* AND IS NOT CALLED BY ANY OTHER MEMBER OF THE RAIV SUITE.
000770 CONFIGURATION SECTION.
000780* UPSI-0 SWITCHES ON A TRACE OF EACH YEAR'S TABLE BUILD TO SYSOUT -
000790* NOT ROUTINELY LEFT ON FOR PRODUCTION RUNS.
000800 SPECIAL-NAMES.
000810     C01 IS TOP-OF-FORM
000820     CLASS ALPHA-COUNTRY-CLASS IS "A" THRU "Z" "a" THRU "z" " "
000830     UPSI-0 ON  STATUS IS RAIV030-TRACE-ON
000840            OFF STATUS IS RAIV030-TRACE-OFF.
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870* RAIV-FILE - THE INPUT PRODUCED BY RAIV010.  RE-OPENED AND
000880* RE-READ FROM THE TOP ONCE PER DATA YEAR, THE SAME AS RAIV020,
000890* SINCE THE FILE IS SORTED BY COUNTRY WITHIN YEAR, NOT GROUPED BY
000900* YEAR.
000910     SELECT RAIV-FILE ASSIGN TO RAIVFILE
000920         ORGANIZATION IS LINE SEQUENTIAL
000930         FILE STATUS IS WS-FS-RAIV.
000940
000950* REPORT-FILE - THE BOXED TOP-10 LISTING, NO FILE STATUS CHECKED.
000960     SELECT REPORT-FILE ASSIGN TO SYSOUT.
000970
000980******************************************************************
000990 DATA DIVISION.
001000 FILE SECTION.
001010
001020* RAIV-FILE RECORD LAYOUT IS THE CPYRAIV COPYBOOK SHARED WITH
001030* RAIV010, RAIV020 AND RAIV040.
001040 FD  RAIV-FILE
001050     LABEL RECORD STANDARD
001060     RECORDING MODE IS F.
001070     COPY CPYRAIV.
001080
001090 FD  REPORT-FILE
001100     LABEL RECORD STANDARD
001110     RECORDING MODE IS F.
001120* 96 BYTES - WIDER THAN THE 80-COLUMN LISTINGS ELSEWHERE IN THE
001130* SUITE SINCE THE BOXED FIVE-COLUMN LAYOUT NEEDS THE EXTRA ROOM.
001140 01  REPORT-LINE                PIC X(96).
001150
001160******************************************************************
001170 WORKING-STORAGE SECTION.
001180
001190* SINGLE FILE STATUS FIELD - THIS PROGRAM HAS ONLY ONE FILE TO
001200* CHECK, RAIV-FILE.  REPORT-FILE (SYSOUT) IS NOT STATUS-CHECKED.
001210 01  WS-FILE-STATUSES.
001220* TWO-BYTE FILE STATUS FOR RAIV-FILE.
001230     05  WS-FS-RAIV             PIC X(02) VALUE SPACES.
001240* '00' IS THE ONLY FILE STATUS THIS PROGRAM TREATS AS SUCCESSFUL.
001250         88  RAIV-FS-OK                  VALUE '00'.
001260     05  FILLER                 PIC X(01).
001270
001280* END-OF-FILE FLAG FOR RAIV-FILE, RESET AT THE TOP OF EVERY YEAR'S
001290* PASS IN 1100-CHARGER-ANNEE SINCE THE FILE IS READ THREE TIMES.
001300 01  WS-SWITCHES.
001310* SET TO 'Y' ON THE AT END CONDITION OF 1110-LIRE-RAIV.
001320     05  WS-EOF-RAIV            PIC X(01) VALUE 'N'.
001330* TESTED AFTER EVERY 1110-LIRE-RAIV; NEVER TESTED DIRECTLY AGAINST
001340* WS-EOF-RAIV.
001350         88  RAIV-EOF                     VALUE 'Y'.
001360     05  FILLER                 PIC X(01).
001370
001380* THE THREE DATA YEARS THIS PROGRAM REPORTS ON - KEPT IN STEP WITH
001390* RAIV010'S AND RAIV020'S OWN DRIVER TABLES (CR-0355 REBASED ALL
001400* THREE PROGRAMS AT THE SAME TIME).
001410 01  WS-YEAR-TABLE-DATA.
001420* THREE FILLER-CODED YEAR VALUES, RE-VIEWED THROUGH THE OCCURS
001430* TABLE BELOW - SAME FILLER/REDEFINES TECHNIQUE USED THROUGHOUT
001440* THE RAIV SUITE.
001450     05  FILLER                 PIC 9(4) VALUE 2022.
001460     05  FILLER                 PIC 9(4) VALUE 2023.
001470     05  FILLER                 PIC 9(4) VALUE 2024.
001480* OCCURS VIEW OF THE THREE FILLER-CODED YEARS ABOVE, GIVING
001490* 0000-MAIN-PROCEDURE A SUBSCRIPTED WS-TAB-YEAR TO STEP THROUGH.
001500 01  WS-YEAR-TABLE REDEFINES WS-YEAR-TABLE-DATA.
001510     05  WS-TAB-YEAR OCCURS 3 TIMES PIC 9(4).
001520* SUBSCRIPT INTO WS-TAB-YEAR, DRIVEN FROM 1 TO 3 BY 0000-MAIN-
001530* PROCEDURE.  CR-0364 MOVED THIS BACK TO A STANDALONE 77-LEVEL
001540* AFTER AN EARLIER PASS HAD GROUPED IT UNDER A 01-LEVEL FOR NO
001550* REASON - THIS SHOP KEEPS SCALAR WORK FIELDS LIKE THIS ONE AT
001560* 77-LEVEL, NOT NESTED UNDER A GROUP.
001570 77  WS-YEAR-IDX                PIC 9(1) COMP VALUE 1.            CR-0364 
001580* THE YEAR CURRENTLY BEING PROCESSED, COPIED FROM WS-TAB-YEAR
001590* (WS-YEAR-IDX) AT THE TOP OF EACH PASS.
001600 77  WS-CUR-YEAR                PIC 9(4).                         CR-0364 
001610
001620* WS-VAL-COUNT IS RESET TO ZERO AT THE TOP OF EVERY YEAR'S TABLE
001630* BUILD AND GROWN BY ONE FOR EVERY MATCHING ROW.
001640 01  WS-VAL-TABLE-CTL.
001650* COUNT OF ROWS CURRENTLY STACKED FOR THE YEAR BEING PROCESSED -
001660* ALSO THE UPPER BOUND CHECKED AGAINST 10 IN 3000-IMPRIMER-TOP10.
001670     05  WS-VAL-COUNT           PIC 9(5) COMP VALUE 0.
001680* ONE ENTRY PER RAIV-FILE ROW BELONGING TO THE CURRENT YEAR -
001690* COUNTRY NAME PLUS THE FOUR FIGURES PRINTED ON THE REPORT.  ALL
001700* 300 SLOTS ARE FILLED AND SORTED EVEN THOUGH ONLY THE TOP 10 ARE
001710* EVER PRINTED, THE SAME APPROACH RAIV020 TAKES FOR ITS OWN TABLE.
001720* WS-VAL-TABLE-X REDEFINES THE SAME STORAGE AS A FLAT 52-BYTE-PER-
001730* ENTRY TABLE FOR DUMP-READING CONVENIENCE, THE SAME AS ELSEWHERE
001740* IN THE SUITE.
001750 01  WS-VAL-TABLE.
001760     05  WS-VAL-ENTRY OCCURS 300 TIMES.
001770* THE COUNTRY NAME PRINTED IN THE REPORT'S FIRST COLUMN.
001780         10  WS-VAL-COUNTRY     PIC X(30).
001790* THE FIGURE THE DESCENDING SORT ORDERS ON.
001800         10  WS-VAL-RAIV        PIC S9(14)V9(4).
001810* IMPORT VALUE COLUMN - ADDED UNDER CR-0117.
001820         10  WS-VAL-IMPVAL      PIC S9(13)V9(2).
001830* TIMELINESS COLUMN - ADDED UNDER CR-0117.
001840         10  WS-VAL-TIME        PIC S9(1)V9(2).
001850* RISK PREMIUM COLUMN - ADDED UNDER CR-0117.
001860         10  WS-VAL-RISK        PIC S9(1)V9(4).
001870* FLAT VIEW OF THE SAME 300-ENTRY TABLE FOR ABEND-DUMP READING -
001880* NOT REFERENCED BY ANY MOVE OR COMPUTE IN THIS PROGRAM.
001890 01  WS-VAL-TABLE-X REDEFINES WS-VAL-TABLE.
001900     05  WS-VAL-ENTRY-X OCCURS 300 TIMES PIC X(52).
001910
001920* THE DESCENDING BUBBLE SORT'S CONTROL SWITCH, LOOP BOUNDS AND
001930* SWAP AREA.  WS-TRI-BORNE HOLDS THE SMALLER OF WS-VAL-COUNT AND
001940* 10 SO 3000-IMPRIMER-TOP10 NEVER TRIES TO PRINT PAST THE END OF
001950* A SHORT TABLE.  WS-TRI-CONTROLE-X REDEFINES THE GROUP AS A FLAT
001960* 78-BYTE FILLER, SAME DUMP-READING CONVENTION AS ABOVE.
001970 01  WS-TRI-CONTROLE.
001980     05  WS-TRI-CONTINUE        PIC X(01) VALUE 'N'.
001990* TESTED, NOT WS-TRI-CONTINUE DIRECTLY, IN THE PERFORM UNTIL THAT
002000* DRIVES THE BUBBLE SORT IN 2000-TRIER-DESCENDANT.
002010         88  TRI-A-CONTINUER             VALUE 'Y'.
002020* SUBSCRIPT WALKING THE TABLE DURING ONE BUBBLE PASS AND, LATER,
002030* DURING THE TOP-10 PRINT LOOP.
002040     05  WS-TRI-IDX             PIC 9(3) COMP.
002050* SET BY 3000-IMPRIMER-TOP10 TO THE SMALLER OF 10 AND WS-VAL-COUNT
002060* BEFORE THE PRINT LOOP STARTS.
002070     05  WS-TRI-BORNE           PIC 9(3) COMP.
002080* HOLDS ONE ENTRY'S FIVE FIGURES WHILE 2020-COMPARER-PAIRE SWAPS
002090* IT PAST ITS NEIGHBOUR.
002100     05  WS-TRI-SWAP-COUNTRY    PIC X(30).
002110* SAME WIDTH AS WS-VAL-RAIV - HOLDS THE ENTRY'S RAIV FIGURE ACROSS
002120* THE SWAP.
002130     05  WS-TRI-SWAP-RAIV       PIC S9(14)V9(4).
002140* SAME WIDTH AS WS-VAL-IMPVAL.
002150     05  WS-TRI-SWAP-IMPVAL     PIC S9(13)V9(2).
002160* SAME WIDTH AS WS-VAL-TIME.
002170     05  WS-TRI-SWAP-TIME       PIC S9(1)V9(2).
002180* SAME WIDTH AS WS-VAL-RISK.
002190     05  WS-TRI-SWAP-RISK       PIC S9(1)V9(4).
002200* FLAT 78-BYTE VIEW OF THE SORT CONTROL GROUP, SAME DUMP-READING
002210* PURPOSE AS ABOVE.
002220 01  WS-TRI-CONTROLE-X REDEFINES WS-TRI-CONTROLE.
002230     05  FILLER                 PIC X(78).
002240
002250* BOXED REPORT LINES - SAME "ARTICLE" IDIOM USED THROUGHOUT THE
002260* SHOP'S PRINTED REPORTS - PIPE-AND-PLUS BOX DRAWN FROM FILLER,
002270* SAME AS THE ANOMALIES/IMPOSABLES LISTINGS.  EACH COLUMN'S
002280* PRINTED WIDTH BELOW MUST STAY IN STEP WITH ARTICLE-REGLE'S
002290* DASH SEGMENTS OR THE BOX WON'T LINE UP ON THE PRINTOUT.       CR-0367
002300* PAGE TITLE LINE, PRINTED ONCE PER YEAR AHEAD OF THE BOX -
002310* 'TOP 10 RAIV - YEAR NNNN'.
002320 01  ARTICLE-TITRE.
002330* LEADING BLANK COLUMN - LEFT MARGIN OF THE BOX, MATCHES THE
002340* SHOP'S OTHER PRINTED LISTINGS.
002350     05  FILLER                 PIC X(01) VALUE SPACES.
002360* PADDED TO 20 BYTES SO THE REST OF THE LINE LINES UP THE SAME
002370* WAY ON BOTH THE TITLE AND CLOSING LINES.
002380     05  FILLER                 PIC X(20) VALUE
002390* LITERAL TITLE TEXT, YEAR ITSELF FOLLOWS IN AT-YEAR BELOW.
002400         'TOP 10 RAIV - YEAR '.
002410* * THE FOUR-DIGIT YEAR SUBSTITUTED INTO THE TITLE LINE ABOVE.
002420     05  AT-YEAR                PIC 9(4).
002430     05  FILLER                 PIC X(71) VALUE SPACES.
002440
002450 01  ARTICLE-REGLE.
002460     05  FILLER                 PIC X(01) VALUE '+'.               CR-0367
002470* DASH SEGMENT WIDTH MUST MATCH ITS COLUMN'S PRINTED WIDTH EXACTLY
002480* OR THE PLUS SIGNS IN THIS LINE WON'T LINE UP WITH THE PIPES IN
002490* ARTICLE-ENTETE AND ARTICLE-LIGNE BELOW - SEE THE BANNER ON
002500* ARTICLE-TITRE ABOVE.
002510     05  FILLER                 PIC X(25) VALUE ALL '-'.           CR-0367
002520     05  FILLER                 PIC X(01) VALUE '+'.               CR-0367
002530     05  FILLER                 PIC X(15) VALUE ALL '-'.           CR-0367
002540     05  FILLER                 PIC X(01) VALUE '+'.               CR-0367
002550     05  FILLER                 PIC X(15) VALUE ALL '-'.           CR-0367
002560     05  FILLER                 PIC X(01) VALUE '+'.               CR-0367
002570     05  FILLER                 PIC X(12) VALUE ALL '-'.           CR-0367
002580     05  FILLER                 PIC X(01) VALUE '+'.               CR-0367
002590     05  FILLER                 PIC X(12) VALUE ALL '-'.           CR-0367
002600     05  FILLER                 PIC X(01) VALUE '+'.               CR-0367
002610
002620* COLUMN HEADINGS FOR THE BOX - COUNTRY, RAIV, IMPORT VALUE,
002630* TIMELINESS, RISK PREM, EACH SEPARATED BY THE PIPE CHARACTER SO
002640* THE HEADINGS LINE UP WITH ARTICLE-REGLE'S PLUS-AND-DASH BORDER
002650* AND WITH ARTICLE-LIGNE'S DETAIL COLUMNS BELOW.
002660 01  ARTICLE-ENTETE.
002670     05  FILLER                 PIC X(01) VALUE SPACES.
002680* HEADING WIDTHS MATCH THEIR DETAIL-LINE COLUMN WIDTHS BELOW SO
002690* THE PIPE SEPARATORS STAY ALIGNED DOWN THE PAGE.
002700     05  FILLER                 PIC X(25) VALUE 'COUNTRY'.
002710* PIPE SEPARATOR ADDED UNDER CR-0367 TO RESTORE THE FULL BOX
002720* BORDER - SEE THE CHANGE LOG ENTRY ABOVE.
002730     05  FILLER                 PIC X(01) VALUE '|'.               CR-0367
002740* HEADING FOR THE RAIV COLUMN.
002750     05  FILLER                 PIC X(15) VALUE 'RAIV'.
002760     05  FILLER                 PIC X(01) VALUE '|'.               CR-0367
002770* HEADING FOR THE IMPORT VALUE COLUMN - ADDED UNDER CR-0117.
002780     05  FILLER                 PIC X(15) VALUE 'IMPORT VALUE'.
002790     05  FILLER                 PIC X(01) VALUE '|'.               CR-0367
002800* HEADING FOR THE TIMELINESS COLUMN - ADDED UNDER CR-0117.
002810     05  FILLER                 PIC X(12) VALUE 'TIMELINESS'.
002820     05  FILLER                 PIC X(01) VALUE '|'.               CR-0367
002830* HEADING FOR THE RISK PREMIUM COLUMN - ADDED UNDER CR-0117.
002840     05  FILLER                 PIC X(12) VALUE 'RISK PREM'.
002850     05  FILLER                 PIC X(01) VALUE '|'.               CR-0367
002860
002870* ONE DETAIL LINE OF THE BOX - ONE COUNTRY'S RANK-10-OR-BETTER
002880* FIGURES.  CR-0117 ADDED THE TIMELINESS AND RISK PREMIUM COLUMNS;
002890* CR-0367 ADDED THE PIPE SEPARATORS AND THE FILLER PADDING NEEDED
002900* TO KEEP THOSE TWO NARROWER COLUMNS ALIGNED WITH THE WIDER DASH
002910* SEGMENTS ABOVE THEM IN ARTICLE-REGLE.
002920 01  ARTICLE-LIGNE.
002930     05  FILLER                 PIC X(01) VALUE SPACES.
002940* COUNTRY NAME, TRUNCATED TO 25 BYTES FOR THE PRINTED COLUMN -
002950* WS-VAL-COUNTRY ITSELF IS 30 BYTES WIDE.
002960     05  AL-COUNTRY             PIC X(25).
002970     05  FILLER                 PIC X(01) VALUE '|'.               CR-0367
002980* EDITED RAIV FIGURE, ZERO-SUPPRESSED.
002990     05  AL-RAIV                PIC Z(11)9.99.
003000     05  FILLER                 PIC X(01) VALUE '|'.               CR-0367
003010* EDITED IMPORT VALUE - ADDED UNDER CR-0117.
003020     05  AL-IMPVAL              PIC Z(11)9.99.
003030     05  FILLER                 PIC X(01) VALUE '|'.               CR-0367
003040* EDITED TIMELINESS SCORE - ADDED UNDER CR-0117.
003050     05  AL-TIMELINESS          PIC Z9.99.                        CR-0117
003060     05  FILLER                 PIC X(07) VALUE SPACES.            CR-0367
003070     05  FILLER                 PIC X(01) VALUE '|'.               CR-0367
003080* EDITED RISK PREMIUM - ADDED UNDER CR-0117.
003090     05  AL-RISKPREM            PIC Z9.999.                       CR-0117
003100     05  FILLER                 PIC X(06) VALUE SPACES.            CR-0367
003110     05  FILLER                 PIC X(01) VALUE '|'.               CR-0367
003120
003130* CLOSING LINE PRINTED AFTER THE FINAL DETAIL ROW AND THE BOTTOM
003140* BORDER - 'END OF TOP 10 LIST'.
003150 01  ARTICLE-FIN.
003160     05  FILLER                 PIC X(01) VALUE SPACES.
003170     05  FILLER                 PIC X(20) VALUE
003180* LITERAL CLOSING TEXT.
003190         'END OF TOP 10 LIST'.
003200     05  FILLER                 PIC X(75) VALUE SPACES.
003210
003220******************************************************************
003230* WORKED EXAMPLE - IF A YEAR HAS 14 REPORTING COUNTRIES, ALL 14
003240* ARE LOADED AND SORTED, WS-TRI-BORNE IS SET TO 10, AND ONLY THE
003250* TEN HIGHEST-RAIV ROWS ARE PRINTED; THE REMAINING FOUR STAY IN
003260* THE TABLE UNPRINTED.  IF A YEAR HAS ONLY 6, WS-TRI-BORNE IS SET
003270* TO 6 AND ALL SIX ARE PRINTED.
003280 PROCEDURE DIVISION.
003290
003300* 0000-MAIN-PROCEDURE - OPENS REPORT-FILE ONCE FOR THE WHOLE RUN,
003310* THEN DRIVES ONE COMPLETE BUILD-SORT-PRINT CYCLE PER DATA YEAR.
003320* UNLIKE RAIV020, THERE IS NO SEPARATE HEADER-ONCE STEP - EACH
003330* YEAR PRINTS ITS OWN FULL BOX INCLUDING TITLE AND HEADINGS, SINCE
003340* EVERY YEAR STARTS A FRESH PAGE.
003350 0000-MAIN-PROCEDURE.
003360* OPENED ONCE FOR THE WHOLE RUN - EVERY YEAR'S BOX IS WRITTEN TO
003370* THE SAME OPEN FILE, UNLIKE RAIV-FILE WHICH IS REOPENED PER YEAR.
003380     OPEN OUTPUT REPORT-FILE
003390
003400* STARTS THE YEAR LOOP AT THE FIRST OF THE THREE CONFIGURED
003410* DATA YEARS.
003420     MOVE 1 TO WS-YEAR-IDX
003430     PERFORM 1000-TRAITER-ANNEE THRU 1000-EXIT
003440         UNTIL WS-YEAR-IDX > 3
003450
003460* ALL THREE YEARS' BOXES HAVE NOW BEEN WRITTEN.
003470     CLOSE REPORT-FILE
003480* NORMAL PROGRAM TERMINATION.
003490* NORMAL COMPLETION - FALLS THROUGH TO STOP RUN.
003500     GO TO FIN-PGM
003510     .
003520* EXIT FOR 0000-MAIN-PROCEDURE.
003530 0000-EXIT.
003540     EXIT.
003550
003560* 1000-TRAITER-ANNEE - ONE YEAR'S FULL CYCLE: BUILD THE TABLE FROM
003570* RAIV-FILE, THEN, ONLY IF AT LEAST ONE ROW WAS FOUND (CR-0044),
003580* SORT IT DESCENDING BY RAIV AND PRINT THE TOP 10.  A YEAR WITH NO
003590* QUALIFYING COUNTRIES PRINTS NOTHING AT ALL, RATHER THAN AN EMPTY
003600* BOX - CR-0044 FIXED A REPORT THAT WAS OTHERWISE PRINTING BLANK
003610* BOXES FOR YEARS AHEAD OF THE FIRST YEAR ANY DATA EXISTED.
003620 1000-TRAITER-ANNEE.
003630     MOVE WS-TAB-YEAR(WS-YEAR-IDX) TO WS-CUR-YEAR
003640* BUILDS WS-VAL-TABLE FOR THE CURRENT YEAR BEFORE ANY SORTING OR
003650* PRINTING IS ATTEMPTED.
003660     PERFORM 1100-CHARGER-ANNEE THRU 1100-EXIT
003670
003680     IF WS-VAL-COUNT > 0                                          CR-0044 
003690         PERFORM 2000-TRIER-DESCENDANT THRU 2000-EXIT
003700         PERFORM 3000-IMPRIMER-TOP10   THRU 3000-EXIT
003710     END-IF
003720
003730     ADD 1 TO WS-YEAR-IDX
003740     .
003750* ADVANCES WS-YEAR-IDX; RETURNS TO 0000-MAIN-PROCEDURE.
003760 1000-EXIT.
003770     EXIT.
003780
003790* 1100-CHARGER-ANNEE - RE-OPENS RAIV-FILE FROM THE TOP AND STACKS
003800* EVERY ROW FOR THE CURRENT YEAR INTO WS-VAL-TABLE, THE SAME
003810* OPEN-READ-STACK-CLOSE SHAPE RAIV020 USES FOR ITS OWN TABLE BUILD.
003820 1100-CHARGER-ANNEE.
003830     MOVE 0 TO WS-VAL-COUNT
003840* RE-OPENED FRESH FOR EVERY YEAR - SEE THE BANNER ON 1100-CHARGER-
003850* ANNEE FOR WHY THE FILE IS READ THREE SEPARATE TIMES.
003860     OPEN INPUT RAIV-FILE
003870* RESET EVERY TIME THE FILE IS REOPENED - THE FLAG DOES NOT CARRY
003880* OVER BETWEEN YEARS.
003890     MOVE 'N' TO WS-EOF-RAIV
003900     PERFORM 1110-LIRE-RAIV THRU 1110-EXIT
003910* READS THROUGH THE WHOLE FILE, ONE RECORD PER CALL, STACKING
003920* MATCHING YEARS AS IT GOES.
003930     PERFORM 1120-EMPILER-SI-ANNEE THRU 1120-EXIT
003940         UNTIL RAIV-EOF
003950* CLOSED AT THE END OF EACH YEAR'S PASS SO THE NEXT PASS CAN
003960* REOPEN IT POSITIONED BACK AT THE FIRST RECORD.
003970     CLOSE RAIV-FILE
003980     .
003990* EXIT FOR 1100-CHARGER-ANNEE.
004000 1100-EXIT.
004010     EXIT.
004020
004030* 1110-LIRE-RAIV - SINGLE READ OF RAIV-FILE, REUSED ACROSS ALL
004040* THREE PASSES OF THE FILE.
004050 1110-LIRE-RAIV.
004060     READ RAIV-FILE
004070         AT END
004080* END OF FILE - TESTED BY RAIV-EOF IN 1100-CHARGER-ANNEE'S
004090* PERFORM UNTIL.
004100             SET RAIV-EOF TO TRUE
004110     END-READ
004120     .
004130* EXIT FOR 1110-LIRE-RAIV.
004140 1110-EXIT.
004150     EXIT.
004160
004170* 1120-EMPILER-SI-ANNEE - COPIES COUNTRY NAME AND THE FOUR REPORT
004180* FIGURES INTO THE NEXT FREE TABLE SLOT WHEN THE RECORD'S YEAR
004190* MATCHES THE YEAR BEING PROCESSED; OTHER YEARS' ROWS ARE READ AND
004200* DISCARDED.
004210 1120-EMPILER-SI-ANNEE.
004220* ROWS FOR OTHER YEARS ARE READ AND SIMPLY DISCARDED - THIS IS
004230* THE ONLY FILTER APPLIED TO RAIV-FILE IN THIS PROGRAM.
004240     IF RV-YEAR OF RAIV-REC = WS-CUR-YEAR
004250* GREW BY ONE FOR THIS MATCHING ROW BEFORE THE FIVE MOVES BELOW
004260* COPY ITS FIGURES INTO THE NEW SLOT.
004270         ADD 1 TO WS-VAL-COUNT
004280         MOVE RV-COUNTRY OF RAIV-REC
004290             TO WS-VAL-COUNTRY(WS-VAL-COUNT)
004300         MOVE RV-RAIV OF RAIV-REC
004310             TO WS-VAL-RAIV(WS-VAL-COUNT)
004320         MOVE RV-IMPORT-VALUE OF RAIV-REC
004330             TO WS-VAL-IMPVAL(WS-VAL-COUNT)
004340         MOVE RV-TIMELINESS OF RAIV-REC
004350             TO WS-VAL-TIME(WS-VAL-COUNT)
004360         MOVE RV-RISK-PREMIUM OF RAIV-REC
004370             TO WS-VAL-RISK(WS-VAL-COUNT)
004380     END-IF
004390     PERFORM 1110-LIRE-RAIV THRU 1110-EXIT
004400     .
004410* LOOPS BACK TO READ THE NEXT RAIV-FILE RECORD.
004420 1120-EXIT.
004430     EXIT.
004440
004450******************************************************************
004460*    DESCENDING BUBBLE SORT OF THE YEAR'S TABLE BY RAIV - ONLY
004470*    THE FIRST 10 ROWS ARE PRINTED BUT THE WHOLE TABLE IS
004480*    SORTED, SAME AS THE SHOP'S OTHER TABLE-SORT PARAGRAPHS.
004490* 2000-TRIER-DESCENDANT - DRIVES THE BUBBLE SORT UNTIL A FULL PASS
004500* COMPLETES WITH NO SWAP.  SEE THE BANNER ABOVE THE COMMENT BLOCK
004510* AT THE PARAGRAPH'S ORIGINAL LOCATION FOR WHY THE WHOLE TABLE IS
004520* SORTED EVEN THOUGH ONLY 10 ROWS ARE EVER PRINTED.
004530 2000-TRIER-DESCENDANT.
004540     SET TRI-A-CONTINUER TO TRUE
004550     PERFORM 2010-PASSE-DE-TRI THRU 2010-EXIT
004560         UNTIL NOT TRI-A-CONTINUER
004570     .
004580* EXIT FOR 2000-TRIER-DESCENDANT.
004590 2000-EXIT.
004600     EXIT.
004610
004620* 2010-PASSE-DE-TRI - ONE BUBBLE-SORT PASS.  TRI-A-CONTINUER IS
004630* SET FALSE AT THE TOP OF EVERY PASS AND ONLY SET BACK TO TRUE IF
004640* 2020 ACTUALLY SWAPS A PAIR - A PASS THAT COMPLETES WITHOUT A
004650* SWAP MEANS THE TABLE IS FULLY SORTED.  A ONE-ROW TABLE SKIPS THE
004660* COMPARE ENTIRELY SINCE THERE IS NO PAIR TO LOOK AT.
004670 2010-PASSE-DE-TRI.
004680     SET TRI-A-CONTINUER TO FALSE
004690     IF WS-VAL-COUNT > 1
004700* COMPARES ADJACENT PAIRS ACROSS THE WHOLE TABLE, INDEX 1 THROUGH
004710* WS-VAL-COUNT - 1, ONE FULL BUBBLE PASS.
004720         PERFORM 2020-COMPARER-PAIRE THRU 2020-EXIT
004730             VARYING WS-TRI-IDX FROM 1 BY 1
004740* STOPS ONE SHORT OF WS-VAL-COUNT SINCE THE COMPARE LOOKS AT THE
004750* CURRENT ENTRY AND ITS NEIGHBOUR AT WS-TRI-IDX + 1.
004760             UNTIL WS-TRI-IDX >= WS-VAL-COUNT
004770     END-IF
004780     .
004790* EXIT FOR 2010-PASSE-DE-TRI.
004800 2010-EXIT.
004810     EXIT.
004820
004830* 2020-COMPARER-PAIRE - COMPARES ONE ADJACENT PAIR ON RAIV AND, IF
004840* THE LOWER-INDEXED ENTRY HAS THE SMALLER RAIV, SWAPS ALL FIVE
004850* FIGURES (COUNTRY NAME INCLUDED) SO A COUNTRY'S OWN ROW MOVES AS
004860* A WHOLE UNIT - THE SORT IS DESCENDING, THE OPPOSITE OF RAIV020'S
004870* ASCENDING MEDIAN SORT, SINCE THIS REPORT WANTS THE HIGHEST RAIV
004880* FIRST.
004890 2020-COMPARER-PAIRE.
004900     IF WS-VAL-RAIV(WS-TRI-IDX) < WS-VAL-RAIV(WS-TRI-IDX + 1)
004910         MOVE WS-VAL-COUNTRY(WS-TRI-IDX) TO WS-TRI-SWAP-COUNTRY
004920         MOVE WS-VAL-RAIV(WS-TRI-IDX)    TO WS-TRI-SWAP-RAIV
004930         MOVE WS-VAL-IMPVAL(WS-TRI-IDX)  TO WS-TRI-SWAP-IMPVAL
004940         MOVE WS-VAL-TIME(WS-TRI-IDX)    TO WS-TRI-SWAP-TIME
004950         MOVE WS-VAL-RISK(WS-TRI-IDX)    TO WS-TRI-SWAP-RISK
004960
004970         MOVE WS-VAL-COUNTRY(WS-TRI-IDX + 1)
004980             TO WS-VAL-COUNTRY(WS-TRI-IDX)
004990         MOVE WS-VAL-RAIV(WS-TRI-IDX + 1)
005000             TO WS-VAL-RAIV(WS-TRI-IDX)
005010         MOVE WS-VAL-IMPVAL(WS-TRI-IDX + 1)
005020             TO WS-VAL-IMPVAL(WS-TRI-IDX)
005030         MOVE WS-VAL-TIME(WS-TRI-IDX + 1)
005040             TO WS-VAL-TIME(WS-TRI-IDX)
005050         MOVE WS-VAL-RISK(WS-TRI-IDX + 1)
005060             TO WS-VAL-RISK(WS-TRI-IDX)
005070
005080         MOVE WS-TRI-SWAP-COUNTRY
005090             TO WS-VAL-COUNTRY(WS-TRI-IDX + 1)
005100         MOVE WS-TRI-SWAP-RAIV   TO WS-VAL-RAIV(WS-TRI-IDX + 1)
005110         MOVE WS-TRI-SWAP-IMPVAL TO WS-VAL-IMPVAL(WS-TRI-IDX + 1)
005120         MOVE WS-TRI-SWAP-TIME   TO WS-VAL-TIME(WS-TRI-IDX + 1)
005130         MOVE WS-TRI-SWAP-RISK   TO WS-VAL-RISK(WS-TRI-IDX + 1)
005140
005150* A SWAP HAPPENED - ANOTHER PASS WILL BE NEEDED.
005160         SET TRI-A-CONTINUER TO TRUE
005170     END-IF
005180     .
005190* EXIT FOR 2020-COMPARER-PAIRE.
005200 2020-EXIT.
005210     EXIT.
005220
005230******************************************************************
005240* 3000-IMPRIMER-TOP10 - PRINTS THE FULL BOX FOR ONE YEAR: TITLE,
005250* TOP BORDER, HEADINGS, SECOND BORDER, UP TO TEN DETAIL LINES, A
005260* CLOSING BORDER, AND THE 'END OF TOP 10 LIST' LINE.  WS-TRI-BORNE
005270* CAPS THE DETAIL LOOP AT WHICHEVER IS SMALLER, 10 OR THE ACTUAL
005280* COUNT OF QUALIFYING COUNTRIES, SO A YEAR WITH FEWER THAN TEN
005290* REPORTING COUNTRIES STILL PRINTS A CORRECTLY CLOSED BOX.
005300 3000-IMPRIMER-TOP10.
005310     MOVE WS-CUR-YEAR TO AT-YEAR
005320* TITLE LINE FIRST, THEN THE TOP BORDER, THEN THE HEADINGS, THEN
005330* A SECOND BORDER TO CLOSE OFF THE HEADING ROW BEFORE THE DETAIL
005340* LINES BEGIN.
005350     WRITE REPORT-LINE FROM ARTICLE-TITRE
005360     WRITE REPORT-LINE FROM ARTICLE-REGLE
005370     WRITE REPORT-LINE FROM ARTICLE-ENTETE
005380     WRITE REPORT-LINE FROM ARTICLE-REGLE
005390
005400* MOST YEARS HAVE WELL OVER TEN REPORTING COUNTRIES, SO THIS
005410* BRANCH IS THE NORMAL CASE.
005420     IF WS-VAL-COUNT > 10
005430         MOVE 10 TO WS-TRI-BORNE
005440* FEWER THAN TEN QUALIFYING COUNTRIES THIS YEAR - PRINT ALL OF
005450* THEM RATHER THAN PADDING THE BOX WITH BLANK ROWS.
005460     ELSE
005470         MOVE WS-VAL-COUNT TO WS-TRI-BORNE
005480     END-IF
005490
005500* ONE ITERATION PER QUALIFYING COUNTRY, 1 THROUGH WS-TRI-BORNE -
005510* SEE THE BANNER ON 3000-IMPRIMER-TOP10 ABOVE FOR HOW WS-TRI-BORNE
005520* WAS SET.
005530     PERFORM 3010-IMPRIMER-UNE-LIGNE THRU 3010-EXIT
005540         VARYING WS-TRI-IDX FROM 1 BY 1
005550         UNTIL WS-TRI-IDX > WS-TRI-BORNE
005560
005570     WRITE REPORT-LINE FROM ARTICLE-REGLE
005580     WRITE REPORT-LINE FROM ARTICLE-FIN
005590     .
005600* EXIT FOR 3000-IMPRIMER-TOP10.
005610 3000-EXIT.
005620     EXIT.
005630
005640* 3010-IMPRIMER-UNE-LIGNE - FORMATS AND WRITES ONE DETAIL LINE FOR
005650* THE COUNTRY CURRENTLY AT WS-TRI-IDX IN THE NOW-SORTED TABLE.
005660 3010-IMPRIMER-UNE-LIGNE.
005670* THE FIVE MOVES BELOW COPY ONE SORTED TABLE ENTRY INTO THE
005680* PRINT-EDITED ARTICLE-LIGNE FIELDS - COUNTRY NAME FIRST, THEN
005690* THE FOUR NUMERIC COLUMNS IN THE SAME ORDER AS THE HEADINGS.
005700     MOVE WS-VAL-COUNTRY(WS-TRI-IDX) TO AL-COUNTRY
005710     MOVE WS-VAL-RAIV(WS-TRI-IDX)    TO AL-RAIV
005720     MOVE WS-VAL-IMPVAL(WS-TRI-IDX)  TO AL-IMPVAL
005730     MOVE WS-VAL-TIME(WS-TRI-IDX)    TO AL-TIMELINESS
005740     MOVE WS-VAL-RISK(WS-TRI-IDX)    TO AL-RISKPREM
005750* ONE WRITE PER QUALIFYING COUNTRY - THIS PARAGRAPH IS PERFORMED
005760* VARYING FROM 3000-IMPRIMER-TOP10, ONCE PER ROW UP TO
005770* WS-TRI-BORNE.
005780     WRITE REPORT-LINE FROM ARTICLE-LIGNE
005790     .
005800* EXIT FOR 3010-IMPRIMER-UNE-LIGNE.
005810 3010-EXIT.
005820     EXIT.
005830
005840* FIN-PGM - NORMAL END OF RUN.  THIS REPORT IS FOR THE
005850* COMPTROLLER'S OFFICE ONLY; NOTHING DOWNSTREAM IN THE SUITE
005860* DEPENDS ON IT HAVING RUN.
005870 FIN-PGM.
005880     STOP RUN.
005890
